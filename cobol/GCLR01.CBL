000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. GCLR01.
000300 AUTHOR. T. ZIDIS.
000400 INSTALLATION. MICRO-SYSTEMS DATA PROCESSING.
000500 DATE-WRITTEN. 04/14/1993.
000600 DATE-COMPILED.
000700 SECURITY.  UNCLASSIFIED - INTERNAL SCHEDULING USE ONLY.
000800*
000900*****************************************************************
001000*                                                                *
001100*   G C L R 0 1  -  GROUP DETECTOR AND COLOR ASSIGNER FOR THE    *
001200*   GANTTGEN BATCH SYSTEM.                                       *
001300*                                                                *
001400*   WORK-MODE "G" - SCANS THE TASK TABLE, COUNTS HOW OFTEN EACH  *
001500*   DISTINCT COMBINATION OF ASSIGNEES OCCURS, KEEPS THE ONES     *
001600*   MEETING THE MINIMUM-OCCURRENCE THRESHOLD AND ORDERS THEM.    *
001700*   WORK-MODE "C" - COLORS THE PERSON TABLE (ASCENDING NAME      *
001800*   ORDER) AND THE GROUP TABLE (DETECTOR ORDER) FROM THE FIXED   *
001900*   16-COLOR PALETTE, THEN BUILDS GROUP-ID/GROUP-NAME.           *
002000*                                                                *
002100*   PALETTE TABLE IS THE OLD CONST01 COLOR-TABLE (8 SCREEN       *
002200*   ATTRIBUTE COLORS) GROWN TO THE 16-ENTRY DIAGRAM PALETTE.     *
002300*                                                                *
002400*****************************************************************
002500*
002600*----------------------------------------------------------------
002700* C H A N G E   L O G
002800*----------------------------------------------------------------
002900* 04/14/93  TZ   ORIGINAL PROGRAM - COLOR-TABLE LIFTED FROM
003000* 04/14/93  TZ   CONST01 AND GROWN FROM 8 TO 16 ENTRIES FOR THE
003100* 04/14/93  TZ   DIAGRAM PALETTE (SEE PALETTE-TABLE BELOW).
003200* 04/21/93  TZ   ADDED GROUP-DETECTOR SCAN (WORK-MODE "G").
003300* 04/28/93  TZ   ADDED COLOR ASSIGNER (WORK-MODE "C") AND THE
003400* 04/28/93  TZ   PERSON-TABLE BUILDER IT WALKS (GD-BUILD-
003500* 04/28/93  TZ   PERSONS) - EVERY DISTINCT ASSIGNEE NAME, NOT
003600* 04/28/93  TZ   JUST THE MULTI-PERSON GROUP COMBINATIONS.
003700* 05/19/93  TZ   GROUP SORT NOW BY OCCURRENCE COUNT DESCENDING
003800* 05/19/93  TZ   THEN MEMBER COUNT DESCENDING (TIE-BREAK) PER
003900* 05/19/93  TZ   PROJECT OFFICE REQUEST.
004000* 10/02/95  CM   PERSON OVERFLOW (MORE THAN 16 PERSONS) NOW
004100* 10/02/95  CM   GETS "LIGHTGRAY" INSTEAD OF LOOPING BACK TO
004200* 10/02/95  CM   THE START OF THE PALETTE (TICKET HD-0533).
004300* 04/17/97  CM   GROUP OVERFLOW LEAVES GROUP-COLOR BLANK RATHER
004400* 04/17/97  CM   THAN REUSING A PERSON COLOR (TICKET HD-0641).
004500* 11/05/98  RK   YEAR-2000 REVIEW - NO DATE FIELDS TOUCHED IN
004600* 11/05/98  RK   THIS PROGRAM.  NO CHANGE NEEDED.
004700* 03/11/02  PN   ADDED UPSI-3 GD-TRACE SWITCH FOR CONSISTENCY
004800* 03/11/02  PN   WITH THE VERBOSE/WARN SWITCHES IN GANTT AND
004900* 03/11/02  PN   GDIAG01 - RESERVED FOR A FUTURE COMBO-COUNT
005000* 03/11/02  PN   TRACE DISPLAY, NOT WIRED UP YET.
005100*----------------------------------------------------------------
005200*
005300*    IBM-AT SOURCE/OBJECT PER SHOP STANDARD - THIS RUNS ON THE
005400*    SAME CLASS OF MACHINE AS GANTT, GTASK01 AND GDATE01.
005500 ENVIRONMENT DIVISION.
005600 CONFIGURATION SECTION.
005700*    SOURCE-COMPUTER/OBJECT-COMPUTER ARE THE STANDARD SHOP
005800 SOURCE-COMPUTER. IBM-AT.
005900*    ENTRIES; NEITHER LINE HAS EVER NEEDED A CHANGE.
006000 OBJECT-COMPUTER. IBM-AT.
006100 SPECIAL-NAMES.
006200     UPSI-3 ON STATUS IS GD-TRACE-ON
006300            OFF STATUS IS GD-TRACE-OFF.
006400*    UPSI-3 IS THE ONLY SWITCH THIS PROGRAM WATCHES; THE
006500
006600 DATA DIVISION.
006700 WORKING-STORAGE SECTION.
006800*    GD-TRACE-ON/OFF BACK THE UPSI-3 SWITCH ABOVE - RESERVED FOR
006900*    A FUTURE COMBO-COUNT TRACE DISPLAY, NOT WIRED UP YET.
007000 77  GD-TRACE-ON           PIC X VALUE "N".
007100 77  GD-TRACE-OFF          PIC X VALUE "N".
007200*    FLAG/FOUND-FLAG/FOUND-MEMBER - ONE-SHOT BOOLEAN SWITCHES
007300*    SET BY A PERFORMED PARAGRAPH AND TESTED BY ITS CALLER;
007400*    EACH IS OWNED BY EXACTLY ONE COMPARE/MATCH ROUTINE.
007500 77  FLAG                  PIC 9 COMP.
007600 77  FOUND-FLAG            PIC 9 COMP.
007700 77  FOUND-MEMBER          PIC 9 COMP.
007800*    ALL THREE ARE PIC 9 COMP - ONE BYTE IS PLENTY FOR A FLAG.
007900
008000*    I/K/M/N ARE SHARED PERFORM-VARYING SUBSCRIPTS ACROSS
008100*    SEVERAL PARAGRAPHS BELOW; DO NOT ASSUME A VALUE SURVIVES
008200*    FROM ONE PARAGRAPH INTO THE NEXT.
008300 01  NUM-VAR.
008400     02  I                 PIC 9(4) COMP.
008500     02  K                 PIC 9(4) COMP.
008600     02  M                 PIC 9(4) COMP.
008700     02  N                 PIC 9(4) COMP.
008800*    COMBO-COUNT/TOK-COUNT/PAL-POS - SEE THE PARAGRAPH BANNERS
008900     02  COMBO-COUNT       PIC 9(4) COMP.
009000     02  TOK-COUNT         PIC 9(2) COMP.
009100*    BELOW FOR WHAT EACH ONE TRACKS.
009200     02  PAL-POS           PIC 9(2) COMP.
009300
009400*----------------------------------------------------------------
009500* REDEFINES NO. 1 - THE 16-COLOR DIAGRAM PALETTE.  ORIGINALLY
009600* CONST01's 8-ENTRY color-table (SCREEN FOREGROUND ATTRIBUTES).
009700* GROWN 04/14/93 TO THE 16-ENTRY DIAGRAM PALETTE, SAME PACKED-
009800* TABLE/REDEFINES SHAPE THE SHOP ALWAYS USED FOR THIS.
009900*----------------------------------------------------------------
010000 01  PALETTE-LIST.
010100     02  FILLER            PIC X(20) VALUE "LightBlue           ".
010200*    SLOT 1 GOES TO WHOEVER GD-BUILD-PERSONS SORTS FIRST.
010300     02  FILLER            PIC X(20) VALUE "LightGreen          ".
010400     02  FILLER            PIC X(20) VALUE "LightSalmon         ".
010500*    THESE SEVEN CAME STRAIGHT OFF THE OLD SCREEN PALETTE.
010600     02  FILLER            PIC X(20) VALUE "Khaki               ".
010700*    ENTRY ORDER MATTERS - PAL-POS 1 IS ALWAYS LIGHTBLUE.
010800     02  FILLER            PIC X(20) VALUE "Plum                ".
010900     02  FILLER            PIC X(20) VALUE "LightCoral          ".
011000     02  FILLER            PIC X(20) VALUE "PaleTurquoise       ".
011100*    POSITIONS 1-8 ARE THE OLD CONST01 8-COLOR ORDER UNCHANGED -
011200     02  FILLER            PIC X(20) VALUE "Wheat               ".
011300     02  FILLER            PIC X(20) VALUE "LightPink           ".
011400*    9-16 WERE ADDED 04/14/93 FOR THE DIAGRAM PALETTE.
011500     02  FILLER            PIC X(20) VALUE "PaleGreen           ".
011600*    REMAINING EIGHT ENTRIES ARE PLAIN AWT COLOR NAMES, PICKED
011700     02  FILLER            PIC X(20) VALUE "Thistle             ".
011800     02  FILLER            PIC X(20) VALUE "PeachPuff           ".
011900     02  FILLER            PIC X(20) VALUE "PowderBlue          ".
012000     02  FILLER            PIC X(20) VALUE "MistyRose           ".
012100     02  FILLER            PIC X(20) VALUE "Honeydew            ".
012200     02  FILLER            PIC X(20) VALUE "Lavender            ".
012300*    FOR CONTRAST AGAINST THE FIRST EIGHT, NOT BY ANY FORMULA.
012400*    PALETTE-COLOR IS SUBSCRIPTED BY PAL-POS BELOW - CA-COLOR-
012500 01  PALETTE-TAB REDEFINES PALETTE-LIST.
012600*    ONE-PERSON AND CA-COLOR-ONE-GROUP SHARE ONE RUNNING POSITION.
012700     02  PALETTE-COLOR     PIC X(20) OCCURS 16 TIMES.
012800
012900 77  OVERFLOW-PERSON-COLOR PIC X(20) VALUE "LightGray".
013000
013100*----------------------------------------------------------------
013200* REDEFINES NO. 2 - SCRATCH VIEW OF A GROUP-ID SEQUENCE NUMBER,
013300* USED TO BUILD A ONE-UP TOKEN FOR EACH GROUP - THIS MACHINE
013400* HAS NO UUID LIBRARY, AND A SEQUENCE NUMBER IS UNIQUE ENOUGH.
013500*----------------------------------------------------------------
013600*    GRP-SEQ-NUM PERSISTS ACROSS CALLS ONLY FOR THE LIFE OF THIS
013700 01  GRP-SEQ-NUM           PIC 9(6) COMP.
013800 01  GRP-SEQ-ALPHA-HOLD    PIC 9(6).
013900*    JOB STEP - IT IS NOT SAVED TO THE CONFIG FILE ANYWHERE.
014000 01  GRP-SEQ-ALPHA REDEFINES GRP-SEQ-ALPHA-HOLD PIC X(6).
014100
014200*----------------------------------------------------------------
014300* REDEFINES NO. 3 - SCRATCH AREA USED TO PULL ASSIGNEE NAMES
014400* OUT OF THE COMMA-JOINED ASSIGNEE STRING, ONE COMBO AT A TIME.
014500*----------------------------------------------------------------
014600 01  ASSIGNEE-SCRATCH.
014700*    EIGHT SLOTS IS THE SAME MAX GROUP-SIZE THE GROUP-TABLE
014800     02  ASSIGNEE-TOKEN OCCURS 8 TIMES PIC X(30).
014900 01  ASSIGNEE-SCRATCH-LEN REDEFINES ASSIGNEE-SCRATCH.
015000     02  FILLER            PIC X(240).
015100*    ALLOWS - A NINTH COMMA-SEPARATED NAME WOULD BE DROPPED.
015200 77  ASSIGNEE-TOKEN-SCR    PIC X(30).
015300
015400*----------------------------------------------------------------
015500* WORK TABLE OF DISTINCT ASSIGNEE COMBINATIONS FOUND WHILE
015600* SCANNING THE TASK TABLE.  MIRRORS GROUP-TABLE'S SHAPE BUT
015700* CARRIES EVERY COMBINATION SEEN, NOT JUST THE ONES THAT MEET
015800* THE THRESHOLD - THAT TRIM HAPPENS IN GD-SELECT-GROUPS.
015900*----------------------------------------------------------------
016000*----------------------------------------------------------------
016100* SWAP SCRATCH FOR THE GROUP-TABLE BUBBLE SORT BELOW - SAME
016200* BYTE SHAPE AS ONE GROUP-TABLE ENTRY.
016300*----------------------------------------------------------------
016400*    USED ONLY WHILE GD-SORT-OUTER/INNER SWAP TWO GROUP-TABLE
016500*    ENTRIES; NOT REFERENCED OUTSIDE THAT SORT.
016600 01  GROUP-SCRATCH.
016700     02  GRP-SCR-ID            PIC X(36).
016800     02  GRP-SCR-NAME          PIC X(60).
016900     02  GRP-SCR-MEMBER-COUNT  PIC 9(2) COMP.
017000*    MEMBER-TABLE HOLDS UP TO 8 NAMES, SAME AS GROUP-TABLE.
017100     02  GRP-SCR-MEMBER-TABLE OCCURS 8 TIMES PIC X(30).
017200     02  GRP-SCR-COLOR         PIC X(20).
017300     02  GRP-SCR-OCCUR-COUNT   PIC 9(4) COMP.
017400
017500*----------------------------------------------------------------
017600* SWAP SCRATCH FOR THE PERSON-TABLE BUBBLE SORT IN GD-SORT-
017700* PERSONS BELOW - SAME BYTE SHAPE AS ONE PERSON-TABLE ENTRY.
017800*----------------------------------------------------------------
017900*    SAME THREE-FIELD SHAPE AS ONE PERSON-TABLE ENTRY, USED ONLY
018000 01  PERSON-SCRATCH.
018100     02  PER-SCR-NAME          PIC X(30).
018200     02  PER-SCR-DISPLAY-NAME  PIC X(30).
018300*    DISPLAY-NAME STARTS OUT EQUAL TO NAME - NOTHING IN THIS
018400*    PROGRAM EVER SETS THEM DIFFERENTLY.
018500*    AS A HOLDING PEN DURING A SWAP IN GD-SORT-PER-INNER.
018600     02  PER-SCR-COLOR         PIC X(20).
018700
018800*    100-ENTRY CEILING ON DISTINCT ASSIGNEE COMBINATIONS PER
018900 01  COMBO-TABLE OCCURS 100 TIMES.
019000     02  COMBO-MEMBER-COUNT   PIC 9(2) COMP.
019100     02  COMBO-MEMBER OCCURS 8 TIMES.
019200         03  COMBO-MEMBER-NAME PIC X(30).
019300*    RUN - NEVER HIT IN PRACTICE, SHEETS RARELY EXCEED A DOZEN.
019400     02  COMBO-OCCURS         PIC 9(4) COMP.
019500
019600 LINKAGE SECTION.
019700*    WORK-MODE - CALLER SETS "G" FOR THE GROUP-DETECTOR PASS OR
019800*    "C" FOR THE COLOR-ASSIGNER PASS; SEE CL-START BELOW.
019900 01  WORK-MODE              PIC X(1).
020000*    GANTT-WORK-AREA - RESTATED HERE FIELD FOR FIELD FROM THE
020100*    CALLING PROGRAM GANTT.  IF YOU CHANGE IT HERE, CHANGE IT
020200*    IN GANTT, GTASK01, GDATE01 AND GDIAG01 AS WELL.
020300 01  GANTT-WORK-AREA.
020400*    RUN-PARMS - EVERYTHING OFF THE CONTROL CARD; ONLY RUN-MIN-
020500     02  RUN-PARMS.
020600         03  EXTRACT-FILE-NAME    PIC X(40).
020700         03  CONFIG-FILE-NAME     PIC X(40).
020800*    FILE NAME FIELDS ARE NOT OPENED HERE - THIS PROGRAM DOES
020900         03  DIAGRAM-FILE-NAME    PIC X(40).
021000         03  RUN-PROJECT-START    PIC X(10).
021100*    NO FILE I/O, THEY JUST PASS THROUGH FROM GANTT.
021200         03  RUN-HEADER-TEXT      PIC X(60).
021300*    HEADER/FOOTER/LEGEND-TITLE ARE GDIAG01-OWNED TEXT.
021400         03  RUN-FOOTER-TEXT      PIC X(60).
021500*    EACH GDIAG01-OWNED FIELD IS CARRIED PURELY BECAUSE THE
021600         03  RUN-LEGEND-TITLE     PIC X(60).
021700*    LINKAGE AREA IS ONE FIXED BLOCK SHARED BY EVERY SUBPROGRAM.
021800         03  RUN-MILESTONE-FILE   PIC X(40).
021900*    MILESTONE FILE NAME - GDIAG01 OPENS IT, NOT THIS PROGRAM.
022000         03  RUN-MIN-OCCURS       PIC 9(3) COMP.
022100*    OCCURS MATTERS TO THIS PROGRAM (SEE GD-SELECT-ONE-COMBO).
022200         03  RUN-MODE             PIC X(1).
022300*    WORK-COUNTS - THIS PROGRAM SETS PERSON-COUNT AND GROUP-
022400     02  WORK-COUNTS.
022500         03  TASK-COUNT           PIC 9(4) COMP.
022600*    COUNT - BOTH START THE RUN AT ZERO AND GROW MONOTONICALLY.
022700         03  PERSON-COUNT         PIC 9(4) COMP.
022800         03  GROUP-COUNT          PIC 9(4) COMP.
022900*    THIS PASS - EXACTLY WHAT WORK-MODE "G" IS FOR.
023000*    MILESTONE-COUNT/LEGEND-COUNT ARE GDIAG01-OWNED, UNTOUCHED.
023100         03  MILESTONE-COUNT      PIC 9(4) COMP.
023200         03  LEGEND-COUNT         PIC 9(4) COMP.
023300         03  CLOSED-WEEKDAY-COUNT PIC 9(2) COMP.
023400         03  CLOSED-DATE-COUNT    PIC 9(3) COMP.
023500         03  CLOSED-RANGE-COUNT   PIC 9(3) COMP.
023600*    COUNT; TASK-COUNT IS READ-ONLY, GTASK01 OWNS IT.
023700         03  WARNING-COUNT        PIC 9(4) COMP.
023800*    PROJECT-REC - NOT TOUCHED BY THIS PROGRAM, CARRIED ALONG
023900     02  PROJECT-REC.
024000         03  PROJ-START-DATE      PIC X(10).
024100*    ALONG THE SAME AS THE REST OF GANTT-WORK-AREA.
024200         03  PROJ-HEADER          PIC X(60).
024300*    PROJ-HEADER/PROJ-FOOTER MIRROR RUN-HEADER-TEXT ABOVE.
024400         03  PROJ-FOOTER          PIC X(60).
024500         03  PROJ-LEGEND-FLAG     PIC X(1).
024600*    LEGEND-FLAG IS GDIAG01-OWNED; THIS PROGRAM NEVER READS IT.
024700*    SOLELY BECAUSE IT IS PART OF THE SHARED WORK-AREA SHAPE.
024800         03  PROJ-LEGEND-TITLE    PIC X(60).
024900*    CLOSED-WEEKDAY-TABLE THROUGH CLOSED-RANGE-TABLE - NOT
025000     02  CLOSED-WEEKDAY-TABLE OCCURS 7 TIMES.
025100         03  CLOSED-WEEKDAY-NAME  PIC X(9).
025200*    TOUCHED BY THIS PROGRAM.
025300     02  CLOSED-DATE-TABLE OCCURS 30 TIMES.
025400*    HOLIDAY TABLES - GTASK01/GDIAG01 TERRITORY, NOT OURS.
025500         03  CLOSED-DATE-VALUE    PIC X(10).
025600     02  CLOSED-RANGE-TABLE OCCURS 30 TIMES.
025700         03  CLOSED-RANGE-START   PIC X(10).
025800*    TOUCHED BY THIS PROGRAM, CARRIED ALONG UNCHANGED.
025900         03  CLOSED-RANGE-END     PIC X(10).
026000*    TASK-TABLE - GD-DETECT-GROUPS READS TASK-ASSIGNEES ONLY;
026100     02  TASK-TABLE OCCURS 500 TIMES.
026200         03  TASK-TITLE           PIC X(60).
026300         03  TASK-URL             PIC X(80).
026400*    TASK-URL PASSES THROUGH UNREAD - IT NEVER FEEDS A GROUP.
026500         03  TASK-ASSIGNEES       PIC X(60).
026600         03  TASK-START-DATE      PIC X(10).
026700*    TASK-START-DATE/TASK-END-DATE NEVER FACTOR INTO A GROUP.
026800         03  TASK-END-DATE        PIC X(10).
026900*    EVERY OTHER TASK FIELD PASSES THROUGH UNTOUCHED.
027000         03  TASK-MILESTONE       PIC X(30).
027100*    PERSON-TABLE - BUILT BY GD-BUILD-PERSONS, COLORED BY
027200     02  PERSON-TABLE OCCURS 100 TIMES.
027300         03  PERSON-NAME          PIC X(30).
027400         03  PERSON-DISPLAY-NAME  PIC X(30).
027500*    CA-COLOR-ONE-PERSON.  ASCENDING NAME ORDER THROUGHOUT.
027600         03  PERSON-COLOR         PIC X(20).
027700*    GROUP-TABLE - BUILT BY GD-SELECT-GROUPS/GD-SORT-GROUPS,
027800     02  GROUP-TABLE OCCURS 50 TIMES.
027900         03  GROUP-ID             PIC X(36).
028000*    GROUP-ID IS BLANK ON ENTRY - CA-MAKE-GROUP-ID FILLS IT IN.
028100         03  GROUP-NAME           PIC X(60).
028200         03  GROUP-MEMBER-COUNT   PIC 9(2) COMP.
028300         03  GROUP-MEMBER-TABLE OCCURS 8 TIMES.
028400             04  GROUP-MEMBER-NAME PIC X(30).
028500         03  GROUP-COLOR          PIC X(20).
028600*    GROUP-COLOR/GROUP-OCCUR-COUNT - COLORED AND NAMED BY
028700*    CA-COLOR-ONE-GROUP; OCCUR-COUNT CAME FROM COMBO-OCCURS.
028800         03  GROUP-OCCUR-COUNT    PIC 9(4) COMP.
028900*    MILESTONE-TABLE/LEGEND-TABLE - NOT TOUCHED BY THIS PROGRAM,
029000     02  MILESTONE-TABLE OCCURS 50 TIMES.
029100         03  MILESTONE-NAME       PIC X(30).
029200*    MILESTONE-TABLE ROWS NEVER FACTOR INTO A GROUP COMBINATION.
029300         03  MILESTONE-DUE-DATE   PIC X(10).
029400     02  LEGEND-TABLE OCCURS 150 TIMES.
029500         03  LEGEND-REF-TYPE      PIC X(6).
029600*    LEGEND-TABLE IS BUILT ENTIRELY BY GDIAG01 AFTER WE RETURN.
029700         03  LEGEND-REF-KEY       PIC X(36).
029800*    CARRIED ALONG THE SAME AS PROJECT-REC ABOVE.
029900         03  LEGEND-COLOR         PIC X(20).
030000
030100 PROCEDURE DIVISION USING WORK-MODE GANTT-WORK-AREA.
030200
030300*    DISPATCH ON WORK-MODE - THIS PROGRAM HAS NO OTHER ENTRY
030400*    POINT AND MAKES NO FILE I/O OF ITS OWN.
030500 CL-START.
030600     IF WORK-MODE = "G"
030700         PERFORM GD-DETECT-GROUPS THRU GD-DETECT-GROUPS-EXIT
030800     ELSE
030900*    ANY WORK-MODE VALUE OTHER THAN "G" IS TREATED AS "C" - THE
031000         PERFORM CA-ASSIGN-COLORS THRU CA-ASSIGN-COLORS-EXIT.
031100*    CALLER (GANTT) IS THE ONLY THING THAT EVER SETS WORK-MODE.
031200     GOBACK.
031300
031400******************************************************************
031500* GD-DETECT-GROUPS - SCAN THE TASK TABLE, TALLY EVERY DISTINCT
031600* MULTI-PERSON ASSIGNEE COMBINATION, KEEP THE ONES AT OR ABOVE
031700* RUN-MIN-OCCURS AND LOAD THEM INTO GROUP-TABLE IN COUNT-DESC/
031800* MEMBER-COUNT-DESC ORDER.
031900******************************************************************
032000 GD-DETECT-GROUPS.
032100     MOVE ZERO TO COMBO-COUNT.
032200*    COMBO-COUNT STARTS AT ZERO EACH RUN - THIS PROGRAM KEEPS
032300     MOVE 1 TO I.
032400*    NO STATE BETWEEN THE "G" PASS AND THE "C" PASS.
032500     PERFORM GD-SCAN-ONE-TASK THRU GD-SCAN-ONE-TASK-EXIT
032600         VARYING I FROM 1 BY 1 UNTIL I > TASK-COUNT.
032700*    THRESHOLD FILTER, THEN THE OCCURRENCE SORT, IN THAT ORDER -
032800     PERFORM GD-SELECT-GROUPS THRU GD-SELECT-GROUPS-EXIT.
032900     PERFORM GD-SORT-GROUPS THRU GD-SORT-GROUPS-EXIT.
033000*    SORTING BEFORE THE FILTER WOULD JUST WASTE CYCLES.
033100     PERFORM GD-BUILD-PERSONS THRU GD-BUILD-PERSONS-EXIT.
033200*------------------------------------------------------
033300*    COMMON PERFORM-THRU EXIT FOR GD-DETECT-GROUPS.
033400*------------------------------------------------------
033500 GD-DETECT-GROUPS-EXIT.
033600     EXIT.
033700
033800******************************************************************
033900* GD-BUILD-PERSONS - COLLECT THE SET OF ALL DISTINCT ASSIGNEE
034000* NAMES SEEN ON ANY TASK ROW (EVERY NAME ON EVERY ROW, NOT JUST
034100* MULTI-PERSON ROWS) AND LEAVE PERSON-TABLE SORTED ASCENDING BY
034200* NAME.  CA-ASSIGN-COLORS (WORK-MODE "C") WALKS THIS TABLE IN
034300* THAT ORDER TO HAND OUT PALETTE COLORS.  ADDED 04/28/93 TZ -
034400* PREVIOUSLY THE COLOR PASS HAD NOTHING TO WALK.
034500******************************************************************
034600 GD-BUILD-PERSONS.
034700     MOVE ZERO TO PERSON-COUNT.
034800*    PERSON-COUNT ALSO STARTS FRESH - RUN AFTER GD-SELECT-
034900     MOVE 1 TO I.
035000*    GROUPS/GD-SORT-GROUPS SO GROUP-TABLE IS ALREADY FINAL.
035100     PERFORM GD-SCAN-PERSONS-ONE-TASK
035200             THRU GD-SCAN-PERSONS-ONE-TASK-EXIT
035300         VARYING I FROM 1 BY 1 UNTIL I > TASK-COUNT.
035400     PERFORM GD-SORT-PERSONS THRU GD-SORT-PERSONS-EXIT.
035500*------------------------------------------------------
035600*    COMMON PERFORM-THRU EXIT FOR GD-BUILD-PERSONS.
035700*------------------------------------------------------
035800 GD-BUILD-PERSONS-EXIT.
035900     EXIT.
036000
036100*    CALLED ONCE PER TASK ROW BY GD-BUILD-PERSONS ABOVE.
036200 GD-SCAN-PERSONS-ONE-TASK.
036300     PERFORM GD-SPLIT-ASSIGNEES THRU GD-SPLIT-ASSIGNEES-EXIT.
036400     MOVE 1 TO K.
036500     PERFORM GD-ADD-ONE-PERSON THRU GD-ADD-ONE-PERSON-EXIT
036600         VARYING K FROM 1 BY 1 UNTIL K > TOK-COUNT.
036700*------------------------------------------------------
036800*    COMMON PERFORM-THRU EXIT FOR GD-SCAN-PERSONS-ONE-TASK.
036900*------------------------------------------------------
037000 GD-SCAN-PERSONS-ONE-TASK-EXIT.
037100     EXIT.
037200
037300*    ADDS ASSIGNEE-TOKEN (K) TO PERSON-TABLE UNLESS ALREADY
037400*    PRESENT - SEE GD-CHECK-ONE-PERSON BELOW.
037500 GD-ADD-ONE-PERSON.
037600     MOVE ZERO TO FOUND-FLAG.
037700     MOVE 1 TO N.
037800     PERFORM GD-CHECK-ONE-PERSON THRU GD-CHECK-ONE-PERSON-EXIT
037900         VARYING N FROM 1 BY 1 UNTIL N > PERSON-COUNT.
038000*    SET OF NAMES ALREADY MATCHES AN EXISTING COMBO-TABLE ROW.
038100     IF FOUND-FLAG = 0
038200         ADD 1 TO PERSON-COUNT
038300*    DISPLAY-NAME IS SET IDENTICAL TO NAME AT ADD TIME.
038400         MOVE ASSIGNEE-TOKEN (K) TO PERSON-NAME (PERSON-COUNT)
038500         MOVE ASSIGNEE-TOKEN (K) TO
038600             PERSON-DISPLAY-NAME (PERSON-COUNT).
038700*------------------------------------------------------
038800*    COMMON PERFORM-THRU EXIT FOR GD-ADD-ONE-PERSON.
038900*------------------------------------------------------
039000 GD-ADD-ONE-PERSON-EXIT.
039100     EXIT.
039200
039300*    SETS FOUND-FLAG WHEN THE TOKEN MATCHES AN EXISTING ROW.
039400 GD-CHECK-ONE-PERSON.
039500*    EXACT-MATCH COMPARE - NO CASE-FOLDING IS DONE ANYWHERE.
039600     IF PERSON-NAME (N) = ASSIGNEE-TOKEN (K)
039700         MOVE 1 TO FOUND-FLAG.
039800*------------------------------------------------------
039900*    COMMON PERFORM-THRU EXIT FOR GD-CHECK-ONE-PERSON.
040000*------------------------------------------------------
040100 GD-CHECK-ONE-PERSON-EXIT.
040200     EXIT.
040300
040400******************************************************************
040500* GD-SORT-PERSONS - BUBBLE THE PERSON TABLE INTO ASCENDING NAME
040600* ORDER.  SAME SMALL-TABLE BUBBLE-PASS TECHNIQUE AS GD-SORT-
040700* GROUPS ABOVE.
040800******************************************************************
040900 GD-SORT-PERSONS.
041000*    A LONE PERSON NEEDS NO SORTING - SAME SHORT-CIRCUIT AS
041100     IF PERSON-COUNT < 2
041200*    GD-SORT-GROUPS USES FOR A LONE GROUP.
041300         GO TO GD-SORT-PERSONS-EXIT.
041400     MOVE 1 TO I.
041500     PERFORM GD-SORT-PER-OUTER THRU GD-SORT-PER-OUTER-EXIT
041600         VARYING I FROM 1 BY 1 UNTIL I > PERSON-COUNT - 1.
041700*------------------------------------------------------
041800*    COMMON PERFORM-THRU EXIT FOR GD-SORT-PERSONS.
041900*------------------------------------------------------
042000 GD-SORT-PERSONS-EXIT.
042100     EXIT.
042200
042300*    OUTER PASS OF THE PERSON-TABLE BUBBLE SORT.
042400 GD-SORT-PER-OUTER.
042500     MOVE 1 TO K.
042600     PERFORM GD-SORT-PER-INNER THRU GD-SORT-PER-INNER-EXIT
042700         VARYING K FROM 1 BY 1 UNTIL K > PERSON-COUNT - I.
042800*------------------------------------------------------
042900*    COMMON PERFORM-THRU EXIT FOR GD-SORT-PER-OUTER.
043000*------------------------------------------------------
043100 GD-SORT-PER-OUTER-EXIT.
043200     EXIT.
043300
043400*    INNER COMPARE/SWAP STEP OF THE PERSON-TABLE BUBBLE SORT.
043500 GD-SORT-PER-INNER.
043600*    THREE-FIELD SWAP THROUGH PERSON-SCRATCH - NAME, DISPLAY-
043700     IF PERSON-NAME (K) > PERSON-NAME (K + 1)
043800         MOVE PERSON-TABLE (K) TO PERSON-SCRATCH
043900         MOVE PERSON-TABLE (K + 1) TO PERSON-TABLE (K)
044000*    NAME AND COLOR ALL MOVE TOGETHER AS ONE GROUP.
044100         MOVE PERSON-SCRATCH TO PERSON-TABLE (K + 1).
044200*------------------------------------------------------
044300*    COMMON PERFORM-THRU EXIT FOR GD-SORT-PER-INNER.
044400*------------------------------------------------------
044500 GD-SORT-PER-INNER-EXIT.
044600     EXIT.
044700
044800*    CALLED ONCE PER TASK ROW BY GD-DETECT-GROUPS ABOVE - ONLY
044900*    ROWS WITH MORE THAN ONE ASSIGNEE FEED THE COMBO TABLE.
045000 GD-SCAN-ONE-TASK.
045100     PERFORM GD-SPLIT-ASSIGNEES THRU GD-SPLIT-ASSIGNEES-EXIT.
045200     IF TOK-COUNT > 1
045300*    ONLY MULTI-PERSON ROWS FEED THE COMBO TABLE - A SOLO
045400         PERFORM GD-FIND-OR-ADD-COMBO THRU
045500             GD-FIND-OR-ADD-COMBO-EXIT.
045600*------------------------------------------------------
045700*    COMMON PERFORM-THRU EXIT FOR GD-SCAN-ONE-TASK.
045800*------------------------------------------------------
045900 GD-SCAN-ONE-TASK-EXIT.
046000     EXIT.
046100
046200******************************************************************
046300* GD-SPLIT-ASSIGNEES - BREAKS TASK-ASSIGNEES (I) ON "," INTO
046400* ASSIGNEE-SCRATCH, TRIMS EACH TOKEN, DROPS EMPTY PIECES (TWO
046500* COMMAS TOGETHER, OR A TRAILING COMMA) AND SORTS WHAT IS LEFT
046600* ASCENDING SO THE RESULT IS A CANONICAL SET KEY.
046700******************************************************************
046800 GD-SPLIT-ASSIGNEES.
046900*    SCRATCH IS CLEARED FIRST SO A SHORT ASSIGNEE LIST DOES NOT
047000     MOVE SPACES TO ASSIGNEE-SCRATCH.
047100     MOVE ZERO TO TOK-COUNT.
047200*    LEAVE A STALE TOKEN FROM THE PREVIOUS TASK ROW BEHIND.
047300     UNSTRING TASK-ASSIGNEES (I) DELIMITED BY ","
047400         INTO ASSIGNEE-TOKEN (1) ASSIGNEE-TOKEN (2)
047500              ASSIGNEE-TOKEN (3) ASSIGNEE-TOKEN (4)
047600              ASSIGNEE-TOKEN (5) ASSIGNEE-TOKEN (6)
047700              ASSIGNEE-TOKEN (7) ASSIGNEE-TOKEN (8)
047800         TALLYING IN TOK-COUNT.
047900*    ASSIGNEE-SCRATCH ABOVE; A 9TH NAME ON A ROW IS SILENTLY LOST.
048000     MOVE 1 TO K.
048100     PERFORM GD-TRIM-ONE-TOKEN THRU GD-TRIM-ONE-TOKEN-EXIT
048200         VARYING K FROM 1 BY 1 UNTIL K > TOK-COUNT.
048300*    SORT ONLY RUNS WHEN THERE IS MORE THAN ONE SURVIVING TOKEN -
048400     PERFORM GD-COMPACT-TOKENS THRU GD-COMPACT-TOKENS-EXIT.
048500     IF TOK-COUNT > 1
048600*    A ONE-PERSON "COMBO" NEEDS NO CANONICAL ORDERING.
048700         PERFORM GD-SORT-TOKENS THRU GD-SORT-TOKENS-EXIT.
048800*------------------------------------------------------
048900*    COMMON PERFORM-THRU EXIT FOR GD-SPLIT-ASSIGNEES.
049000*------------------------------------------------------
049100 GD-SPLIT-ASSIGNEES-EXIT.
049200     EXIT.
049300
049400******************************************************************
049500* GD-COMPACT-TOKENS - REMOVE ANY TOKEN LEFT ALL SPACES BY THE
049600* TRIM ABOVE (AN EMPTY PIECE BETWEEN TWO COMMAS) AND CLOSE THE
049700* GAP, THE SAME "SLIDE THE TABLE DOWN" TECHNIQUE THE SHOP USED
049800* FOR ITS INDEX-TABLE DELETES.
049900******************************************************************
050000 GD-COMPACT-TOKENS.
050100     MOVE 1 TO K.
050200*    K IS THE COMPACT CURSOR - IT RETREATS ONLY WHEN A SLOT
050300     PERFORM GD-COMPACT-STEP THRU GD-COMPACT-STEP-EXIT
050400*    GETS SLID DOWN INTO, ELSE IT SIMPLY ADVANCES.
050500         UNTIL K > TOK-COUNT.
050600*------------------------------------------------------
050700*    COMMON PERFORM-THRU EXIT FOR GD-COMPACT-TOKENS.
050800*------------------------------------------------------
050900 GD-COMPACT-TOKENS-EXIT.
051000     EXIT.
051100
051200*    ONE STEP OF THE COMPACT LOOP - EITHER SLIDES THE REST OF
051300*    THE TABLE DOWN ONE SLOT OR ADVANCES TO THE NEXT TOKEN.
051400 GD-COMPACT-STEP.
051500*    AN EMPTY TOKEN SHRINKS TOK-COUNT AND RECHECKS THE SAME K -
051600     IF ASSIGNEE-TOKEN (K) = SPACES
051700         PERFORM GD-SLIDE-DOWN THRU GD-SLIDE-DOWN-EXIT
051800             VARYING M FROM K BY 1 UNTIL M > TOK-COUNT - 1
051900         SUBTRACT 1 FROM TOK-COUNT
052000*    THE SLOT JUST SLID INTO IT MAY ITSELF BE BLANK.
052100     ELSE
052200         ADD 1 TO K.
052300*------------------------------------------------------
052400*    COMMON PERFORM-THRU EXIT FOR GD-COMPACT-STEP.
052500*------------------------------------------------------
052600 GD-COMPACT-STEP-EXIT.
052700     EXIT.
052800
052900*    ONE SLOT OF THE SLIDE-DOWN LOOP CALLED BY GD-COMPACT-STEP.
053000 GD-SLIDE-DOWN.
053100*    SAME LEFT-SHIFT SLIDE THE SHOP USED FOR ITS INDEX DELETES.
053200     MOVE ASSIGNEE-TOKEN (M + 1) TO ASSIGNEE-TOKEN (M).
053300*------------------------------------------------------
053400*    COMMON PERFORM-THRU EXIT FOR GD-SLIDE-DOWN.
053500*------------------------------------------------------
053600 GD-SLIDE-DOWN-EXIT.
053700     EXIT.
053800
053900******************************************************************
054000* GD-SORT-TOKENS - SMALL BUBBLE SORT, ASCENDING, ON THE TRIMMED
054100* ASSIGNEE TOKENS - GIVES THE CANONICAL "SORTED COMBINATION"
054200* KEY AND THE SORTED MEMBER LIST THE GROUP RECORD REQUIRES.
054300******************************************************************
054400 GD-SORT-TOKENS.
054500*    SAME NOTHING-TO-SORT SHORT-CIRCUIT AS THE OTHER TWO SORTS.
054600     IF TOK-COUNT < 2
054700         GO TO GD-SORT-TOKENS-EXIT.
054800     MOVE 1 TO M.
054900     PERFORM GD-SORT-TOK-OUTER THRU GD-SORT-TOK-OUTER-EXIT
055000         VARYING M FROM 1 BY 1 UNTIL M > TOK-COUNT - 1.
055100*------------------------------------------------------
055200*    COMMON PERFORM-THRU EXIT FOR GD-SORT-TOKENS.
055300*------------------------------------------------------
055400 GD-SORT-TOKENS-EXIT.
055500     EXIT.
055600
055700*    OUTER PASS OF THE ASSIGNEE-TOKEN BUBBLE SORT.
055800 GD-SORT-TOK-OUTER.
055900     MOVE 1 TO N.
056000     PERFORM GD-SORT-TOK-INNER THRU GD-SORT-TOK-INNER-EXIT
056100         VARYING N FROM 1 BY 1 UNTIL N > TOK-COUNT - M.
056200*------------------------------------------------------
056300*    COMMON PERFORM-THRU EXIT FOR GD-SORT-TOK-OUTER.
056400*------------------------------------------------------
056500 GD-SORT-TOK-OUTER-EXIT.
056600     EXIT.
056700
056800*    INNER COMPARE/SWAP STEP OF THE ASSIGNEE-TOKEN BUBBLE SORT.
056900 GD-SORT-TOK-INNER.
057000*    SINGLE-FIELD SWAP - ASSIGNEE-TOKEN HAS NO COMPANION FIELD
057100     IF ASSIGNEE-TOKEN (N) > ASSIGNEE-TOKEN (N + 1)
057200         MOVE ASSIGNEE-TOKEN (N) TO ASSIGNEE-TOKEN-SCR
057300         MOVE ASSIGNEE-TOKEN (N + 1) TO ASSIGNEE-TOKEN (N)
057400*    TO CARRY ALONG, UNLIKE PERSON-TABLE OR GROUP-TABLE.
057500         MOVE ASSIGNEE-TOKEN-SCR TO ASSIGNEE-TOKEN (N + 1).
057600*------------------------------------------------------
057700*    COMMON PERFORM-THRU EXIT FOR GD-SORT-TOK-INNER.
057800*------------------------------------------------------
057900 GD-SORT-TOK-INNER-EXIT.
058000     EXIT.
058100
058200*    STRIPS LEADING SPACES FROM ONE TOKEN, ONE CHARACTER AT A
058300*    TIME - UNSTRING LEAVES A LEADING SPACE AFTER A ", " SPLIT.
058400 GD-TRIM-ONE-TOKEN.
058500     MOVE 1 TO M.
058600     PERFORM GD-TRIM-ONE-CHAR THRU GD-TRIM-ONE-CHAR-EXIT
058700         VARYING M FROM 1 BY 1
058800             UNTIL M > 30 OR ASSIGNEE-TOKEN (K) (1:1) NOT = " ".
058900*------------------------------------------------------
059000*    COMMON PERFORM-THRU EXIT FOR GD-TRIM-ONE-TOKEN.
059100*------------------------------------------------------
059200 GD-TRIM-ONE-TOKEN-EXIT.
059300     EXIT.
059400
059500*    ONE CHARACTER OF THE LEFT-TRIM LOOP ABOVE.
059600 GD-TRIM-ONE-CHAR.
059700*    30-BYTE FIELD, SO ONLY 29 BYTES SHIFT LEFT EACH PASS.
059800     MOVE ASSIGNEE-TOKEN (K) (2:29) TO ASSIGNEE-TOKEN (K) (1:29).
059900*------------------------------------------------------
060000*    COMMON PERFORM-THRU EXIT FOR GD-TRIM-ONE-CHAR.
060100*------------------------------------------------------
060200 GD-TRIM-ONE-CHAR-EXIT.
060300     EXIT.
060400
060500******************************************************************
060600* GD-FIND-OR-ADD-COMBO - LOOK UP THE CURRENT ASSIGNEE-SCRATCH
060700* SET AGAINST COMBO-TABLE; BUMP ITS COUNT IF FOUND, ADD A NEW
060800* ENTRY OTHERWISE.  TWO SETS MATCH WHEN THEY HAVE THE SAME
060900* MEMBER COUNT AND EVERY NAME IN ONE APPEARS IN THE OTHER.
061000******************************************************************
061100 GD-FIND-OR-ADD-COMBO.
061200*    FOUND-FLAG IS SET BY GD-COMPARE-ONE-COMBO WHEN THE CURRENT
061300     MOVE ZERO TO FOUND-FLAG.
061400     MOVE 1 TO N.
061500     PERFORM GD-COMPARE-ONE-COMBO THRU GD-COMPARE-ONE-COMBO-EXIT
061600         VARYING N FROM 1 BY 1 UNTIL N > COMBO-COUNT.
061700     IF FOUND-FLAG = 0
061800*    NEW ROW STARTS AT ONE OCCURRENCE - THE VERY TASK ROW
061900         ADD 1 TO COMBO-COUNT
062000         MOVE TOK-COUNT TO COMBO-MEMBER-COUNT (COMBO-COUNT)
062100         MOVE 1 TO COMBO-OCCURS (COMBO-COUNT)
062200         MOVE 1 TO K
062300         PERFORM GD-COPY-ONE-MEMBER THRU GD-COPY-ONE-MEMBER-EXIT
062400             VARYING K FROM 1 BY 1 UNTIL K > TOK-COUNT.
062500*------------------------------------------------------
062600*    COMMON PERFORM-THRU EXIT FOR GD-FIND-OR-ADD-COMBO.
062700*------------------------------------------------------
062800 GD-FIND-OR-ADD-COMBO-EXIT.
062900     EXIT.
063000
063100*    COPIES ONE MEMBER NAME INTO THE NEW COMBO-TABLE ROW.
063200 GD-COPY-ONE-MEMBER.
063300     MOVE ASSIGNEE-TOKEN (K) TO
063400         COMBO-MEMBER-NAME (COMBO-COUNT K).
063500*    K RUNS 1 THROUGH TOK-COUNT - THE CALLING VARYING CLAUSE.
063600*------------------------------------------------------
063700*    COMMON PERFORM-THRU EXIT FOR GD-COPY-ONE-MEMBER.
063800*------------------------------------------------------
063900 GD-COPY-ONE-MEMBER-EXIT.
064000     EXIT.
064100
064200*    TESTS COMBO-TABLE ENTRY (N) AGAINST THE CURRENT ASSIGNEE
064300*    SET; BUMPS ITS OCCURRENCE COUNT WHEN EVERY NAME MATCHES.
064400 GD-COMPARE-ONE-COMBO.
064500     IF COMBO-MEMBER-COUNT (N) = TOK-COUNT
064600*    FLAG STARTS TRUE AND GD-MATCH-ONE-MEMBER CLEARS IT ON
064700         MOVE 1 TO FLAG
064800         MOVE 1 TO K
064900         PERFORM GD-MATCH-ONE-MEMBER THRU GD-MATCH-ONE-MEMBER-EXIT
065000             VARYING K FROM 1 BY 1 UNTIL K > TOK-COUNT
065100         IF FLAG = 1
065200*    ANY MISS - MEMBER COUNTS MUST MATCH BEFORE WE EVEN TRY.
065300             ADD 1 TO COMBO-OCCURS (N)
065400             MOVE 1 TO FOUND-FLAG.
065500*------------------------------------------------------
065600*    COMMON PERFORM-THRU EXIT FOR GD-COMPARE-ONE-COMBO.
065700*------------------------------------------------------
065800 GD-COMPARE-ONE-COMBO-EXIT.
065900     EXIT.
066000
066100*    TESTS WHETHER ASSIGNEE-TOKEN (K) APPEARS SOMEWHERE IN
066200*    COMBO-TABLE ENTRY (N).
066300 GD-MATCH-ONE-MEMBER.
066400*    FOUND-MEMBER STAYS A LOCAL FLAG - IT NEVER LEAKS OUTSIDE
066500     MOVE 0 TO FOUND-MEMBER.
066600     MOVE 1 TO M.
066700     PERFORM GD-MATCH-ONE-MEMBER-STEP
066800             THRU GD-MATCH-ONE-MEMBER-STEP-EXIT
066900         VARYING M FROM 1 BY 1 UNTIL M > COMBO-MEMBER-COUNT (N).
067000*    THIS PARAGRAPH AND GD-MATCH-ONE-MEMBER-STEP BELOW.
067100     IF FOUND-MEMBER = 0
067200         MOVE 0 TO FLAG.
067300*------------------------------------------------------
067400*    COMMON PERFORM-THRU EXIT FOR GD-MATCH-ONE-MEMBER.
067500*------------------------------------------------------
067600 GD-MATCH-ONE-MEMBER-EXIT.
067700     EXIT.
067800
067900*    ONE MEMBER-NAME COMPARE OF THE LOOP ABOVE.
068000 GD-MATCH-ONE-MEMBER-STEP.
068100     IF ASSIGNEE-TOKEN (K) = COMBO-MEMBER-NAME (N M)
068200         MOVE 1 TO FOUND-MEMBER.
068300*------------------------------------------------------
068400*    COMMON PERFORM-THRU EXIT FOR GD-MATCH-ONE-MEMBER-STEP.
068500*------------------------------------------------------
068600 GD-MATCH-ONE-MEMBER-STEP-EXIT.
068700     EXIT.
068800
068900******************************************************************
069000* GD-SELECT-GROUPS - KEEP ONLY THE COMBINATIONS AT OR ABOVE THE
069100* MINIMUM-OCCURRENCE THRESHOLD; LOAD THEM INTO GROUP-TABLE.
069200******************************************************************
069300 GD-SELECT-GROUPS.
069400*    GROUP-COUNT RESETS HERE EVEN THOUGH COMBO-COUNT ALREADY
069500     MOVE ZERO TO GROUP-COUNT.
069600     MOVE 1 TO N.
069700*    HOLDS THE FULL CANDIDATE LIST - ONLY SOME SURVIVE.
069800     PERFORM GD-SELECT-ONE-COMBO THRU GD-SELECT-ONE-COMBO-EXIT
069900         VARYING N FROM 1 BY 1 UNTIL N > COMBO-COUNT.
070000*------------------------------------------------------
070100*    COMMON PERFORM-THRU EXIT FOR GD-SELECT-GROUPS.
070200*------------------------------------------------------
070300 GD-SELECT-GROUPS-EXIT.
070400     EXIT.
070500
070600*    TESTED AGAINST RUN-MIN-OCCURS; SURVIVORS BECOME A GROUP-
070700*    TABLE ROW IN THE SAME ORDER THEY WERE FIRST SEEN.
070800 GD-SELECT-ONE-COMBO.
070900     IF COMBO-OCCURS (N) >= RUN-MIN-OCCURS
071000         ADD 1 TO GROUP-COUNT
071100*    SAME MEMBER-COUNT/OCCUR-COUNT SHAPE AS COMBO-TABLE -
071200         MOVE COMBO-MEMBER-COUNT (N) TO
071300             GROUP-MEMBER-COUNT (GROUP-COUNT)
071400         MOVE COMBO-OCCURS (N) TO GROUP-OCCUR-COUNT (GROUP-COUNT)
071500         MOVE 1 TO K
071600         PERFORM GD-SELECT-ONE-MEMBER THRU
071700                 GD-SELECT-ONE-MEMBER-EXIT
071800             VARYING K FROM 1 BY 1
071900                 UNTIL K > COMBO-MEMBER-COUNT (N).
072000*------------------------------------------------------
072100*    COMMON PERFORM-THRU EXIT FOR GD-SELECT-ONE-COMBO.
072200*------------------------------------------------------
072300 GD-SELECT-ONE-COMBO-EXIT.
072400     EXIT.
072500
072600*    COPIES ONE MEMBER NAME FROM THE COMBO TABLE INTO THE NEW
072700*    GROUP-TABLE ROW.
072800 GD-SELECT-ONE-MEMBER.
072900     MOVE COMBO-MEMBER-NAME (N K) TO
073000         GROUP-MEMBER-NAME (GROUP-COUNT K).
073100*    N/K COME STRAIGHT FROM GD-SELECT-ONE-COMBO ABOVE - NEVER
073200*    RESET INSIDE THIS PARAGRAPH.
073300*------------------------------------------------------
073400*    COMMON PERFORM-THRU EXIT FOR GD-SELECT-ONE-MEMBER.
073500*------------------------------------------------------
073600 GD-SELECT-ONE-MEMBER-EXIT.
073700     EXIT.
073800
073900******************************************************************
074000* GD-SORT-GROUPS - BUBBLE THE GROUP TABLE INTO OCCURRENCE-COUNT
074100* DESCENDING, MEMBER-COUNT DESCENDING (TIE-BREAK) ORDER.  SMALL
074200* TABLE (50 MAX) SO A SIMPLE BUBBLE PASS IS ADEQUATE, SAME AS
074300* THE OLD SHOP DID FOR ITS INDEX LISTS.
074400******************************************************************
074500 GD-SORT-GROUPS.
074600*    A ONE-GROUP TABLE IS ALREADY SORTED - SKIP THE PASS.
074700     IF GROUP-COUNT < 2
074800         GO TO GD-SORT-GROUPS-EXIT.
074900     MOVE 1 TO I.
075000     PERFORM GD-SORT-OUTER THRU GD-SORT-OUTER-EXIT
075100         VARYING I FROM 1 BY 1 UNTIL I > GROUP-COUNT - 1.
075200*------------------------------------------------------
075300*    COMMON PERFORM-THRU EXIT FOR GD-SORT-GROUPS.
075400*------------------------------------------------------
075500 GD-SORT-GROUPS-EXIT.
075600     EXIT.
075700
075800*    OUTER PASS OF THE GROUP-TABLE BUBBLE SORT.
075900 GD-SORT-OUTER.
076000     MOVE 1 TO K.
076100*    INNER LOOP SHRINKS BY ONE EACH OUTER PASS - THE USUAL
076200     PERFORM GD-SORT-INNER THRU GD-SORT-INNER-EXIT
076300*    BUBBLE-SORT BOUND (COUNT MINUS I ALREADY-SETTLED SLOTS).
076400         VARYING K FROM 1 BY 1 UNTIL K > GROUP-COUNT - I.
076500*------------------------------------------------------
076600*    COMMON PERFORM-THRU EXIT FOR GD-SORT-OUTER.
076700*------------------------------------------------------
076800 GD-SORT-OUTER-EXIT.
076900     EXIT.
077000
077100*    INNER COMPARE/SWAP STEP - OCCURRENCE COUNT DESCENDING,
077200*    MEMBER COUNT DESCENDING ON A TIE.
077300 GD-SORT-INNER.
077400*    FLAG DOUBLES AS THE SWAP-NEEDED SIGNAL FOR THIS SORT;
077500     MOVE 0 TO FLAG.
077600     IF GROUP-OCCUR-COUNT (K) < GROUP-OCCUR-COUNT (K + 1)
077700         MOVE 1 TO FLAG
077800     ELSE
077900         IF GROUP-OCCUR-COUNT (K) = GROUP-OCCUR-COUNT (K + 1)
078000                 AND GROUP-MEMBER-COUNT (K)
078100                     < GROUP-MEMBER-COUNT (K + 1)
078200             MOVE 1 TO FLAG.
078300     IF FLAG = 1
078400         MOVE GROUP-TABLE (K) TO GROUP-SCRATCH
078500         MOVE GROUP-TABLE (K + 1) TO GROUP-TABLE (K)
078600         MOVE GROUP-SCRATCH TO GROUP-TABLE (K + 1).
078700*------------------------------------------------------
078800*    COMMON PERFORM-THRU EXIT FOR GD-SORT-INNER.
078900*------------------------------------------------------
079000 GD-SORT-INNER-EXIT.
079100     EXIT.
079200
079300******************************************************************
079400* CA-ASSIGN-COLORS - COLOR THE PERSON TABLE (GD-BUILD-PERSONS
079500* ALREADY LEFT IT IN ASCENDING NAME ORDER) AND THE GROUP TABLE
079600* (IN DETECTOR ORDER), CONTINUING THE SAME PALETTE POSITION,
079700* THEN BUILD EACH GROUP'S ID AND NAME.
079800******************************************************************
079900 CA-ASSIGN-COLORS.
080000*    PAL-POS IS SHARED ACROSS BOTH LOOPS BELOW - THE GROUP
080100     MOVE ZERO TO PAL-POS.
080200     MOVE 1 TO I.
080300     PERFORM CA-COLOR-ONE-PERSON THRU CA-COLOR-ONE-PERSON-EXIT
080400         VARYING I FROM 1 BY 1 UNTIL I > PERSON-COUNT.
080500     MOVE 1 TO I.
080600*    PASS PICKS UP WHERE THE PERSON PASS LEFT THE POSITION.
080700     PERFORM CA-COLOR-ONE-GROUP THRU CA-COLOR-ONE-GROUP-EXIT
080800         VARYING I FROM 1 BY 1 UNTIL I > GROUP-COUNT.
080900*------------------------------------------------------
081000*    COMMON PERFORM-THRU EXIT FOR CA-ASSIGN-COLORS.
081100*------------------------------------------------------
081200 CA-ASSIGN-COLORS-EXIT.
081300     EXIT.
081400
081500*    HANDS OUT THE NEXT PALETTE POSITION; PERSON 17 AND BEYOND
081600*    ALL GET OVERFLOW-PERSON-COLOR (TICKET HD-0533).
081700 CA-COLOR-ONE-PERSON.
081800     ADD 1 TO PAL-POS.
081900     IF PAL-POS > 16
082000         MOVE OVERFLOW-PERSON-COLOR TO PERSON-COLOR (I)
082100     ELSE
082200         MOVE PALETTE-COLOR (PAL-POS) TO PERSON-COLOR (I).
082300*------------------------------------------------------
082400*    COMMON PERFORM-THRU EXIT FOR CA-COLOR-ONE-PERSON.
082500*------------------------------------------------------
082600 CA-COLOR-ONE-PERSON-EXIT.
082700     EXIT.
082800
082900*    CONTINUES THE SAME PAL-POS SEQUENCE THE PERSON PASS LEFT
083000*    OFF AT; GROUP 17 AND BEYOND GET NO COLOR (TICKET HD-0641).
083100 CA-COLOR-ONE-GROUP.
083200*    SAME 16-COLOR CEILING AS THE PERSON PASS, BUT NO
083300     ADD 1 TO PAL-POS.
083400     IF PAL-POS > 16
083500         MOVE SPACES TO GROUP-COLOR (I)
083600     ELSE
083700         MOVE PALETTE-COLOR (PAL-POS) TO GROUP-COLOR (I).
083800*    OVERFLOW COLOR HERE - GROUP-COLOR JUST STAYS BLANK.
083900     PERFORM CA-MAKE-GROUP-ID THRU CA-MAKE-GROUP-ID-EXIT.
084000     PERFORM CA-MAKE-GROUP-NAME THRU CA-MAKE-GROUP-NAME-EXIT.
084100*------------------------------------------------------
084200*    COMMON PERFORM-THRU EXIT FOR CA-COLOR-ONE-GROUP.
084300*------------------------------------------------------
084400 CA-COLOR-ONE-GROUP-EXIT.
084500     EXIT.
084600
084700******************************************************************
084800* CA-MAKE-GROUP-ID - BUILDS A 36-BYTE TOKEN FROM A RUNNING
084900* SEQUENCE NUMBER.  NOT A TRUE UUID - THERE IS NO SUCH LIBRARY
085000* ON THIS MACHINE - BUT A ONE-UP NUMBER IS UNIQUE JUST THE SAME,
085100* AND THAT IS ALL A GROUP-ID NEEDS TO BE.
085200******************************************************************
085300 CA-MAKE-GROUP-ID.
085400*    SEQUENCE NUMBER IS ZERO-PADDED TO 6 DIGITS AND SANDWICHED
085500     ADD 1 TO GRP-SEQ-NUM.
085600     MOVE GRP-SEQ-NUM TO GRP-SEQ-ALPHA-HOLD.
085700     MOVE SPACES TO GROUP-ID (I).
085800*    BETWEEN A FIXED PREFIX AND SUFFIX TO FILL OUT 36 BYTES.
085900     STRING "GANTTGEN-GROUP-" DELIMITED BY SIZE
086000             GRP-SEQ-ALPHA DELIMITED BY SIZE
086100             "-00000000000000" DELIMITED BY SIZE
086200*    FIXED-LENGTH SUFFIX PADS THE REST OF THE 36 BYTES OUT.
086300         INTO GROUP-ID (I).
086400*------------------------------------------------------
086500*    COMMON PERFORM-THRU EXIT FOR CA-MAKE-GROUP-ID.
086600*------------------------------------------------------
086700 CA-MAKE-GROUP-ID-EXIT.
086800     EXIT.
086900
087000******************************************************************
087100* CA-MAKE-GROUP-NAME - GROUP NAME IS THE MEMBER LIST JOINED
087200* WITH " & ", SAME SEPARATOR THE READER USED ON THE WAY IN.
087300******************************************************************
087400 CA-MAKE-GROUP-NAME.
087500*    FIRST MEMBER GOES IN WITH NO SEPARATOR; CA-APPEND-ONE-
087600     MOVE SPACES TO GROUP-NAME (I).
087700     MOVE GROUP-MEMBER-NAME (I 1) TO GROUP-NAME (I).
087800*    MEMBER LOOP BELOW STARTS THE NAME.
087900*    MEMBER BELOW HANDLES EVERY MEMBER AFTER THE FIRST.
088000     IF GROUP-MEMBER-COUNT (I) > 1
088100         MOVE 2 TO K
088200         PERFORM CA-APPEND-ONE-MEMBER THRU
088300                 CA-APPEND-ONE-MEMBER-EXIT
088400             VARYING K FROM 2 BY 1
088500                 UNTIL K > GROUP-MEMBER-COUNT (I).
088600*------------------------------------------------------
088700*    COMMON PERFORM-THRU EXIT FOR CA-MAKE-GROUP-NAME.
088800*------------------------------------------------------
088900 CA-MAKE-GROUP-NAME-EXIT.
089000     EXIT.
089100
089200*    APPENDS ONE MORE " & NAME" ONTO THE GROWING GROUP-NAME.
089300 CA-APPEND-ONE-MEMBER.
089400     STRING GROUP-NAME (I) DELIMITED BY SPACE
089500             " & " DELIMITED BY SIZE
089600             GROUP-MEMBER-NAME (I K) DELIMITED BY SPACE
089700*    DELIMITED BY SPACE TRIMS TRAILING BLANKS BEFORE APPENDING.
089800         INTO GROUP-NAME (I).
089900*------------------------------------------------------
090000*    COMMON PERFORM-THRU EXIT FOR CA-APPEND-ONE-MEMBER.
090100*------------------------------------------------------
090200 CA-APPEND-ONE-MEMBER-EXIT.
090300     EXIT.
