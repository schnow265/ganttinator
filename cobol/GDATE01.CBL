000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. GDATE01.
000300 AUTHOR. T. ZIDIS.
000400 INSTALLATION. MICRO-SYSTEMS DATA PROCESSING.
000500 DATE-WRITTEN. 04/12/1993.
000600 DATE-COMPILED.
000700 SECURITY.  UNCLASSIFIED - INTERNAL SCHEDULING USE ONLY.
000800*
000900*****************************************************************
001000*                                                                *
001100*   G D A T E 0 1  -  DATE PARSE/VALIDATE SUBPROGRAM FOR THE     *
001200*   GANTTGEN BATCH SYSTEM.                                       *
001300*                                                                *
001400*   ACCEPTS A DATE IN ONE OF THREE FORMS -                       *
001500*       1) YYYY-MM-DD                                            *
001600*       2) MON DD, YYYY   (3-LETTER MONTH ABBREVIATION)          *
001700*       3) MONTHNAME DD, YYYY  (FULL MONTH NAME)                 *
001800*   VALIDATES THE CALENDAR (LEAP YEAR INCLUDED) AND RETURNS THE  *
001900*   NORMALIZED YYYY-MM-DD FORM PLUS A GOOD/BAD SWITCH.  THIS IS  *
002000*   THE OLD DCARS00 CALENDAR MATH (GET-DATE/CHECK-DATE/GET-DAY-  *
002100*   NAME) CUT LOOSE FROM ITS SCREEN AND MADE A CALLABLE ROUTINE. *
002200*                                                                *
002300*****************************************************************
002400*
002500*----------------------------------------------------------------
002600* C H A N G E   L O G
002700*----------------------------------------------------------------
002800* 04/12/93  TZ   ORIGINAL PROGRAM - CALENDAR MATH LIFTED FROM
002900* 04/12/93  TZ   DCARS00 GET-DATE/CHECK-DATE/GET-DAY-NAME AND
003000* 04/12/93  TZ   MADE A CALLABLE SUBPROGRAM (NO MORE ACCEPT).
003100* 04/19/93  TZ   ADDED MON-DD-YYYY AND MONTHNAME-DD-YYYY FORMS -
003200* 04/19/93  TZ   OLD SCREEN ONLY EVER TOOK DD-MM-YY.
003300* 06/07/94  TZ   REJECT DAY 00 AND MONTH 00 EXPLICITLY - CALLER
003400* 06/07/94  TZ   WAS PASSING BLANK-FILLED FIELDS AS ZEROS.
003500* 11/09/98  RK   YEAR-2000 FIX - CENTURY YEARS ARE LEAP ONLY IF
003600* 11/09/98  RK   DIVISIBLE BY 400 (THE OLD DIVIDE-BY-4 TEST
003700* 11/09/98  RK   ALONE WOULD HAVE CALLED 2100 A LEAP YEAR).
003800* 03/02/00  RK   CONFIRMED CENTURY-LEAP FIX AGAINST YEAR 2000
003900* 03/02/00  RK   ITSELF (2000 / 400 = LEAP, CORRECT).
004000* 08/14/01  PN   TIGHTENED MONTH-ABBREVIATION TABLE LOOKUP TO
004100* 08/14/01  PN   REQUIRE AN EXACT 3-CHARACTER MATCH (TICKET
004200* 08/14/01  PN   HD-0982 - "JUN" WAS MATCHING "JUNE").
004300*----------------------------------------------------------------
004400*
004500*    DIGIT-CLASS - USED NOWHERE IN THIS COPY OF THE PROGRAM YET;
004600*    CARRIED OVER FROM DCARS00 WHERE IT GATED KEYBOARD ENTRY.
004700*    LEFT IN PLACE ON THE CHANCE A FUTURE FORM ADDS ONE.
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SOURCE-COMPUTER. IBM-AT.
005100 OBJECT-COMPUTER. IBM-AT.
005200 SPECIAL-NAMES.
005300     CLASS DIGIT-CLASS IS "0" THRU "9".
005400
005500 DATA DIVISION.
005600 WORKING-STORAGE SECTION.
005700*    DV-OK-SWITCH - THE BUILT-UP GOOD/BAD ANSWER, COPIED TO
005800*    DV-RESULT-FLAG ONLY ONCE, AT THE VERY END OF DV-PARSE-DATE.
005900 77  DV-OK-SWITCH          PIC X VALUE "N".
006000     88  DV-DATE-OK        VALUE "Y".
006100     88  DV-DATE-BAD       VALUE "N".
006200
006300*----------------------------------------------------------------
006400* WORKING NUMERICS.  ALL COMP - THIS ROUTINE IS CALLED ONCE PER
006500* DATE FIELD ON EVERY TASK ROW, SO A 500-TASK RUN MEANS AT LEAST
006600* A THOUSAND CALLS (START AND END DATE APIECE).
006700*----------------------------------------------------------------
006800 01  NUM-VAR.
006900*        LEAP-Y - ZERO MEANS LEAP YEAR (REMAINDER-OF-DIVIDE
007000*        CONVENTION CARRIED OVER FROM DCARS00 - SEE
007100*        DV-CHECK-CALENDAR).
007200     02  LEAP-Y            PIC 9 COMP.
007300     02  TEMP              PIC 99 COMP.
007400*        T-YY/T-MM/T-DD - THE THREE PIECES OF THE DATE ONCE
007500*        WHICHEVER TRY- PARAGRAPH BELOW HAS SPLIT THEM OUT.
007600     02  T-YY              PIC 9(4) COMP.
007700     02  T-MM              PIC 99 COMP.
007800     02  T-DD              PIC 99 COMP.
007900*        I - MONTH-TABLE SUBSCRIPT FOR DV-LOOKUP-ABBR/-FULL.
008000     02  I                 PIC 9(2) COMP.
008100
008200*----------------------------------------------------------------
008300* REDEFINES NO. 1 - DAYS-IN-MONTH TABLE.  SAME PACKED-DIGIT-
008400* STRING TRICK THE SHOP USED IN KTIM/DCARS00 - TWO DIGITS PER
008500* MONTH, FEBRUARY OVERRIDDEN AT RUN TIME FROM LEAP-Y.
008600*----------------------------------------------------------------
008700 01  TABLES-1.
008800     02  FILLER            PIC X(24) VALUE
008900         "312831303130313130313031".
009000 01  DIM-TABLE REDEFINES TABLES-1.
009100     02  DIM               PIC 99 OCCURS 12 TIMES.
009200
009300*----------------------------------------------------------------
009400* REDEFINES NO. 2 - THREE-LETTER MONTH ABBREVIATIONS, JAN-DEC,
009500* FOR DATE FORM 2 (MON DD, YYYY).
009600*----------------------------------------------------------------
009700 01  MONTH-ABBR-LIST.
009800     02  FILLER            PIC X(3) VALUE "JAN".
009900     02  FILLER            PIC X(3) VALUE "FEB".
010000     02  FILLER            PIC X(3) VALUE "MAR".
010100     02  FILLER            PIC X(3) VALUE "APR".
010200     02  FILLER            PIC X(3) VALUE "MAY".
010300     02  FILLER            PIC X(3) VALUE "JUN".
010400     02  FILLER            PIC X(3) VALUE "JUL".
010500     02  FILLER            PIC X(3) VALUE "AUG".
010600     02  FILLER            PIC X(3) VALUE "SEP".
010700     02  FILLER            PIC X(3) VALUE "OCT".
010800     02  FILLER            PIC X(3) VALUE "NOV".
010900     02  FILLER            PIC X(3) VALUE "DEC".
011000 01  MONTH-ABBR-TAB REDEFINES MONTH-ABBR-LIST.
011100     02  MONTH-ABBR        PIC X(3) OCCURS 12 TIMES.
011200
011300*----------------------------------------------------------------
011400* REDEFINES NO. 3 - FULL MONTH NAMES, JANUARY-DECEMBER, FOR
011500* DATE FORM 3 (MONTHNAME DD, YYYY).
011600*----------------------------------------------------------------
011700 01  MONTH-FULL-LIST.
011800     02  FILLER            PIC X(9) VALUE "JANUARY  ".
011900     02  FILLER            PIC X(9) VALUE "FEBRUARY ".
012000     02  FILLER            PIC X(9) VALUE "MARCH    ".
012100     02  FILLER            PIC X(9) VALUE "APRIL    ".
012200     02  FILLER            PIC X(9) VALUE "MAY      ".
012300     02  FILLER            PIC X(9) VALUE "JUNE     ".
012400     02  FILLER            PIC X(9) VALUE "JULY     ".
012500     02  FILLER            PIC X(9) VALUE "AUGUST   ".
012600     02  FILLER            PIC X(9) VALUE "SEPTEMBER".
012700     02  FILLER            PIC X(9) VALUE "OCTOBER  ".
012800     02  FILLER            PIC X(9) VALUE "NOVEMBER ".
012900     02  FILLER            PIC X(9) VALUE "DECEMBER ".
013000 01  MONTH-FULL-TAB REDEFINES MONTH-FULL-LIST.
013100     02  MONTH-FULL         PIC X(9) OCCURS 12 TIMES.
013200
013300 01  WORK-FIELDS.
013400*        DV-INPUT-DATE - A LOCAL COPY OF THE INCOMING FIELD SO
013500*        DV-TRY-NAMED CAN CARVE IT UP WITHOUT DISTURBING THE
013600*        CALLER'S OWN LK- STORAGE UNTIL A GOOD PARSE IS FOUND.
013700     02  DV-INPUT-DATE      PIC X(30).
013800     02  DV-INPUT-LEN       PIC 9(2) COMP.
013900     02  DV-COMMA-POS       PIC 9(2) COMP.
014000     02  DV-MONTH-TOKEN     PIC X(9).
014100     02  DV-DAY-TOKEN       PIC X(2).
014200     02  DV-YEAR-TOKEN      PIC X(4).
014300
014400 LINKAGE SECTION.
014500*    WORK-MODE - CARRIED FOR CALLING-CONVENTION CONSISTENCY WITH
014600*    GTASK01/GCLR01 BUT NOT CURRENTLY TESTED - THIS SUBPROGRAM
014700*    HAS ONLY THE ONE ENTRY POINT, DV-PARSE-DATE.
014800 01  WORK-MODE              PIC X(1).
014900*    DV-DATE-FIELD - IN/OUT.  ON ENTRY, THE RAW DATE TEXT IN ANY
015000*    OF THE THREE ACCEPTED FORMS.  ON A GOOD RETURN, OVERWRITTEN
015100*    IN PLACE WITH THE NORMALIZED YYYY-MM-DD FORM.
015200 01  DV-DATE-FIELD          PIC X(10).
015300*    DV-RESULT-FLAG - "Y" GOOD DATE, "N" BAD - CALLER CHECKS
015400*    THIS BEFORE TRUSTING DV-DATE-FIELD'S NEW VALUE.
015500 01  DV-RESULT-FLAG         PIC X(1).
015600
015700 PROCEDURE DIVISION USING WORK-MODE DV-DATE-FIELD DV-RESULT-FLAG.
015710*----------------------------------------------------------------
015720* PARAGRAPHS BELOW ARE READ TOP TO BOTTOM: DV-PARSE-DATE PICKS
015730* THE FORM, DV-TRY-ISO/DV-TRY-NAMED SPLIT IT, DV-LOOKUP-ABBR AND
015740* DV-LOOKUP-FULL RESOLVE A NAMED MONTH, AND DV-CHECK-CALENDAR
015750* DOES THE FINAL RANGE/LEAP-YEAR TEST AND REBUILDS THE FIELD.
015760*----------------------------------------------------------------
015800
015900******************************************************************
016000* DV-PARSE-DATE - MAIN ENTRY.  TRIES EACH OF THE THREE ACCEPTED
016100* FORMS IN TURN, NORMALIZES TO YYYY-MM-DD IN PLACE AND RETURNS
016200* "Y"/"N" IN DV-RESULT-FLAG.
016300******************************************************************
016400 DV-PARSE-DATE.
016500     MOVE "N" TO DV-OK-SWITCH.
016600*    A BLANK DATE FIELD IS TREATED AS "NO DATE SUPPLIED", NOT AN
016700*    ERROR - THE CALLER DECIDES WHETHER THAT IS ALLOWED HERE.
016800     IF DV-DATE-FIELD = SPACES
016900         SET DV-DATE-OK TO TRUE
017000         MOVE DV-OK-SWITCH TO DV-RESULT-FLAG
017100         GO TO DV-PARSE-DATE-EXIT.
017200
017300     MOVE SPACES TO DV-INPUT-DATE.
017400     MOVE DV-DATE-FIELD TO DV-INPUT-DATE.
017500
017600*    HYPHENS AT POSITIONS 5 AND 8 MEAN "ALREADY YYYY-MM-DD" -
017700*    ANYTHING ELSE IS TRIED AS ONE OF THE TWO NAMED-MONTH FORMS.
017800     IF DV-DATE-FIELD (5:1) = "-" AND DV-DATE-FIELD (8:1) = "-"
017900         PERFORM DV-TRY-ISO THRU DV-TRY-ISO-EXIT
018000     ELSE
018100         PERFORM DV-TRY-NAMED THRU DV-TRY-NAMED-EXIT.
018200
018300*    ONLY A SYNTACTICALLY-GOOD SPLIT GETS AS FAR AS THE CALENDAR
018400*    RANGE CHECK - A BAD SPLIT IS ALREADY DV-DATE-BAD.
018500     IF DV-DATE-OK
018600         PERFORM DV-CHECK-CALENDAR THRU DV-CHECK-CALENDAR-EXIT.
018700
018800     MOVE DV-OK-SWITCH TO DV-RESULT-FLAG.
018900*------------------------------------------------------
019000*    COMMON PERFORM-THRU EXIT FOR DV-PARSE-DATE.
019100*------------------------------------------------------
019200 DV-PARSE-DATE-EXIT.
019300     EXIT.
019400     GOBACK.
019500
019600******************************************************************
019700* DV-TRY-ISO - FORM 1, YYYY-MM-DD.  FIELD IS ALREADY IN THE
019800* TARGET SHAPE - JUST PULL THE PIECES APART FOR VALIDATION.
019900******************************************************************
020000 DV-TRY-ISO.
020100*    EACH 2- OR 4-DIGIT PIECE MUST BE ALL DIGITS - A STRAY
020200*    BLANK OR LETTER BAILS OUT BEFORE ANY MOVE TO T-YY/T-MM/T-DD.
020300     MOVE DV-DATE-FIELD (1:4) TO DV-YEAR-TOKEN.
020400     IF DV-YEAR-TOKEN NOT NUMERIC
020500         GO TO DV-TRY-ISO-EXIT.
020600     MOVE DV-YEAR-TOKEN TO T-YY.
020700
020800     IF DV-DATE-FIELD (6:2) NOT NUMERIC
020900         GO TO DV-TRY-ISO-EXIT.
021000     MOVE DV-DATE-FIELD (6:2) TO T-MM.
021100
021200     IF DV-DATE-FIELD (9:2) NOT NUMERIC
021300         GO TO DV-TRY-ISO-EXIT.
021400     MOVE DV-DATE-FIELD (9:2) TO T-DD.
021500
021600*    ALL THREE PIECES NUMERIC - CALENDAR RANGE STILL CHECKED
021700*    LATER BY DV-CHECK-CALENDAR, NOT HERE.
021800     SET DV-DATE-OK TO TRUE.
021900*------------------------------------------------------
022000*    COMMON PERFORM-THRU EXIT FOR DV-TRY-ISO.
022100*------------------------------------------------------
022200 DV-TRY-ISO-EXIT.
022300     EXIT.
022400
022500******************************************************************
022600* DV-TRY-NAMED - FORMS 2 AND 3, "MON DD, YYYY" AND "MONTHNAME
022700* DD, YYYY".  LOCATE THE COMMA, SPLIT MONTH-TOKEN/DAY FROM THE
022800* FRONT AND YEAR FROM THE BACK, THEN LOOK THE MONTH UP IN
022900* WHICHEVER TABLE MATCHES ITS LENGTH.
023000******************************************************************
023100 DV-TRY-NAMED.
023200*    NO COMMA ANYWHERE IN THE FIELD - THIS IS NEITHER NAMED
023300*    FORM, SO THE WHOLE PARSE FAILS HERE.
023400     MOVE ZERO TO DV-COMMA-POS.
023500     INSPECT DV-INPUT-DATE TALLYING DV-COMMA-POS
023600         FOR CHARACTERS BEFORE INITIAL ",".
023700     IF DV-INPUT-DATE (DV-COMMA-POS + 1:1) NOT = ","
023800         GO TO DV-TRY-NAMED-EXIT.
023900
024000*    EVERYTHING BEFORE THE COMMA SPLITS ON A SINGLE SPACE INTO
024100*    MONTH-TOKEN AND DAY-TOKEN - "MON DD" OR "MONTHNAME DD".
024200     MOVE SPACES TO DV-MONTH-TOKEN DV-DAY-TOKEN.
024300     UNSTRING DV-INPUT-DATE (1:DV-COMMA-POS) DELIMITED BY " "
024400         INTO DV-MONTH-TOKEN DV-DAY-TOKEN.
024500     IF DV-DAY-TOKEN NOT NUMERIC
024600         GO TO DV-TRY-NAMED-EXIT.
024700     MOVE DV-DAY-TOKEN TO T-DD.
024800
024900*    FOUR BYTES AFTER THE COMMA AND ONE SPACE IS THE YEAR.
025000     MOVE DV-INPUT-DATE (DV-COMMA-POS + 2:4) TO DV-YEAR-TOKEN.
025100     IF DV-YEAR-TOKEN NOT NUMERIC
025200         GO TO DV-TRY-NAMED-EXIT.
025300     MOVE DV-YEAR-TOKEN TO T-YY.
025400
025500*    TRY THE 3-LETTER ABBREVIATION TABLE FIRST, THEN THE FULL-
025600*    NAME TABLE - MOST EXTRACT SHEETS USE THE SHORT FORM.
025700     MOVE ZERO TO T-MM.
025800     PERFORM DV-LOOKUP-ABBR THRU DV-LOOKUP-ABBR-EXIT
025900         VARYING I FROM 1 BY 1 UNTIL I > 12.
026000     IF T-MM = ZERO
026100         PERFORM DV-LOOKUP-FULL THRU DV-LOOKUP-FULL-EXIT
026200             VARYING I FROM 1 BY 1 UNTIL I > 12.
026300*    NEITHER TABLE MATCHED - NOT A RECOGNIZABLE MONTH NAME.
026400     IF T-MM = ZERO
026500         GO TO DV-TRY-NAMED-EXIT.
026600
026700     SET DV-DATE-OK TO TRUE.
026800*------------------------------------------------------
026900*    COMMON PERFORM-THRU EXIT FOR DV-TRY-NAMED.
027000*------------------------------------------------------
027100 DV-TRY-NAMED-EXIT.
027200     EXIT.
027300
027400*------------------------------------------------------
027500* DV-LOOKUP-ABBR -
027600*    TICKET HD-0982 (08/14/01) REQUIRES AN EXACT 3-CHARACTER
027700*    COMPARE HERE - THE OLD (1:3) COMPARE AGAINST MONTH-ABBR
027800*    ALREADY IS EXACT SINCE MONTH-ABBR ITSELF IS PIC X(3); THE
027900*    BUG WAS IN THE CALLER PASSING A LONGER TOKEN UNTRIMMED.
028000*------------------------------------------------------
028100 DV-LOOKUP-ABBR.
028200     IF DV-MONTH-TOKEN (1:3) = MONTH-ABBR (I)
028300         MOVE I TO T-MM.
028400*------------------------------------------------------
028500*    COMMON PERFORM-THRU EXIT FOR DV-LOOKUP-ABBR.
028600*------------------------------------------------------
028700 DV-LOOKUP-ABBR-EXIT.
028800     EXIT.
028900
029000*------------------------------------------------------
029100* DV-LOOKUP-FULL -
029200*    ONLY TRIED WHEN THE ABBREVIATION TABLE CAME UP EMPTY -
029300*    A FULL MONTH NAME IS COMPARED WHOLE, NO SUBSTRING.
029400*------------------------------------------------------
029500 DV-LOOKUP-FULL.
029600     IF DV-MONTH-TOKEN = MONTH-FULL (I)
029700         MOVE I TO T-MM.
029800*------------------------------------------------------
029900*    COMMON PERFORM-THRU EXIT FOR DV-LOOKUP-FULL.
030000*------------------------------------------------------
030100 DV-LOOKUP-FULL-EXIT.
030200     EXIT.
030300
030400******************************************************************
030500* DV-CHECK-CALENDAR - LEAP-YEAR TEST AND RANGE CHECK ON MONTH
030600* AND DAY.  LEAP-Y = 0 MEANS LEAP.  YEAR-2000 FIX (11/09/98) -
030700* A CENTURY YEAR (DIVISIBLE BY 100) IS LEAP ONLY IF ALSO
030800* DIVISIBLE BY 400 - THE ORIGINAL DCARS00 TEST DID NOT KNOW
030900* ABOUT THE CENTURY EXCEPTION.
031000******************************************************************
031100 DV-CHECK-CALENDAR.
031200*    MONTH OUT OF RANGE FAILS BEFORE THE DAY-IN-MONTH TABLE
031300*    LOOKUP EVEN GETS A CHANCE TO SUBSCRIPT ON IT.
031400     IF T-MM < 1 OR T-MM > 12
031500         SET DV-DATE-BAD TO TRUE
031600         GO TO DV-CHECK-CALENDAR-EXIT.
031700
031800*    LEAP-YEAR TEST (11/09/98, TICKET NONE - Y2K REVIEW ITEM).
031900*    DIVISIBLE BY 4 AND NOT A CENTURY YEAR: LEAP.  A CENTURY
032000*    YEAR (DIVISIBLE BY 100) IS LEAP ONLY WHEN ALSO DIVISIBLE
032100*    BY 400 - WITHOUT THIS, 2100 WOULD WRONGLY COME OUT LEAP.
032200     DIVIDE T-YY BY 4 GIVING TEMP REMAINDER LEAP-Y.
032300     IF LEAP-Y = 0
032400         DIVIDE T-YY BY 100 GIVING TEMP REMAINDER TEMP
032500         IF TEMP = 0
032600             DIVIDE T-YY BY 400 GIVING TEMP REMAINDER LEAP-Y
032700         ELSE
032800             MOVE 0 TO LEAP-Y.
032900
033000*    FEBRUARY'S ENTRY IN THE PACKED DIM TABLE IS THE ONLY ONE
033100*    THAT EVER CHANGES AT RUN TIME.
033200     IF LEAP-Y = 0
033300         MOVE 29 TO DIM (2)
033400     ELSE
033500         MOVE 28 TO DIM (2).
033600
033700*    DAY RANGE DEPENDS ON THE MONTH JUST VALIDATED ABOVE, SO
033800*    THIS TEST MUST RUN AFTER THE FEBRUARY PATCH, NOT BEFORE.
033900     IF T-DD < 1 OR T-DD > DIM (T-MM)
034000         SET DV-DATE-BAD TO TRUE
034100         GO TO DV-CHECK-CALENDAR-EXIT.
034200
034300*    CALENDAR IS GOOD - REBUILD DV-DATE-FIELD IN THE CANONICAL
034400*    YYYY-MM-DD SHAPE REGARDLESS OF WHICH FORM CAME IN.
034500     SET DV-DATE-OK TO TRUE.
034600     MOVE SPACES TO DV-DATE-FIELD.
034700     MOVE T-YY TO DV-DATE-FIELD (1:4).
034800     MOVE "-" TO DV-DATE-FIELD (5:1).
034900     MOVE T-MM TO DV-DATE-FIELD (6:2).
035000     MOVE "-" TO DV-DATE-FIELD (8:1).
035100     MOVE T-DD TO DV-DATE-FIELD (9:2).
035200*------------------------------------------------------
035300*    COMMON PERFORM-THRU EXIT FOR DV-CHECK-CALENDAR.
035400*------------------------------------------------------
035500 DV-CHECK-CALENDAR-EXIT.
035600     EXIT.
