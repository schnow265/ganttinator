000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. GANTT.
000300 AUTHOR. T. ZIDIS.
000400 INSTALLATION. MICRO-SYSTEMS DATA PROCESSING.
000500 DATE-WRITTEN. 04/11/1993.
000600 DATE-COMPILED.
000700 SECURITY.  UNCLASSIFIED - INTERNAL SCHEDULING USE ONLY.
000800*
000900*****************************************************************
001000*                                                                *
001100*   G A N T T   -  BATCH DRIVER FOR THE PROJECT GANTT-CHART     *
001200*   DIAGRAM GENERATOR SYSTEM (GANTTGEN).                        *
001300*                                                                *
001400*   READS ONE CONTROL CARD FROM CTLCARD, VALIDATES THE RUN       *
001500*   PARAMETERS AND DRIVES THE FOUR WORKER PROGRAMS (GTASK01,    *
001600*   GCLR01, GDATE01, GDIAG01) BY DYNAMIC CALL, THE SAME WAY THE  *
001700*   OLD KTIM MENU DRIVER CALLED PELAG/PEL02/CONST01.  THIS IS A  *
001800*   BATCH JOB - NO SCREEN, NO OPERATOR ACCEPT.                   *
001900*                                                                *
002000*****************************************************************
002100*
002200*----------------------------------------------------------------
002300* C H A N G E   L O G
002400*----------------------------------------------------------------
002500* 04/11/93  TZ   ORIGINAL PROGRAM - REWRITE OF KTIM MENU DRIVER
002600* 04/11/93  TZ   FOR BATCH GANTT-CHART SCHEDULING JOB.
002700* 04/18/93  TZ   ADDED CONTROL CARD VALIDATION - NEITHER/BOTH
002800* 04/18/93  TZ   FILE NAMES SUPPLIED IS NOW A FATAL PARM ERROR.
002900* 05/02/93  TZ   ADDED CONSOLE TASK-OVERVIEW LISTING (GN-LIST).
003000* 05/02/93  TZ   AFTER USER ASKED FOR SOME RUN FEEDBACK ON THE
003100* 05/02/93  TZ   CONSOLE SINCE THERE IS NO SCREEN ANY MORE.
003200* 09/14/93  TZ   MIN-OCCURS CARD FIELD DEFAULTS TO 2 WHEN BLANK.
003300* 02/23/95  CM   INCREASED TASK TABLE FROM 300 TO 500 ENTRIES -
003400* 02/23/95  CM   PROJECT OFFICE OUTGREW THE OLD LIMIT (REQ 774).
003500* 07/09/96  CM   ADDED GROUP TABLE MEMBER LIST (8 MEMBERS/GROUP)
003600* 07/09/96  CM   TO SUPPORT THE NEW GROUP-COLORING FEATURE.
003700* 11/03/98  RK   YEAR-2000 REVIEW - ALL DATE FIELDS HERE ARE
003800* 11/03/98  RK   ALREADY CARRIED AS X(10) YYYY-MM-DD, NO 2-DIGIT
003900* 11/03/98  RK   YEAR STORAGE IN THIS PROGRAM.  NO CHANGE NEEDED.
004000* 03/11/02  PN   CORRECTED DISPATCH ORDER - COLOR ASSIGNER MUST
004100* 03/11/02  PN   RUN AFTER GROUP DETECTOR, NOT BEFORE (TICKET
004200* 03/11/02  PN   HD-1140).
004300* 06/04/02  PN   ADDED CTL-MILESTONE-FILE CARD FIELD - THE OLD
004400* 06/04/02  PN   INTERACTIVE PROMPT FOR EACH MILESTONE'S DUE
004500* 06/04/02  PN   DATE HAD NO BATCH EQUIVALENT (TICKET HD-1158).
004600* 06/04/02  PN   BLANK CARD MEANS NO MILESTONE DATES SUPPLIED -
004700* 06/04/02  PN   SEE GTASK01 CB-LOAD-MILE-CARDS.
004800*----------------------------------------------------------------
004900*
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SOURCE-COMPUTER. IBM-AT.
005300 OBJECT-COMPUTER. IBM-AT.
005400 SPECIAL-NAMES.
005500     UPSI-0 ON STATUS IS GN-VERBOSE-ON
005600            OFF STATUS IS GN-VERBOSE-OFF.
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900     SELECT CTL-CARD-FILE ASSIGN TO CTLCARD
006000         ORGANIZATION IS LINE SEQUENTIAL
006100         STATUS IS CTL-STAT.
006200
006300 DATA DIVISION.
006400 FILE SECTION.
006500 FD  CTL-CARD-FILE
006600     LABEL RECORDS ARE OMITTED.
006700 01  CTL-CARD-REC.
006800*    CTL-EXTRACT-FILE/CTL-CONFIG-FILE - MUTUALLY EXCLUSIVE;
006900*    GN-CHECK-PARMS REJECTS A CARD SUPPLYING BOTH OR NEITHER.
007000     02  CTL-EXTRACT-FILE     PIC X(40).
007100     02  CTL-CONFIG-FILE      PIC X(40).
007200     02  CTL-DIAGRAM-FILE     PIC X(40).
007300*    CTL-PROJECT-START - YYYY-MM-DD.  BLANK MEANS "USE EARLIEST
007400*    TASK START DATE ON THE SHEET" - GTASK01 WORKS THAT OUT.
007500     02  CTL-PROJECT-START    PIC X(10).
007600*    CTL-HEADER-TEXT/CTL-FOOTER-TEXT - FREE TEXT PRINTED ABOVE
007700*    AND BELOW THE CHART BODY.  EITHER MAY BE LEFT BLANK.
007800     02  CTL-HEADER-TEXT      PIC X(60).
007900     02  CTL-FOOTER-TEXT      PIC X(60).
008000*    CTL-LEGEND-TITLE - CAPTION OVER THE COLOR-KEY BLOCK, ONLY
008100*    USED WHEN THE SHEET ACTUALLY PRODUCES A LEGEND.
008200     02  CTL-LEGEND-TITLE     PIC X(60).
008300*    CTL-MILESTONE-FILE - OPTIONAL MILE-CARD FILE (TICKET
008400*    HD-1158, 06/04/02).  BLANK IS A VALID, COMMON CASE.
008500     02  CTL-MILESTONE-FILE   PIC X(40).
008600*    CTL-MIN-OCCURS-ALPHA - READ ALPHANUMERIC ON PURPOSE; A
008700*    BLANK CARD FIELD MOVED STRAIGHT TO A PIC 9 WOULD ABEND.
008800     02  CTL-MIN-OCCURS-ALPHA PIC X(3).
008900     02  FILLER               PIC X(27).
009000
009100 WORKING-STORAGE SECTION.
009200*    CTL-STAT - FILE-STATUS FOR CTL-CARD-FILE, THE ONLY FILE
009300*    THIS PROGRAM OPENS ITSELF (THE WORKERS OWN ALL THE REST).
009400 77  CTL-STAT              PIC XX.
009500*    UPSI-0 SWITCH BACKS GN-VERBOSE-ON/OFF - NOT YET WIRED TO
009600*    ANY DISPLAY IN THIS RELEASE, RESERVED FOR A FUTURE TRACE
009700*    OPTION THE PROJECT OFFICE HAS ASKED ABOUT MORE THAN ONCE.
009800 77  GN-VERBOSE-ON         PIC X VALUE "N".
009900 77  GN-VERBOSE-OFF        PIC X VALUE "N".
010000
010100*----------------------------------------------------------------
010200* REDEFINES NO. 1 - NUMERIC VIEW OF THE MIN-OCCURS CARD FIELD.
010300* CARD IS READ AS ALPHANUMERIC SO A BLANK FIELD DOES NOT ABEND
010400* ON A NUMERIC-EDIT MOVE; WE TEST FOR SPACES FIRST, THEN USE
010500* THE REDEFINITION TO PICK UP THE NUMBER.
010600*----------------------------------------------------------------
010700 01  CTL-MIN-OCCURS-NUM REDEFINES CTL-MIN-OCCURS-ALPHA PIC 9(3).
010800
010900*----------------------------------------------------------------
011000* REDEFINES NO. 2 - DEFAULT CLOSED-WEEKDAY LIST (SATURDAY/
011100* SUNDAY), SEEDED INTO THE WORK AREA BY GN-DEFAULT-CLOSED-DAYS
011200* BELOW WHEN A FRESH RUN SUPPLIES NO CLOSED-DAYS INPUT OF ITS
011300* OWN.  SAME PACKED-LITERAL-THEN-REDEFINE TRICK THE SHOP USED
011400* FOR THE OLD DAYS-IN-MONTH TABLE IN DCARS00/KTIM.  RECORD
011500* LAYOUT CARRIES WEEKDAY NAMES LOWERCASE.
011600*----------------------------------------------------------------
011700 01  DFLT-WEEKDAY-LIST.
011800*    LITERAL FORM OF THE TABLE - LOWERCASE TO MATCH THE CASE
011900*    GCLR01/GTASK01 EXPECT WHEN COMPARING WEEKDAY NAMES.
012000     02  FILLER              PIC X(9) VALUE "saturday ".
012100     02  FILLER              PIC X(9) VALUE "sunday   ".
012200 01  DFLT-WEEKDAY-TAB REDEFINES DFLT-WEEKDAY-LIST.
012300*    OCCURS VIEW - GN-DEFAULT-CLOSED-DAYS COPIES THIS TABLE
012400*    ENTRY BY ENTRY INTO CLOSED-WEEKDAY-TABLE BELOW.
012500     02  DFLT-WEEKDAY-NAME   PIC X(9) OCCURS 2 TIMES.
012600
012700*----------------------------------------------------------------
012800* REDEFINES NO. 3 - RUN-MODE NAME TABLE, FOR THE STARTUP
012900* CONSOLE MESSAGE.  INDEXED BY THE NUMERIC VALUE OF RUN-MODE
013000* ("1"/"2").
013100*----------------------------------------------------------------
013200 01  MODE-NAME-LIST.
013300     02  FILLER              PIC X(10) VALUE "EXTRACT   ".
013400     02  FILLER              PIC X(10) VALUE "CONFIG    ".
013500 01  MODE-NAME-TAB REDEFINES MODE-NAME-LIST.
013600*    SUBSCRIPTED BY THE NUMERIC VALUE OF RUN-MODE IN GN-START-S
013700*    STARTUP MESSAGE - SEE THE DISPLAY STATEMENT THERE.
013800     02  MODE-NAME           PIC X(10) OCCURS 2 TIMES.
013900
014000 01  NUM-VAR.
014100*    I/K - GENERAL-PURPOSE PERFORM-VARYING SUBSCRIPTS, REUSED
014200*    ACROSS SEVERAL PARAGRAPHS BELOW.  RUN-RC - RESERVED RETURN
014300*    CODE HOLDER, NOT YET SET BY ANYTHING IN THIS RELEASE.
014400     02  I                   PIC 9(4) COMP.
014500     02  K                   PIC 9(4) COMP.
014600     02  RUN-RC              PIC 9(2) COMP VALUE ZERO.
014700
014800*----------------------------------------------------------------
014900* W-A-R-E-A  -  THE MASTER WORK AREA.  THIS 01-LEVEL IS PASSED
015000* BY REFERENCE ON EVERY CALL BELOW AND MUST BE RESTATED, FIELD
015100* FOR FIELD, IN THE LINKAGE SECTION OF GTASK01, GCLR01, GDATE01
015200* AND GDIAG01.  IF YOU CHANGE IT HERE, CHANGE IT IN ALL FOUR.
015300*----------------------------------------------------------------
015400 01  GANTT-WORK-AREA.
015500*    RUN-PARMS - EVERYTHING OFF THE CONTROL CARD, MOVED IN BY
015600*    GN-CHECK-PARMS BEFORE THE FIRST WORKER CALL.
015700     02  RUN-PARMS.
015800*    EXTRACT-FILE-NAME/CONFIG-FILE-NAME/DIAGRAM-FILE-NAME -
015900*    STRAIGHT COPIES OF THE CONTROL-CARD FIELDS OF THE SAME NAME.
016000         03  EXTRACT-FILE-NAME    PIC X(40).
016100         03  CONFIG-FILE-NAME     PIC X(40).
016200         03  DIAGRAM-FILE-NAME    PIC X(40).
016300*    RUN-PROJECT-START THROUGH RUN-LEGEND-TITLE - SEE THE CTL-
016400         03  RUN-PROJECT-START    PIC X(10).
016500         03  RUN-HEADER-TEXT      PIC X(60).
016600         03  RUN-FOOTER-TEXT      PIC X(60).
016700         03  RUN-LEGEND-TITLE     PIC X(60).
016800*    MATCHING CTL- FIELDS ABOVE FOR WHAT EACH ONE HOLDS.
016900         03  RUN-MILESTONE-FILE   PIC X(40).
017000*    RUN-MIN-OCCURS - MINIMUM OCCURRENCE COUNT FOR A REPEATING
017100*    TASK GROUP BEFORE GCLR01 WILL COLOR IT AS A GROUP.
017200*    RUN-MODE - "1" EXTRACT RUN, "2" CONFIG-REPLAY RUN.
017300         03  RUN-MIN-OCCURS       PIC 9(3) COMP.
017400         03  RUN-MODE             PIC X(1).
017500             88  RUN-MODE-EXTRACT VALUE "1".
017600             88  RUN-MODE-CONFIG  VALUE "2".
017700*    WORK-COUNTS - ONE COUNTER PER OCCURS TABLE BELOW.  GTASK01
017800*    AND GCLR01 INCREMENT THESE; GDIAG01 ONLY EVER READS THEM.
017900     02  WORK-COUNTS.
018000         03  TASK-COUNT           PIC 9(4) COMP.
018100         03  PERSON-COUNT         PIC 9(4) COMP.
018200         03  GROUP-COUNT          PIC 9(4) COMP.
018300         03  MILESTONE-COUNT      PIC 9(4) COMP.
018400         03  LEGEND-COUNT         PIC 9(4) COMP.
018500         03  CLOSED-WEEKDAY-COUNT PIC 9(2) COMP.
018600         03  CLOSED-DATE-COUNT    PIC 9(3) COMP.
018700         03  CLOSED-RANGE-COUNT   PIC 9(3) COMP.
018800         03  WARNING-COUNT        PIC 9(4) COMP.
018900*    PROJECT-REC - THE ONE-OF-A-KIND PROJECT SETTINGS ROW.
019000*    PROJ-LEGEND-FLAG "Y" GATES THE LEGEND BLOCK ON THE CHART.
019100     02  PROJECT-REC.
019200         03  PROJ-START-DATE      PIC X(10).
019300         03  PROJ-HEADER          PIC X(60).
019400         03  PROJ-FOOTER          PIC X(60).
019500         03  PROJ-LEGEND-FLAG     PIC X(1).
019600         03  PROJ-LEGEND-TITLE    PIC X(60).
019700*    CLOSED-WEEKDAY-TABLE - NAMES OF WEEKDAYS THE PROJECT DOES
019800*    NOT WORK (E.G. "saturday", "sunday").
019900     02  CLOSED-WEEKDAY-TABLE OCCURS 7 TIMES.
020000         03  CLOSED-WEEKDAY-NAME  PIC X(9).
020100*    CLOSED-DATE-TABLE - ONE-OFF CLOSED CALENDAR DATES (HOLIDAYS).
020200     02  CLOSED-DATE-TABLE OCCURS 30 TIMES.
020300         03  CLOSED-DATE-VALUE    PIC X(10).
020400*    CLOSED-RANGE-TABLE - CLOSED DATE RANGES (E.G. A SHUTDOWN
020500*    WEEK) - START AND END BOTH REQUIRED OR THE ROW IS DROPPED.
020600     02  CLOSED-RANGE-TABLE OCCURS 30 TIMES.
020700         03  CLOSED-RANGE-START   PIC X(10).
020800         03  CLOSED-RANGE-END     PIC X(10).
020900*    TASK-TABLE - ONE ROW PER TASK SURVIVING VALIDATION, IN
021000*    EXTRACT-SHEET ORDER (500-ROW CEILING PER REQ 774, 02/23/95).
021100     02  TASK-TABLE OCCURS 500 TIMES.
021200*    TASK-TITLE/TASK-URL - THE ROW NAME AND ITS OPTIONAL DRILL-
021300*    DOWN LINK, PRINTED VERBATIM ON THE CHART BY GDIAG01.
021400         03  TASK-TITLE           PIC X(60).
021500         03  TASK-URL             PIC X(80).
021600         03  TASK-ASSIGNEES       PIC X(60).
021700*    TASK-ASSIGNEES - COMMA-LIST, USED BY GCLR01 TO BUILD BOTH
021800         03  TASK-START-DATE      PIC X(10).
021900         03  TASK-END-DATE        PIC X(10).
022000*    THE PERSON-TABLE AND THE GROUP-TABLE BELOW.
022100         03  TASK-MILESTONE       PIC X(30).
022200*    PERSON-TABLE - ONE ROW PER DISTINCT ASSIGNEE SEEN ACROSS
022300*    ALL TASKS, BUILT BY GCLR01 BEFORE COLORS ARE ASSIGNED.
022400     02  PERSON-TABLE OCCURS 100 TIMES.
022500*    PERSON-NAME - AS TYPED ON THE SHEET.  PERSON-DISPLAY-NAME -
022600         03  PERSON-NAME          PIC X(30).
022700         03  PERSON-DISPLAY-NAME  PIC X(30).
022800*    SAME NAME, TRIMMED/CASED FOR THE CHART LABEL COLUMN.
022900         03  PERSON-COLOR         PIC X(20).
023000*    GROUP-TABLE - ONE ROW PER GROUP CARD, UP TO EIGHT MEMBER
023100*    NAMES EACH (07/09/96 - GROUP-COLORING FEATURE).
023200     02  GROUP-TABLE OCCURS 50 TIMES.
023300*    GROUP-ID - INTERNAL KEY GCLR01 BUILDS FROM THE SORTED MEMBER
023400*    LIST SO THE SAME SET OF PEOPLE ALWAYS MAPS TO ONE ROW.
023500         03  GROUP-ID             PIC X(36).
023600         03  GROUP-NAME           PIC X(60).
023700*    GROUP-NAME - DISPLAY CAPTION FOR THE GROUP ON THE CHART.
023800         03  GROUP-MEMBER-COUNT   PIC 9(2) COMP.
023900         03  GROUP-MEMBER-TABLE OCCURS 8 TIMES.
024000             04  GROUP-MEMBER-NAME PIC X(30).
024100*    GROUP-MEMBER-TABLE - UP TO 8 ASSIGNEE NAMES PER GROUP.
024200         03  GROUP-COLOR          PIC X(20).
024300*    GROUP-OCCUR-COUNT - HOW MANY TASK ROWS NAMED THIS EXACT SET
024400         03  GROUP-OCCUR-COUNT    PIC 9(4) COMP.
024500*    MILESTONE-TABLE - DISTINCT MILESTONE NAMES SEEN ON ANY
024600*    TASK, PAIRED WITH AN OPTIONAL DUE DATE FROM THE MILE-CARD
024700*    FILE (TICKET HD-1158).
024800     02  MILESTONE-TABLE OCCURS 50 TIMES.
024900         03  MILESTONE-NAME       PIC X(30).
025000         03  MILESTONE-DUE-DATE   PIC X(10).
025100*    LEGEND-TABLE - ONE ROW PER LEGEND SWATCH, GROUPS FIRST
025200*    THEN PERSONS (TICKET HD-0601).
025300     02  LEGEND-TABLE OCCURS 150 TIMES.
025400         03  LEGEND-REF-TYPE      PIC X(6).
025500         03  LEGEND-REF-KEY       PIC X(36).
025600         03  LEGEND-COLOR         PIC X(20).
025700
025800*----------------------------------------------------------------
025900* DYNAMIC-CALL LINKAGE GROUPS - SAME SHAPE KTIM USED TO REACH
026000* PELAG/PEL02/CONST01, JUST WITHOUT THE DISK-PATH SPLITTING
026100* SINCE THESE WORKERS LIVE IN THE SAME LOAD LIBRARY.
026200*----------------------------------------------------------------
026300 01  WORK-MODE                PIC X(1).
026400
026500 PROCEDURE DIVISION.
026600
026700******************************************************************
026800* GN-START - MAIN LINE.  (WAS "MASKA" IN THE OLD MENU DRIVER.)
026900******************************************************************
027000 GN-START.
027100     PERFORM GN-CHECK-PARMS THRU GN-CHECK-PARMS-EXIT.
027200*    A BAD CONTROL CARD ABANDONS THE RUN BEFORE ANY WORKER IS
027300*    EVER CALLED - NONE OF THEM VALIDATE THEIR OWN FILE NAMES.
027400     IF RUN-RC NOT = ZERO
027500         GO TO GN-START-EXIT.
027600     PERFORM GN-DISPATCH THRU GN-DISPATCH-EXIT.
027700*------------------------------------------------------
027800*    COMMON PERFORM-THRU EXIT FOR GN-START.
027900*------------------------------------------------------
028000 GN-START-EXIT.
028100     STOP RUN.
028200
028300******************************************************************
028400* GN-CHECK-PARMS - READ THE CONTROL CARD AND VALIDATE RUN
028500* PARAMETERS.  EXACTLY ONE OF EXTRACT-FILE / CONFIG-FILE MUST
028600* BE SUPPLIED.  NEITHER OR BOTH IS A FATAL PARAMETER ERROR.
028700******************************************************************
028800 GN-CHECK-PARMS.
028900     OPEN INPUT CTL-CARD-FILE.
029000     IF CTL-STAT NOT = "00"
029100         DISPLAY "GANTT-E01 CANNOT OPEN CONTROL CARD FILE"
029200         MOVE 16 TO RUN-RC
029300         GO TO GN-CHECK-PARMS-EXIT.
029400*    ONLY ONE CARD IS EVER READ - THIS IS A ONE-CARD-PER-RUN
029500*    CONTROL FILE, NOT A REPEATING PARAMETER STREAM.
029600*    AT-END BRANCH BELOW SETS THE RETURN CODE - THE FALL-
029700     READ CTL-CARD-FILE
029800         AT END
029900             DISPLAY "GANTT-E02 CONTROL CARD FILE IS EMPTY"
030000             MOVE 16 TO RUN-RC.
030100*    CARD IS CLOSED IMMEDIATELY - WE ONLY EVER NEEDED THE ONE
030200*    READ, AND HOLDING THE FILE OPEN BUYS NOTHING.
030300     CLOSE CTL-CARD-FILE.
030400     IF RUN-RC NOT = ZERO
030500         GO TO GN-CHECK-PARMS-EXIT.
030600
030700*    CARD FIELDS COPY STRAIGHT ACROSS TO THE WORK AREA - NO
030800*    EDITING NEEDED, THEY ARE ALREADY THE RIGHT WIDTH AND SHAPE.
030900*    ALL EIGHT CARD FIELDS COPY OVER BEFORE ANY VALIDATION -
031000     MOVE CTL-EXTRACT-FILE  TO EXTRACT-FILE-NAME.
031100     MOVE CTL-CONFIG-FILE   TO CONFIG-FILE-NAME.
031200*    THROUGH PATH (CARD FOUND) LEAVES RUN-RC ZERO.
031300     MOVE CTL-DIAGRAM-FILE  TO DIAGRAM-FILE-NAME.
031400     MOVE CTL-PROJECT-START TO RUN-PROJECT-START.
031500     MOVE CTL-HEADER-TEXT   TO RUN-HEADER-TEXT.
031600     MOVE CTL-FOOTER-TEXT   TO RUN-FOOTER-TEXT.
031700*    LAST TWO MOVES ADDED WITH THE MILESTONE-FILE CARD FIELD
031800     MOVE CTL-LEGEND-TITLE  TO RUN-LEGEND-TITLE.
031900*    (TICKET HD-1158) - EVERYTHING ABOVE IT DATES TO 1993.
032000     MOVE CTL-MILESTONE-FILE TO RUN-MILESTONE-FILE.
032100
032200*    BLANK MIN-OCCURS CARD FIELD DEFAULTS TO 2 (09/14/93) -
032300*    A DIRECT MOVE OF SPACES INTO THE NUMERIC REDEFINITION
032400*    WOULD HAVE PICKED UP GARBAGE, NOT ZERO.
032500     IF CTL-MIN-OCCURS-ALPHA = SPACES
032600         MOVE 2 TO RUN-MIN-OCCURS
032700     ELSE
032800         MOVE CTL-MIN-OCCURS-NUM TO RUN-MIN-OCCURS.
032900*    EASIER TO FIND EVERY MOVE IN ONE BLOCK LATER.
033000
033100*    EXACTLY ONE OF EXTRACT-FILE/CONFIG-FILE MUST BE SUPPLIED -
033200*    THE NEXT TWO TESTS CATCH NEITHER, THEN BOTH.
033300     IF EXTRACT-FILE-NAME = SPACES AND CONFIG-FILE-NAME = SPACES
033400         DISPLAY "GANTT-E03 NEITHER EXTRACT-FILE NOR CONFIG-FILE"
033500*    ERROR NUMBERS E01-E0N ARE LOCAL TO THIS PROGRAM ONLY -
033600         DISPLAY "          SUPPLIED ON THE CONTROL CARD"
033700         MOVE 16 TO RUN-RC
033800         GO TO GN-CHECK-PARMS-EXIT.
033900
034000     IF EXTRACT-FILE-NAME NOT = SPACES
034100             AND CONFIG-FILE-NAME NOT = SPACES
034200*    (GTASK01 STILL OWNS E01-E0N OF ITS OWN, SEPARATELY.)
034300         DISPLAY "GANTT-E04 BOTH EXTRACT-FILE AND CONFIG-FILE"
034400*    THEY DO NOT LINE UP WITH GTASK01/GCLR01/GDIAG01 NUMBERING.
034500         DISPLAY "          SUPPLIED - ONLY ONE ALLOWED"
034600         MOVE 16 TO RUN-RC
034700         GO TO GN-CHECK-PARMS-EXIT.
034800
034900*    THE DIAGRAM FILE IS REQUIRED IN EITHER RUN MODE - THERE IS
035000*    NO POINT RUNNING A JOB THAT PRODUCES NOTHING TO LOOK AT.
035100     IF DIAGRAM-FILE-NAME = SPACES
035200         DISPLAY "GANTT-E05 DIAGRAM-FILE NOT SUPPLIED"
035300         MOVE 16 TO RUN-RC
035400         GO TO GN-CHECK-PARMS-EXIT.
035500
035600*    WHICH FILE NAME CAME IN NON-BLANK DECIDES RUN-MODE - THE
035700*    ABOVE CHECKS ALREADY GUARANTEE EXACTLY ONE DID.
035800     IF EXTRACT-FILE-NAME NOT = SPACES
035900         SET RUN-MODE-EXTRACT TO TRUE
036000     ELSE
036100         SET RUN-MODE-CONFIG TO TRUE.
036200*------------------------------------------------------
036300*    COMMON PERFORM-THRU EXIT FOR GN-CHECK-PARMS.
036400*------------------------------------------------------
036500 GN-CHECK-PARMS-EXIT.
036600     EXIT.
036700
036800******************************************************************
036900* GN-DISPATCH - CALL THE WORKER PROGRAMS IN ORDER.  (WAS
037000* "BEGIN"/"BEGIN-2" IN THE OLD MENU DRIVER.)
037100******************************************************************
037200 GN-DISPATCH.
037300     IF RUN-MODE-EXTRACT
037400         DISPLAY "GANTT-I00 RUN MODE: " MODE-NAME (1)
037500         PERFORM GN-RUN-EXTRACT-MODE THRU GN-RUN-EXTRACT-MODE-EXIT
037600     ELSE
037700         DISPLAY "GANTT-I00 RUN MODE: " MODE-NAME (2)
037800*    ONLY ONE BRANCH OF THIS IF EVER RUNS PER JOB STEP.
037900         PERFORM GN-RUN-CONFIG-MODE THRU GN-RUN-CONFIG-MODE-EXIT.
038000*------------------------------------------------------
038100*    COMMON PERFORM-THRU EXIT FOR GN-DISPATCH.
038200*------------------------------------------------------
038300 GN-DISPATCH-EXIT.
038400     EXIT.
038500
038600*----------------------------------------------------------------
038700* GN-RUN-EXTRACT-MODE - RUN-MODE "1".  READS THE RAW EXTRACT
038800* SHEET, ASSIGNS COLORS, WRITES THE SAVED CONFIG FILE AND DRAWS
038900* THE CHART, IN THAT ORDER.  COLOR ASSIGNER MUST RUN AFTER THE
039000* GROUP DETECTOR, NOT BEFORE (TICKET HD-1140, 03/11/02) - A
039100* PERSON ALREADY IN A COLORED GROUP SHOULD NOT ALSO GET ITS OWN
039200* INDIVIDUAL SWATCH.
039300*----------------------------------------------------------------
039400 GN-RUN-EXTRACT-MODE.
039500*    WORK-MODE "R" - GTASK01 READS AND VALIDATES THE TSV SHEET.
039600     MOVE "R" TO WORK-MODE.
039700     CALL "GTASK01" USING WORK-MODE GANTT-WORK-AREA.
039800*    NOTHING SURVIVED VALIDATION - NO POINT DRAWING EMPTY CHART.
039900     IF TASK-COUNT = ZERO
040000         DISPLAY "GANTT-E06 NO USABLE TASK ROWS - RUN ABANDONED"
040100         MOVE 20 TO RUN-RC
040200         GO TO GN-RUN-EXTRACT-MODE-EXIT.
040300
040400*    PROJECT SUPPLIED NO CLOSED-WEEKDAY CARDS OF ITS OWN.
040500     IF CLOSED-WEEKDAY-COUNT = ZERO
040600         PERFORM GN-DEFAULT-CLOSED-DAYS THRU
040700             GN-DEFAULT-CLOSED-DAYS-EXIT.
040800
040900     PERFORM GN-LIST-TASKS THRU GN-LIST-TASKS-EXIT.
041000
041100*    WORK-MODE "G" - GCLR01 DETECTS ASSIGNEE GROUPS FIRST.
041200     MOVE "G" TO WORK-MODE.
041300     CALL "GCLR01" USING WORK-MODE GANTT-WORK-AREA.
041400*    WORK-MODE "C" - THEN, AND ONLY THEN, GCLR01 ASSIGNS COLORS.
041500     MOVE "C" TO WORK-MODE.
041600     CALL "GCLR01" USING WORK-MODE GANTT-WORK-AREA.
041700
041800*    WORK-MODE "W" - GTASK01 SAVES THE COMPLETED WORK AREA TO
041900*    THE CONFIGURATION FILE SO A LATER RUN-MODE-CONFIG JOB CAN
042000*    REDRAW THE SAME CHART WITHOUT RE-READING THE ORIGINAL SHEET.
042100     MOVE "W" TO WORK-MODE.
042200     CALL "GTASK01" USING WORK-MODE GANTT-WORK-AREA.
042300
042400*    WORK-MODE "G" - GDIAG01 RENDERS THE MERMAID CHART LAST.
042500     MOVE "G" TO WORK-MODE.
042600*    "L" RELOADS THE SAVED CONFIG FILE, "G" DRAWS THE CHART.
042700     CALL "GDIAG01" USING WORK-MODE GANTT-WORK-AREA.
042800*------------------------------------------------------
042900*    COMMON PERFORM-THRU EXIT FOR GN-RUN-EXTRACT-MODE.
043000*------------------------------------------------------
043100 GN-RUN-EXTRACT-MODE-EXIT.
043200     EXIT.
043300
043400*----------------------------------------------------------------
043500* GN-RUN-CONFIG-MODE - RUN-MODE "2".  REBUILDS THE WORK AREA
043600* FROM A PREVIOUSLY SAVED CONFIG FILE AND REDRAWS THE CHART -
043700* NO RE-VALIDATION, NO RE-COLORING, SINCE BOTH ALREADY HAPPENED
043800* ON THE ORIGINAL RUN-MODE-EXTRACT PASS THAT BUILT THE FILE.
043900*----------------------------------------------------------------
044000 GN-RUN-CONFIG-MODE.
044100     MOVE "L" TO WORK-MODE.
044200     CALL "GTASK01" USING WORK-MODE GANTT-WORK-AREA.
044300
044400     MOVE "G" TO WORK-MODE.
044500     CALL "GDIAG01" USING WORK-MODE GANTT-WORK-AREA.
044600*------------------------------------------------------
044700*    COMMON PERFORM-THRU EXIT FOR GN-RUN-CONFIG-MODE.
044800*------------------------------------------------------
044900 GN-RUN-CONFIG-MODE-EXIT.
045000     EXIT.
045100
045200******************************************************************
045300* GN-LIST-TASKS - CONSOLE TASK-OVERVIEW LISTING.  ONE DISPLAY
045400* LINE PER TASK, EXTRACT-MODE ONLY.  ADDED 05/02/93 AFTER USERS
045500* ASKED FOR SOME FEEDBACK NOW THAT THERE IS NO SCREEN.
045600******************************************************************
045700 GN-LIST-TASKS.
045800     DISPLAY "GANTT-I01 TASK OVERVIEW - " TASK-COUNT " ROW(S)".
045900     MOVE 1 TO I.
046000     PERFORM GN-LIST-ONE-TASK THRU GN-LIST-ONE-TASK-EXIT
046100*    SUBSCRIPT I IS SHARED WITH SEVERAL OTHER PARAGRAPHS -
046200         VARYING I FROM 1 BY 1 UNTIL I > TASK-COUNT.
046300*------------------------------------------------------
046400*    COMMON PERFORM-THRU EXIT FOR GN-LIST-TASKS.
046500*------------------------------------------------------
046600 GN-LIST-TASKS-EXIT.
046700     EXIT.
046800
046900*------------------------------------------------------
047000* GN-LIST-ONE-TASK -
047100*    ONE CONSOLE LINE PER TASK - TITLE, DATE SPAN, ASSIGNEES.
047200*    NO PAGE HEADINGS OR COLUMN ALIGNMENT; THIS IS AN OPERATOR
047300*    SANITY CHECK, NOT THE CHART ITSELF.
047400*------------------------------------------------------
047500 GN-LIST-ONE-TASK.
047600     DISPLAY TASK-TITLE (I) " " TASK-START-DATE (I)
047700         " - " TASK-END-DATE (I) " " TASK-ASSIGNEES (I).
047800*------------------------------------------------------
047900*    COMMON PERFORM-THRU EXIT FOR GN-LIST-ONE-TASK.
048000*------------------------------------------------------
048100 GN-LIST-ONE-TASK-EXIT.
048200     EXIT.
048300
048400******************************************************************
048500* GN-DEFAULT-CLOSED-DAYS - SEED SATURDAY/SUNDAY INTO THE WORK
048600* AREA WHEN THE PROJECT NAMES NO CLOSED WEEKDAYS OF ITS OWN.
048700* ADDED 09/14/93 AFTER TZ NOTICED FRESH EXTRACTS WITH NO
048800* CLOSED-DAY OVERRIDE CAME OUT SHOWING WEEKEND WORK ON THE CHART.
048900******************************************************************
049000 GN-DEFAULT-CLOSED-DAYS.
049100*    COPIED FROM THE PACKED DFLT-WEEKDAY-LIST REDEFINES, NOT
049200*    HARD-CODED HERE, SO THE ONE LITERAL PAIR STAYS THE SINGLE
049300*    SOURCE OF TRUTH FOR THE SHOP'S DEFAULT WORKWEEK.
049400     MOVE 2 TO CLOSED-WEEKDAY-COUNT.
049500     MOVE DFLT-WEEKDAY-NAME (1) TO CLOSED-WEEKDAY-NAME (1).
049600     MOVE DFLT-WEEKDAY-NAME (2) TO CLOSED-WEEKDAY-NAME (2).
049700*------------------------------------------------------
049800*    COMMON PERFORM-THRU EXIT FOR GN-DEFAULT-CLOSED-DAYS.
049900*------------------------------------------------------
050000 GN-DEFAULT-CLOSED-DAYS-EXIT.
050100     EXIT.
