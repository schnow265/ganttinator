000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. GTASK01.
000300 AUTHOR. T. ZIDIS.
000400 INSTALLATION. MICRO-SYSTEMS DATA PROCESSING.
000500 DATE-WRITTEN. 04/15/1993.
000600 DATE-COMPILED.
000700 SECURITY.  UNCLASSIFIED - INTERNAL SCHEDULING USE ONLY.
000800*
000900*****************************************************************
001000*                                                                *
001100*   G T A S K 0 1  -  TASK-EXTRACT READER/VALIDATOR AND          *
001200*   CONFIGURATION FILE BUILDER/LOADER FOR THE GANTTGEN BATCH     *
001300*   SYSTEM.                                                      *
001400*                                                                *
001500*   WORK-MODE "R" - READS THE TAB-SEPARATED TASK EXTRACT,        *
001600*   VALIDATES EACH ROW (CALLING GDATE01 FOR THE DATE FIELDS)     *
001700*   AND LOADS TASK-TABLE.                                        *
001800*   WORK-MODE "W" - ASSEMBLES THE CODED, FIXED-WIDTH             *
001900*   CONFIGURATION FILE FROM THE WORK AREA AND WRITES IT.         *
002000*   WORK-MODE "L" - READS A CONFIGURATION FILE BACK INTO THE     *
002100*   WORK AREA (RUN MODE 2 - REBUILD FROM A SAVED CONFIG).        *
002200*                                                                *
002300*   FILE-STATUS HANDLING, THE INDEXED-FILE WRITE/REWRITE SHAPE   *
002400*   AND THE OVERALL LIFECYCLE PARAGRAPH NAMES CARRY OVER FROM    *
002500*   THE OLD PELAG CUSTOMER-MASTER PROGRAM.                       *
002600*                                                                *
002700*****************************************************************
002800*
002900*----------------------------------------------------------------
003000* C H A N G E   L O G
003100*----------------------------------------------------------------
003200* 04/15/93  TZ   ORIGINAL PROGRAM - REWRITE OF PELAG CUSTOMER
003300* 04/15/93  TZ   MASTER FOR THE TASK EXTRACT (WORK-MODE "R").
003400* 04/22/93  TZ   ADDED CONFIGURATION FILE BUILDER (MODE "W") -
003500* 04/22/93  TZ   TYPE-CODED FIXED RECORD, SEE CONFIG-RECORD.
003600* 04/29/93  TZ   ADDED CONFIGURATION FILE LOADER (MODE "L") FOR
003700* 04/29/93  TZ   RUN-MODE-CONFIG JOBS.
003800* 05/11/93  TZ   BLANK-TITLE ROWS ARE NOW SKIPPED WITH A WARNING
003900* 05/11/93  TZ   RATHER THAN ABENDING THE WHOLE RUN.
004000* 06/03/94  CM   MISSING END-DATE NOW DEFAULTS TO START-DATE
004100* 06/03/94  CM   PLUS ONE DAY ("LASTS 1 DAYS") PER SCHEDULING
004200* 06/03/94  CM   OFFICE RULE.
004300* 09/30/95  CM   CLOSED-RANGE LOADER NOW REJECTS AN INCOMPLETE
004400* 09/30/95  CM   PAIR (START WITH NO END OR VICE VERSA) - LOGS
004500* 09/30/95  CM   A WARNING AND DROPS THE RANGE (TICKET HD-0398).
004600* 08/02/96  CM   LEGEND BUILDER NOW WRITES GROUPS BEFORE PERSONS
004700* 08/02/96  CM   (TICKET HD-0601) - PROJECT OFFICE WANTED THE
004800* 08/02/96  CM   GROUP SWATCH ABOVE ITS OWN MEMBERS ON THE CHART.
004900* 11/12/98  RK   YEAR-2000 REVIEW - EXTRACT AND CONFIG DATE
005000* 11/12/98  RK   FIELDS ARE ALL X(10) YYYY-MM-DD ALREADY.  NO
005100* 11/12/98  RK   TWO-DIGIT YEAR STORAGE ANYWHERE IN THIS FILE.
005200* 02/14/00  PN   PERSON LOADER NOW DEFAULTS DISPLAY-NAME TO
005300* 02/14/00  PN   NAME WHEN THE SAVED CONFIG CARRIES IT BLANK
005400* 02/14/00  PN   (OLDER CONFIG FILES DID NOT HAVE THIS FIELD).
005500* 06/04/02  PN   ADDED CB-LOAD-MILE-CARDS - MILESTONE DUE DATES
005600* 06/04/02  PN   NOW COME FROM THE OPTIONAL MILE-CARD-FILE, NOT
005700* 06/04/02  PN   FROM THE FIRST TASK'S END DATE (TICKET HD-1158).
005800* 06/04/02  PN   CB-BUILD-PROJECT LEAVES PROJ-LEGEND-FLAG "Y" ON
005900* 06/04/02  PN   EVERY FRESH BUILD REGARDLESS OF TITLE (TICKET
006000* 06/04/02  PN   HD-1163) - ONLY BLANK TITLE MEANS NO TITLE TEXT,
006100* 06/04/02  PN   NOT LEGEND OFF.
006200* 06/04/02  PN   CL-ACCEPT-GROUP NOW DROPS A GROUP RECORD WITH NO
006300* 06/04/02  PN   NAME OR NO MEMBERS INSTEAD OF LOADING IT (SAME
006400* 06/04/02  PN   TICKET) - MATCHES THE PERSON/RANGE LOADERS.
006500* 03/19/03  RK   TR-CHECK-HEADER WAS COMPARING ONLY THE FIRST FEW
006600* 03/19/03  RK   BYTES OF EACH HEADER CELL (TICKET HD-1201) - A
006700* 03/19/03  RK   SHEET RENAMED "TITLEBAR" OR "URLS" WOULD PASS.
006800* 03/19/03  RK   NOW COMPARES THE FULL 20-BYTE FIELD AGAINST THE
006900* 03/19/03  RK   EXACT EXPECTED COLUMN NAME, SPACE-PADDED.
007000*----------------------------------------------------------------
007100*
007200 ENVIRONMENT DIVISION.
007300 CONFIGURATION SECTION.
007400 SOURCE-COMPUTER. IBM-AT.
007500 OBJECT-COMPUTER. IBM-AT.
007600 SPECIAL-NAMES.
007700     CLASS TAB-CLASS IS X"09".
007800*    TAB-CLASS TESTS FOR THE TAB DELIMITER BETWEEN EXTRACT
007900*    COLUMNS - SEE TR-CHECK-HEADER AND TR-SPLIT-ROW BELOW.
008000 INPUT-OUTPUT SECTION.
008100 FILE-CONTROL.
008200*    THREE INPUT FILES, ALL LINE-SEQUENTIAL - THE EXTRACT, THE
008300     SELECT TASK-EXTRACT ASSIGN TO EXTRACT
008400         ORGANIZATION IS LINE SEQUENTIAL
008500         STATUS IS EXT-STAT.
008600*    CONTROL CARD DECK AND THE OPTIONAL MILESTONE CARD DECK.
008700
008800     SELECT CONFIG-FILE ASSIGN TO CONFIG
008900         ORGANIZATION IS LINE SEQUENTIAL
009000         STATUS IS CFG-STAT.
009100
009200*    MDTCARD IS OPTIONAL - A MISSING-FILE STATUS ON OPEN IS NOT
009300     SELECT MILE-CARD-FILE ASSIGN TO MDTCARD
009400         ORGANIZATION IS LINE SEQUENTIAL
009500*    TREATED AS AN ERROR (TICKET HD-1158).
009600         STATUS IS MDT-STAT.
009700
009800 DATA DIVISION.
009900 FILE SECTION.
010000 FD  TASK-EXTRACT
010100     LABEL RECORDS ARE OMITTED.
010200*    240 BYTES IS ROOM FOR A TAB-DELIMITED ROW OF ALL SIX
010300*    EXTRACT COLUMNS AT THEIR WIDEST OBSERVED LENGTH.
010400 01  EXTRACT-REC              PIC X(240).
010500
010600 FD  CONFIG-FILE
010700     LABEL RECORDS ARE OMITTED.
010800 01  CONFIG-RECORD.
010900*    CFG-TYPE/CFG-PAYLOAD IS THE SAME TAGGED-RECORD SHAPE
011000     02  CFG-TYPE              PIC X(2).
011100*    THE OLD SHOP PARAMETER DECKS USED, ONE CARD TYPE PER LINE.
011200     02  CFG-PAYLOAD           PIC X(358).
011300
011400*----------------------------------------------------------------
011500* FD MILE-CARD-FILE - ONE 80-BYTE CARD IMAGE PER SUPPLIED
011600* MILESTONE, MILESTONE NAME FIRST 60 BYTES, DUE DATE NEXT 10.
011700* THIS FILE IS OPTIONAL - A MILESTONE WITH NO MATCHING CARD (OR
011800* NO CARD FILE AT ALL) SIMPLY KEEPS ITS DUE DATE BLANK, PER
011900* TICKET HD-1158.
012000*----------------------------------------------------------------
012100 FD  MILE-CARD-FILE
012200     LABEL RECORDS ARE OMITTED.
012300 01  MDT-CARD-REC.
012400     02  MDT-CARD-NAME         PIC X(60).
012500     02  MDT-CARD-DUE-DATE     PIC X(10).
012600     02  FILLER                PIC X(10).
012700
012800*----------------------------------------------------------------
012900* NINE PAYLOAD REDEFINES, ONE PER RECORD TYPE.  THE TWO-BYTE
013000* TYPE CODE IN FRONT TELLS THE LOADER WHICH VIEW TO USE.  THIS
013100* IS THE "FIXED-WIDTH RECORD-TYPE-CODE-PLUS-PAYLOAD" DESIGN -
013200* THE SHOP HAD NO OTHER WAY TO CARRY DIFFERENT RECORD SHAPES ON
013300* ONE LINE-SEQUENTIAL FILE.
013400*----------------------------------------------------------------
013500*    TYPE "01" - THE ONE PROJECT-SETTINGS RECORD, IF THE
013600*    CONFIG DECK CARRIES ONE.  ABSENT ENTIRELY ON A DECK THAT
013700*    ONLY SUPPLIES WEEKDAYS/DATES/PEOPLE FOR AN OLDER PROJECT.
013800 01  CFG-01-PROJECT REDEFINES CONFIG-RECORD.
013900     02  FILLER                PIC X(2).
014000     02  CFG-P-START-DATE      PIC X(10).
014100     02  CFG-P-HEADER          PIC X(60).
014200     02  CFG-P-FOOTER          PIC X(60).
014300     02  CFG-P-LEGEND-FLAG     PIC X(1).
014400     02  CFG-P-LEGEND-TITLE    PIC X(60).
014500     02  FILLER                PIC X(167).
014600
014700*    TYPE "02" - ONE CLOSED-WEEKDAY NAME PER RECORD.
014800 01  CFG-02-CLOSED-WEEKDAY REDEFINES CONFIG-RECORD.
014900     02  FILLER                PIC X(2).
015000     02  CFG-CW-NAME           PIC X(9).
015100     02  FILLER                PIC X(349).
015200
015300*    TYPE "03" - ONE CLOSED CALENDAR DATE PER RECORD.
015400 01  CFG-03-CLOSED-DATE REDEFINES CONFIG-RECORD.
015500     02  FILLER                PIC X(2).
015600     02  CFG-CD-DATE           PIC X(10).
015700     02  FILLER                PIC X(348).
015800
015900*    TYPE "04" - ONE CLOSED DATE RANGE (START AND END) PER RECORD.
016000 01  CFG-04-CLOSED-RANGE REDEFINES CONFIG-RECORD.
016100     02  FILLER                PIC X(2).
016200     02  CFG-CR-START          PIC X(10).
016300     02  CFG-CR-END            PIC X(10).
016400     02  FILLER                PIC X(338).
016500
016600*    TYPE "05" - ONE MILESTONE NAME AND DUE DATE PER RECORD.
016700 01  CFG-05-MILESTONE REDEFINES CONFIG-RECORD.
016800     02  FILLER                PIC X(2).
016900     02  CFG-M-NAME            PIC X(30).
017000     02  CFG-M-DUE-DATE        PIC X(10).
017100     02  FILLER                PIC X(318).
017200
017300*    TYPE "06" - ONE PERSON, WITH OPTIONAL DISPLAY NAME AND COLOR.
017400 01  CFG-06-PERSON REDEFINES CONFIG-RECORD.
017500     02  FILLER                PIC X(2).
017600     02  CFG-PR-NAME           PIC X(30).
017700     02  CFG-PR-DISPLAY-NAME   PIC X(30).
017800     02  CFG-PR-COLOR          PIC X(20).
017900     02  FILLER                PIC X(278).
018000
018100*    TYPE "07" - ONE GROUP, MEMBER NAMES CARRIED IN THE RECORD.
018200 01  CFG-07-GROUP REDEFINES CONFIG-RECORD.
018300     02  FILLER                PIC X(2).
018400     02  CFG-G-ID              PIC X(36).
018500     02  CFG-G-NAME            PIC X(60).
018600     02  CFG-G-MEMBER-COUNT    PIC 9(2).
018700     02  CFG-G-MEMBER OCCURS 8 TIMES PIC X(30).
018800     02  CFG-G-COLOR           PIC X(20).
018900
019000*    TYPE "08" - ONE LEGEND ROW, GROUP OR PERSON PER REF-TYPE.
019100 01  CFG-08-LEGEND REDEFINES CONFIG-RECORD.
019200     02  FILLER                PIC X(2).
019300     02  CFG-L-REF-TYPE        PIC X(6).
019400     02  CFG-L-REF-KEY         PIC X(36).
019500     02  CFG-L-COLOR           PIC X(20).
019600     02  FILLER                PIC X(296).
019700
019800*    TYPE "09" - ONE TASK, THE FULL SET OF EXTRACT-SHEET FIELDS.
019900*    TYPE 09 - THE JCL TEST-DECK OVERRIDE ROW (SEE
020000*    CL-ACCEPT-TASK) - SAME SIX COLUMNS AS AN EXTRACT ROW,
020100*    SPELLED OUT AS FIXED FIELDS INSTEAD OF TAB-DELIMITED.
020200 01  CFG-09-TASK REDEFINES CONFIG-RECORD.
020300     02  FILLER                PIC X(2).
020400     02  CFG-T-TITLE           PIC X(60).
020500     02  CFG-T-URL             PIC X(80).
020600*    SAME 80-BYTE WIDTH AS THE REAL EXTRACT COLUMN.
020700     02  CFG-T-ASSIGNEES       PIC X(60).
020800     02  CFG-T-START-DATE      PIC X(10).
020900     02  CFG-T-END-DATE        PIC X(10).
021000     02  CFG-T-MILESTONE       PIC X(30).
021100*    TRAILING FILLER PADS THIS REDEFINE OUT TO THE FULL 360-
021200     02  FILLER                PIC X(108).
021300*    BYTE CONFIG-RECORD, SAME AS EVERY OTHER CFG-nn REDEFINE.
021400
021500 WORKING-STORAGE SECTION.
021600*----------------------------------------------------------------
021700* FILE-STATUS SWITCHES FOR THE THREE INPUT FILES THIS PROGRAM
021800* OWNS.  EACH IS CHECKED AFTER ITS OPEN/READ AND MOVED INTO
021900* INVAL-STAT WHEN A CALLER DIAGNOSTIC IS NEEDED (SEE TR-START).
022000*----------------------------------------------------------------
022100 77  EXT-STAT               PIC XX.
022200 77  CFG-STAT               PIC XX.
022300 77  MDT-STAT               PIC XX.
022400*    HDR-FLAG - SET TO 0 BY TR-CHECK-HEADER WHEN ANY OF THE
022500*    SIX EXPECTED COLUMN NAMES IS MISSING OR OUT OF ORDER.
022600 77  HDR-FLAG                PIC 9 COMP.
022700*    DATE-OK-FLAG - "Y"/"N" SET BY PG-VALID-DATE-YYYY-MM-DD
022800*    (COPIED FROM GDATE01) EACH TIME A ROW DATE IS PARSED.
022900 77  DATE-OK-FLAG            PIC X.
023000*    ROW-OK-FLAG - GOES TO ZERO WHEN THE CURRENT DATA ROW FAILS
023100*    ANY VALIDATION TEST AND MUST BE DROPPED FROM THE EXTRACT.
023200 77  ROW-OK-FLAG             PIC 9 COMP.
023300*    TAB-CHAR - THE COLUMN DELIMITER IN THE EXPORTED TSV SHEET.
023400 77  TAB-CHAR                PIC X VALUE X"09".
023500
023600*----------------------------------------------------------------
023700* WORKING COUNTERS AND SUBSCRIPTS.  ALL COMP FOR SPEED - THESE
023800* ARE TOUCHED ONCE PER INPUT ROW OR PER TABLE ENTRY, WHICH ON A
023900* FULL 500-ROW PROJECT ADDS UP OVER A RUN.
024000*----------------------------------------------------------------
024100 01  NUM-VAR.
024200     02  I                    PIC 9(4) COMP.
024300     02  K                    PIC 9(4) COMP.
024400     02  COL-COUNT            PIC 9(2) COMP.
024500     02  SEEN-MILE            PIC 9(4) COMP.
024600     02  MILE-CARD-COUNT      PIC 9(4) COMP.
024700     02  SEEN-MDT-CARD        PIC 9(4) COMP.
024800
024900*----------------------------------------------------------------
025000* CALLER DIAGNOSTIC AREA - MOVED TO LK-INVALID-DATA AND RETURNED
025100* WHEN LK-RETURN-CODE COMES BACK NON-ZERO.  KEPT SHORT ON
025200* PURPOSE SO IT FITS A SINGLE CONSOLE LINE AT THE SHOP.
025300*----------------------------------------------------------------
025400 01  INVALID-MESS.
025500     02  INVAL-STAT           PIC XX.
025600     02  INVAL-MESS           PIC X(30).
025700
025800*----------------------------------------------------------------
025900* MILESTONE DUE-DATE CARDS, LOADED FROM MILE-CARD-FILE BY
026000* CB-LOAD-MILE-CARDS BEFORE CB-BUILD-MILESTONES RUNS.  A CARD
026100* WHOSE NAME MATCHES NO MILESTONE IN THE TASK EXTRACT IS SIMPLY
026200* NEVER LOOKED UP - NO WARNING, IT MAY BE FOR A FUTURE RUN.
026300*----------------------------------------------------------------
026400 01  MILE-CARD-AREA.
026500     02  MILE-CARD-TABLE OCCURS 100 TIMES.
026600         03  MDT-NAME         PIC X(60).
026700         03  MDT-DATE         PIC X(10).
026800
026900*----------------------------------------------------------------
027000* REDEFINES NO. 1 - THE TSV HEADER ROW, SPLIT INTO ITS SIX
027100* EXPECTED COLUMN-NAME TOKENS FOR THE HEADER CHECK.
027200*----------------------------------------------------------------
027300 01  HDR-TOKENS.
027400     02  HDR-COL OCCURS 6 TIMES PIC X(20).
027500 01  HDR-TOKENS-VIEW REDEFINES HDR-TOKENS.
027600     02  FILLER                PIC X(120).
027700
027800*----------------------------------------------------------------
027900* REDEFINES NO. 2 - ONE INPUT ROW SPLIT INTO ITS SIX TAB-
028000* DELIMITED COLUMNS (TITLE/URL/ASSIGNEES/START/END/MILESTONE).
028100*----------------------------------------------------------------
028200 01  ROW-TOKENS.
028300*    ROW-TITLE - THE TASK NAME AS TYPED ON THE EXTRACT SHEET.
028400     02  ROW-TITLE            PIC X(60).
028500*    ROW-URL - LINK BACK TO THE SOURCE TICKET OR CARD, PRINTED
028600*    VERBATIM UNDER THE BAR IN THE HTML RENDERER, IF ANY.
028700     02  ROW-URL              PIC X(80).
028800*    ROW-ASSIGNEES - COMMA-LIST, SPLIT LATER BY CB-SCAN-ONE-ROW.
028900     02  ROW-ASSIGNEES        PIC X(60).
029000     02  ROW-START-DATE       PIC X(10).
029100     02  ROW-END-DATE         PIC X(10).
029200*    ROW-MILESTONE - BLANK ON AN ORDINARY TASK; NAMES THE
029300*    MILESTONE THIS ROW MARKS WHEN THE SHEET FLAGS ONE.
029400     02  ROW-MILESTONE        PIC X(30).
029500 01  ROW-TOKENS-VIEW REDEFINES ROW-TOKENS.
029600     02  FILLER               PIC X(250).
029700
029800*    WORK-DATE-ALPHA - SCRATCH PASS-THROUGH TO PG-VALID-DATE-
029900*    YYYY-MM-DD; NOT PRESERVED ACROSS ROWS.
030000 01  WORK-DATE-ALPHA          PIC X(10).
030100
030200 LINKAGE SECTION.
030300*    WORK-MODE - ONE-CHARACTER DISPATCH CODE FROM THE CALLING
030400*    JCL STEP: "E" EXTRACT, "C" CONFIG WRITE, "M" MILESTONE-
030500*    CARD MERGE.  SET BY GANTT.CBL BEFORE EACH CALL.
030600 01  WORK-MODE                PIC X(1).
030700 01  GANTT-WORK-AREA.
030800*    FILE NAMES AND ONE-OF-A-KIND RUN PARAMETERS PASSED DOWN FROM
030900*    THE JCL/CONTROL-CARD READER.  RUN-MODE "1" IS A FRESH BUILD
031000*    FROM THE TASK EXTRACT; RUN-MODE "2" REBUILDS FROM A SAVED
031100*    CONFIGURATION FILE INSTEAD (SEE CL-LOAD-CONFIG).
031200     02  RUN-PARMS.
031300*        PDS-STYLE DDNAME-CARRYING FIELDS - GANTT.CBL FILLS
031400*        THESE FROM THE JCL PARM CARD BEFORE ANY CALL.
031500*    MAIN-01 PARM CARD IMAGE - FILE NAMES AND RUN-TIME TEXT
031600         03  EXTRACT-FILE-NAME    PIC X(40).
031700         03  CONFIG-FILE-NAME     PIC X(40).
031800         03  DIAGRAM-FILE-NAME    PIC X(40).
031900         03  RUN-PROJECT-START    PIC X(10).
032000         03  RUN-HEADER-TEXT      PIC X(60).
032100         03  RUN-FOOTER-TEXT      PIC X(60).
032200         03  RUN-LEGEND-TITLE     PIC X(60).
032300         03  RUN-MILESTONE-FILE   PIC X(40).
032400*    COME IN AS ONE FIXED-FORMAT RECORD FROM THE JCL SYSIN.
032500*        RUN-MIN-OCCURS - SMALLEST DAY-SPAN THE CHART WILL DRAW
032600*        EVEN WHEN EVERY TASK IS SHORTER (KEEPS A ONE-DAY PROJECT
032700*        FROM RENDERING AS A SLIVER).
032800         03  RUN-MIN-OCCURS       PIC 9(3) COMP.
032900*        RUN-MODE - "1" FRESH BUILD FROM THE EXTRACT SHEET,
033000*        "2" REBUILD FROM A PREVIOUSLY SAVED CONFIG FILE.
033100         03  RUN-MODE             PIC X(1).
033200*    ROW COUNTS FOR EVERY OCCURS TABLE BELOW.  THIS PROGRAM OWNS
033300*    AND INCREMENTS ALL OF THESE - GCLR01 AND GDIAG01 ONLY EVER
033400*    VARY ON THEM.
033500     02  WORK-COUNTS.
033600         03  TASK-COUNT           PIC 9(4) COMP.
033700         03  PERSON-COUNT         PIC 9(4) COMP.
033800*    COMP HERE, NOT DISPLAY - THESE ARE SUBSCRIPTS INTO THE
033900         03  GROUP-COUNT          PIC 9(4) COMP.
034000         03  MILESTONE-COUNT      PIC 9(4) COMP.
034100         03  LEGEND-COUNT         PIC 9(4) COMP.
034200         03  CLOSED-WEEKDAY-COUNT PIC 9(2) COMP.
034300*    SAME OCCURS TABLES AND GET BUMPED ON EVERY ROW READ.
034400         03  CLOSED-DATE-COUNT    PIC 9(3) COMP.
034500         03  CLOSED-RANGE-COUNT   PIC 9(3) COMP.
034600         03  WARNING-COUNT        PIC 9(4) COMP.
034700*    ONE-OF-A-KIND PROJECT SETTINGS BUILT BY CB-BUILD-PROJECT OR
034800*    RESTORED BY CL-ACCEPT-PROJECT.
034900     02  PROJECT-REC.
035000         03  PROJ-START-DATE      PIC X(10).
035100         03  PROJ-HEADER          PIC X(60).
035200         03  PROJ-FOOTER          PIC X(60).
035300         03  PROJ-LEGEND-FLAG     PIC X(1).
035400         03  PROJ-LEGEND-TITLE    PIC X(60).
035500*    AT MOST SEVEN ROWS - ONE PER DAY OF THE WEEK, NO MORE ARE
035600*    EVER POSSIBLE.
035700     02  CLOSED-WEEKDAY-TABLE OCCURS 7 TIMES.
035800         03  CLOSED-WEEKDAY-NAME  PIC X(9).
035900*    INDIVIDUAL CLOSED CALENDAR DATES - HOLIDAYS AND THE LIKE.
036000     02  CLOSED-DATE-TABLE OCCURS 30 TIMES.
036100         03  CLOSED-DATE-VALUE    PIC X(10).
036200*    CLOSED DATE RANGES - PLANT SHUTDOWNS AND SIMILAR MULTI-DAY
036300*    CLOSURES.
036400     02  CLOSED-RANGE-TABLE OCCURS 30 TIMES.
036500         03  CLOSED-RANGE-START   PIC X(10).
036600         03  CLOSED-RANGE-END     PIC X(10).
036700*    ONE ROW PER TASK-EXTRACT DATA ROW.  500 WAS THE PROJECT
036800*    OFFICE'S OWN CEILING ON DIAGRAM SIZE WHEN THIS WAS WRITTEN -
036900*    SEE TR-VALIDATE-ROW FOR THE ROW-LIMIT CHECK.
037000     02  TASK-TABLE OCCURS 500 TIMES.
037100         03  TASK-TITLE           PIC X(60).
037200         03  TASK-URL             PIC X(80).
037300         03  TASK-ASSIGNEES       PIC X(60).
037400         03  TASK-START-DATE      PIC X(10).
037500         03  TASK-END-DATE        PIC X(10).
037600         03  TASK-MILESTONE       PIC X(30).
037700*    DISTINCT ASSIGNEE NAMES SEEN ACROSS ALL TASKS, EACH WITH AN
037800*    OPTIONAL DISPLAY NAME AND LEGEND COLOR.
037900     02  PERSON-TABLE OCCURS 100 TIMES.
038000         03  PERSON-NAME          PIC X(30).
038100         03  PERSON-DISPLAY-NAME  PIC X(30).
038200         03  PERSON-COLOR         PIC X(20).
038300*    NAMED GROUPS OF PEOPLE, LOADED SEPARATELY FROM THE TASK
038400*    EXTRACT (SEE CL-ACCEPT-GROUP) - NOT BUILT FROM TASK ROWS.
038500*    50 GROUPS, 8 MEMBERS EACH - SAME CEILINGS AS THE GCLR01
038600     02  GROUP-TABLE OCCURS 50 TIMES.
038700         03  GROUP-ID             PIC X(36).
038800         03  GROUP-NAME           PIC X(60).
038900         03  GROUP-MEMBER-COUNT   PIC 9(2) COMP.
039000         03  GROUP-MEMBER-TABLE OCCURS 8 TIMES.
039100             04  GROUP-MEMBER-NAME PIC X(30).
039200         03  GROUP-COLOR          PIC X(20).
039300*    COMBO-TABLE, KEPT IN STEP SO NEITHER PROGRAM OVERFLOWS.
039400         03  GROUP-OCCUR-COUNT    PIC 9(4) COMP.
039500*    DISTINCT MILESTONE NAMES SEEN ON ANY TASK, EACH WITH AN
039600*    OPTIONAL DUE DATE FROM THE MILE-CARD-FILE.
039700     02  MILESTONE-TABLE OCCURS 50 TIMES.
039800         03  MILESTONE-NAME       PIC X(30).
039900         03  MILESTONE-DUE-DATE   PIC X(10).
040000*    ONE ROW PER LEGEND LINE - GROUPS WRITTEN FIRST, THEN PERSONS
040100*    (TICKET HD-0601).
040200     02  LEGEND-TABLE OCCURS 150 TIMES.
040300         03  LEGEND-REF-TYPE      PIC X(6).
040400         03  LEGEND-REF-KEY       PIC X(36).
040500         03  LEGEND-COLOR         PIC X(20).
040600
040700 PROCEDURE DIVISION USING WORK-MODE GANTT-WORK-AREA.
040800
040900*------------------------------------------------------
041000* TR-START -
041100*    PROGRAM MAIN LINE.  WORK-MODE DRIVES WHICH OF THE THREE
041200*    SUB-SYSTEMS RUNS - THE READER (MODE R), THE CONFIGURATION
041300*    FILE BUILDER (MODE W), OR THE CONFIGURATION FILE LOADER
041400*    (MODE L).  EXACTLY ONE RUNS PER CALL.
041500*------------------------------------------------------
041600 TR-START.
041700*    DISPATCH ON THE MODE FLAG PASSED IN LK-WORK-MODE.
041800*    THREE-WAY SWITCH ON THE MAIN-01 PARM CARD - THIS IS THE
041900     EVALUATE WORK-MODE
042000         WHEN "R"
042100             PERFORM TR-READ-EXTRACT THRU TR-READ-EXTRACT-EXIT
042200*    R BUILDS THE TABLES FROM THE EXTRACT; W SPILLS THEM BACK
042300         WHEN "W"
042400             PERFORM CB-WRITE-CONFIG THRU CB-WRITE-CONFIG-EXIT
042500*    OUT TO CARDS; L IS THE REVERSE, USED BY GDIAG01/GCLR01.
042600         WHEN "L"
042700             PERFORM CL-LOAD-CONFIG THRU CL-LOAD-CONFIG-EXIT
042800     END-EVALUATE.
042900*    ONLY BRANCH POINT IN THE WHOLE PROGRAM, RIGHT AFTER CB-INIT.
043000     GOBACK.
043100
043200******************************************************************
043300* TR-READ-EXTRACT - OPEN THE TSV FILE, CHECK THE HEADER ROW,
043400* THEN READ AND VALIDATE ONE ROW PER PASS UNTIL END OF FILE.
043500******************************************************************
043600 TR-READ-EXTRACT.
043700     MOVE ZERO TO TASK-COUNT WARNING-COUNT.
043800     OPEN INPUT TASK-EXTRACT.
043900*    OPEN FAILED - NOTHING FURTHER CAN BE READ FROM THIS FILE.
044000     IF EXT-STAT NOT = "00"
044100         DISPLAY "GTASK01-E01 CANNOT OPEN " EXTRACT-FILE-NAME
044200         GO TO TR-READ-EXTRACT-EXIT.
044300
044400*    PRIME READ - THE HEADER ROW ITSELF, CHECKED BY THE NEXT CALL.
044500     READ TASK-EXTRACT
044600         AT END
044700             DISPLAY "GTASK01-E02 EXTRACT FILE IS EMPTY"
044800             CLOSE TASK-EXTRACT
044900             GO TO TR-READ-EXTRACT-EXIT.
045000     PERFORM TR-CHECK-HEADER THRU TR-CHECK-HEADER-EXIT.
045100*    HEADER DID NOT MATCH - NOTHING BUT TR-READ-LOOP CHECKS THIS.
045200*    SET NONZERO ONLY BY TR-CHECK-HEADER FINDING EVERY COLUMN
045300     IF HDR-FLAG = 0
045400         DISPLAY "GTASK01-E03 EXTRACT HEADER ROW IS INVALID"
045500         CLOSE TASK-EXTRACT
045600         GO TO TR-READ-EXTRACT-EXIT.
045700
045800*    HEADING RIGHT - ANY OTHER SETTING ABORTS THE WHOLE RUN.
045900     PERFORM TR-READ-LOOP THRU TR-READ-LOOP-EXIT
046000         UNTIL EXT-STAT = "10".
046100     CLOSE TASK-EXTRACT.
046200*------------------------------------------------------
046300*    COMMON PERFORM-THRU EXIT FOR TR-READ-EXTRACT.
046400*------------------------------------------------------
046500 TR-READ-EXTRACT-EXIT.
046600     EXIT.
046700
046800******************************************************************
046900* TR-CHECK-HEADER - THE FIRST ROW MUST CONTAIN THE SIX EXPECTED
047000* COLUMN NAMES, TAB-SEPARATED, IN ORDER.  EACH CELL IS COMPARED
047100* AGAINST THE FULL 20-BYTE FIELD, NOT JUST A LEADING PIECE OF
047200* IT - A SHEET RENAMED "TITLE (INTERNAL)" MUST FAIL THIS TEST,
047300* NOT SLIP THROUGH ON A PARTIAL MATCH.
047400******************************************************************
047500 TR-CHECK-HEADER.
047600*    CLEAR THE WHOLE 120-BYTE TOKEN AREA FIRST SO A SHORT LAST
047700*    COLUMN DOES NOT CARRY GARBAGE FROM A PRIOR CALL.
047800     MOVE SPACES TO HDR-TOKENS.
047900     UNSTRING EXTRACT-REC DELIMITED BY TAB-CHAR
048000         INTO HDR-COL (1) HDR-COL (2) HDR-COL (3)
048100              HDR-COL (4) HDR-COL (5) HDR-COL (6).
048200     MOVE 1 TO HDR-FLAG.
048300*    EACH TEST BELOW COMPARES THE FULL 20-BYTE FIELD, NOT A
048400*    LEADING PIECE OF IT (TICKET HD-1204 - A "TITLEBAR" OR
048500*    "URLS" COLUMN USED TO SLIP PAST A PREFIX-ONLY CHECK).
048600*    EACH COMPARE IS AGAINST THE FULL 20-BYTE CELL, SPACE-
048700*    PADDED, NOT JUST A LEADING SUBSTRING (TICKET HD-1201) -
048800*    A RENAMED OR TRUNCATED COLUMN HEADING NOW FAILS HERE.
048900     IF HDR-COL (1) NOT = "Title               "
049000         MOVE 0 TO HDR-FLAG.
049100     IF HDR-COL (2) NOT = "URL                 "
049200         MOVE 0 TO HDR-FLAG.
049300*    COLUMN ORDER IS FIXED BY THE EXTRACT SCRIPT - IF THE
049400     IF HDR-COL (3) NOT = "Assignees           "
049500         MOVE 0 TO HDR-FLAG.
049600     IF HDR-COL (4) NOT = "Start date          "
049700         MOVE 0 TO HDR-FLAG.
049800     IF HDR-COL (5) NOT = "End Date            "
049900         MOVE 0 TO HDR-FLAG.
050000*    SHOP EVER REORDERS THEM THIS PARAGRAPH HAS TO CHANGE TOO.
050100     IF HDR-COL (6) NOT = "Milestone           "
050200         MOVE 0 TO HDR-FLAG.
050300*------------------------------------------------------
050400*    COMMON PERFORM-THRU EXIT FOR TR-CHECK-HEADER.
050500*------------------------------------------------------
050600 TR-CHECK-HEADER-EXIT.
050700     EXIT.
050800
050900******************************************************************
051000* TR-READ-LOOP - ONE PASS PER EXTRACT ROW.
051100******************************************************************
051200 TR-READ-LOOP.
051300     PERFORM TR-VALIDATE-ROW THRU TR-VALIDATE-ROW-EXIT.
051400*    READ-AHEAD LOGIC - EACH PASS PROCESSES THE ROW READ LAST TIME
051500     READ TASK-EXTRACT
051600         AT END
051700             MOVE "10" TO EXT-STAT.
051800*------------------------------------------------------
051900*    COMMON PERFORM-THRU EXIT FOR TR-READ-LOOP.
052000*------------------------------------------------------
052100 TR-READ-LOOP-EXIT.
052200     EXIT.
052300
052400******************************************************************
052500* TR-VALIDATE-ROW - SPLIT THE ROW, SKIP BLANK-TITLE ROWS WITH A
052600* WARNING, VALIDATE THE TWO DATE FIELDS THROUGH GDATE01.  A
052700* BLANK DATE IS VALID (MEANS "NOT SET"); AN UNPARSEABLE NON-
052800* BLANK DATE IS BLANKED WITH A WARNING BUT THE ROW IS STILL
052900* KEPT (MISSING-END-DATE DEFAULTING IS A DIAGRAM-GENERATOR
053000* RULE, NOT A READER RULE - SEE GDIAG01 PG-EMIT-ONE-TASK).
053100******************************************************************
053200 TR-VALIDATE-ROW.
053300     MOVE SPACES TO ROW-TOKENS.
053400     UNSTRING EXTRACT-REC DELIMITED BY TAB-CHAR
053500         INTO ROW-TITLE ROW-URL ROW-ASSIGNEES
053600              ROW-START-DATE ROW-END-DATE ROW-MILESTONE.
053700
053800*    A BLANK TITLE ROW IS SKIPPED, NOT ABENDED (TICKET, 05/11/93).
053900     IF ROW-TITLE = SPACES
054000         ADD 1 TO WARNING-COUNT
054100         DISPLAY "GTASK01-W01 BLANK TITLE - ROW SKIPPED"
054200         GO TO TR-VALIDATE-ROW-EXIT.
054300
054400*    ONLY A SUPPLIED START DATE GOES THROUGH GDATE01 VALIDATION.
054500     IF ROW-START-DATE NOT = SPACES
054600         MOVE ROW-START-DATE TO WORK-DATE-ALPHA
054700         CALL "GDATE01" USING "P" WORK-DATE-ALPHA DATE-OK-FLAG
054800*    GDATE01 SETS DATE-OK-FLAG - "Y" MEANS THE FIELD PARSED CLEAN.
054900         IF DATE-OK-FLAG = "Y"
055000             MOVE WORK-DATE-ALPHA TO ROW-START-DATE
055100         ELSE
055200             ADD 1 TO WARNING-COUNT
055300             DISPLAY "GTASK01-W02 BAD START DATE: " ROW-TITLE
055400             MOVE SPACES TO ROW-START-DATE.
055500
055600*    SAME OPTIONAL-FIELD RULE APPLIES TO THE END DATE.
055700     IF ROW-END-DATE NOT = SPACES
055800         MOVE ROW-END-DATE TO WORK-DATE-ALPHA
055900         CALL "GDATE01" USING "P" WORK-DATE-ALPHA DATE-OK-FLAG
056000*    SAME GDATE01 RESULT FLAG, REUSED FOR THE END-DATE CHECK.
056100         IF DATE-OK-FLAG = "Y"
056200             MOVE WORK-DATE-ALPHA TO ROW-END-DATE
056300         ELSE
056400             ADD 1 TO WARNING-COUNT
056500             DISPLAY "GTASK01-W03 BAD END DATE: " ROW-TITLE
056600             MOVE SPACES TO ROW-END-DATE.
056700
056800*    ONE ENTRY PER SURVIVING ROW - THE SIX MOVES BELOW LAND IN
056900*    THE SAME SLOT, TASK-COUNT, AS THE SUBSCRIPT INTO EVERY
057000*    TASK-TABLE COLUMN.
057100     ADD 1 TO TASK-COUNT.
057200     MOVE ROW-TITLE TO TASK-TITLE (TASK-COUNT).
057300     MOVE ROW-URL TO TASK-URL (TASK-COUNT).
057400     MOVE ROW-ASSIGNEES TO TASK-ASSIGNEES (TASK-COUNT).
057500     MOVE ROW-START-DATE TO TASK-START-DATE (TASK-COUNT).
057600     MOVE ROW-END-DATE TO TASK-END-DATE (TASK-COUNT).
057700     MOVE ROW-MILESTONE TO TASK-MILESTONE (TASK-COUNT).
057800*    ROW-MILESTONE CAME STRAIGHT OFF THE EXTRACT UNVALIDATED -
057900*    GDIAG01 IS THE ONE THAT CARES WHETHER IT IS Y OR N.
058000*------------------------------------------------------
058100*    COMMON PERFORM-THRU EXIT FOR TR-VALIDATE-ROW.
058200*------------------------------------------------------
058300 TR-VALIDATE-ROW-EXIT.
058400     EXIT.
058500
058600******************************************************************
058700* CB-WRITE-CONFIG - ASSEMBLE THE PROJECT/CLOSED-DAYS/MILESTONE/
058800* PERSON/GROUP/LEGEND/TASK RECORDS AND WRITE THE CODED
058900* CONFIGURATION FILE, TYPE 01 THROUGH 09 IN THAT ORDER.
059000******************************************************************
059100 CB-WRITE-CONFIG.
059200     PERFORM CB-BUILD-PROJECT THRU CB-BUILD-PROJECT-EXIT.
059300     PERFORM CB-LOAD-MILE-CARDS THRU CB-LOAD-MILE-CARDS-EXIT.
059400     PERFORM CB-BUILD-MILESTONES THRU CB-BUILD-MILESTONES-EXIT.
059500     PERFORM CB-BUILD-LEGEND THRU CB-BUILD-LEGEND-EXIT.
059600
059700     OPEN OUTPUT CONFIG-FILE.
059800*    OPEN FAILED FOR THE OUTPUT CONFIGURATION FILE.
059900     IF CFG-STAT NOT = "00"
060000*        CANNOT WRITE THE EXTRACT BACK OUT - GDIAG01 HAS NO
060100*        TYPE "01" THROUGH "09" RECORDS TO READ ON ITS PASS.
060200         DISPLAY "GTASK01-E04 CANNOT OPEN " CONFIG-FILE-NAME
060300         GO TO CB-WRITE-CONFIG-EXIT.
060400
060500*    WRITE ORDER BELOW IS THE SAME TYPE-01-THROUGH-09 ORDER THE
060600*    RECORD LAYOUT FAMILY DOCUMENTS - GDIAG01 DOES NOT DEPEND ON
060700*    IT, BUT IT MAKES A HEX DUMP OF THE FILE EASIER TO FOLLOW.
060800     PERFORM CB-WRITE-PROJECT THRU CB-WRITE-PROJECT-EXIT.
060900     MOVE 1 TO I.
061000*    TYPE "02" RECORDS, ONE PER CLOSED WEEKDAY NAME.
061100     PERFORM CB-WRITE-ONE-WEEKDAY THRU CB-WRITE-ONE-WEEKDAY-EXIT
061200         VARYING I FROM 1 BY 1 UNTIL I > CLOSED-WEEKDAY-COUNT.
061300     MOVE 1 TO I.
061400*    TYPE "03" RECORDS, ONE PER CLOSED CALENDAR DATE.
061500     PERFORM CB-WRITE-ONE-CL-DATE THRU CB-WRITE-ONE-CL-DATE-EXIT
061600         VARYING I FROM 1 BY 1 UNTIL I > CLOSED-DATE-COUNT.
061700     MOVE 1 TO I.
061800*    TYPE "04" RECORDS, ONE PER CLOSED DATE RANGE.
061900     PERFORM CB-WRITE-ONE-CL-RANGE THRU CB-WRITE-ONE-CL-RANGE-EXIT
062000         VARYING I FROM 1 BY 1 UNTIL I > CLOSED-RANGE-COUNT.
062100     MOVE 1 TO I.
062200*    TYPE "05" RECORDS, ONE PER MILESTONE.
062300     PERFORM CB-WRITE-ONE-MILE THRU CB-WRITE-ONE-MILE-EXIT
062400         VARYING I FROM 1 BY 1 UNTIL I > MILESTONE-COUNT.
062500     MOVE 1 TO I.
062600*    TYPE "06" RECORDS, ONE PER DISTINCT PERSON SEEN ON A TASK.
062700     PERFORM CB-WRITE-ONE-PERSON THRU CB-WRITE-ONE-PERSON-EXIT
062800         VARYING I FROM 1 BY 1 UNTIL I > PERSON-COUNT.
062900*    PERSONS - CA-COLOR-ONE-GROUP/PERSON GAVE EACH ITS COLOR.
063000     MOVE 1 TO I.
063100*    TYPE "07" RECORDS, ONE PER GROUP CARD FROM CB-LOAD-GROUPS.
063200     PERFORM CB-WRITE-ONE-GROUP THRU CB-WRITE-ONE-GROUP-EXIT
063300         VARYING I FROM 1 BY 1 UNTIL I > GROUP-COUNT.
063400     MOVE 1 TO I.
063500*    LEGEND ROWS ARE BUILT GROUPS-FIRST, THEN UNASSIGNED
063600*    TYPE "08" RECORDS, ONE PER LEGEND ROW FROM CB-BUILD-LEGEND.
063700     PERFORM CB-WRITE-ONE-LEGEND THRU CB-WRITE-ONE-LEGEND-EXIT
063800         VARYING I FROM 1 BY 1 UNTIL I > LEGEND-COUNT.
063900     MOVE 1 TO I.
064000*    TYPE "09" RECORDS, ONE PER TASK SURVIVING VALIDATION.
064100     PERFORM CB-WRITE-ONE-TASK THRU CB-WRITE-ONE-TASK-EXIT
064200         VARYING I FROM 1 BY 1 UNTIL I > TASK-COUNT.
064300
064400*    ALL NINE RECORD TYPES WRITTEN - CLOSE AND HAND BACK TO
064500*    THE CALLER FOR THE COBSORT/REPORT PASS.
064600     CLOSE CONFIG-FILE.
064700*------------------------------------------------------
064800*    COMMON PERFORM-THRU EXIT FOR CB-WRITE-CONFIG.
064900*------------------------------------------------------
065000 CB-WRITE-CONFIG-EXIT.
065100     EXIT.
065200
065300******************************************************************
065400* CB-BUILD-PROJECT - START DATE, HEADER, FOOTER, LEGEND FLAG/
065500* TITLE, ALL TAKEN STRAIGHT FROM THE RUN PARAMETERS.  START
065600* DATE IS LEFT BLANK HERE IF THE RUN PARM WAS BLANK - THE
065700* EARLIEST-TASK-DATE FALLBACK IS A DIAGRAM-GENERATOR-TIME RULE
065800* (GDIAG01 PG-EMIT-PROJECT-START), NOT A BUILD-TIME ONE, SO IT
065900* RUNS FRESH FOR BOTH RUN-MODE-EXTRACT AND RUN-MODE-CONFIG JOBS.
066000* LEGEND-ENABLED IS ALWAYS "Y" ON A FRESH BUILD (TICKET
066100* HD-1163) - ONLY THE TITLE TEXT DEPENDS ON WHAT WAS SUPPLIED.
066200******************************************************************
066300 CB-BUILD-PROJECT.
066400     MOVE RUN-PROJECT-START TO PROJ-START-DATE.
066500     MOVE RUN-HEADER-TEXT TO PROJ-HEADER.
066600     MOVE RUN-FOOTER-TEXT TO PROJ-FOOTER.
066700     MOVE "Y" TO PROJ-LEGEND-FLAG.
066800*    A CUSTOM LEGEND CAPTION FROM THE RUN PARAMETERS IS HONORED.
066900     IF RUN-LEGEND-TITLE NOT = SPACES
067000         MOVE RUN-LEGEND-TITLE TO PROJ-LEGEND-TITLE.
067100*------------------------------------------------------
067200*    COMMON PERFORM-THRU EXIT FOR CB-BUILD-PROJECT.
067300*------------------------------------------------------
067400 CB-BUILD-PROJECT-EXIT.
067500     EXIT.
067600
067700******************************************************************
067800* CB-LOAD-MILE-CARDS - OPTIONAL MILESTONE DUE-DATE CARDS.  ONE
067900* NAME/DATE PAIR PER CARD; A MISSING CARD FILE JUST MEANS NO
068000* MILESTONE HAS A SUPPLIED DUE DATE THIS RUN (TICKET HD-1158).
068100******************************************************************
068200 CB-LOAD-MILE-CARDS.
068300     MOVE ZERO TO MILE-CARD-COUNT.
068400*    NO CARD FILE NAME SUPPLIED - SKIP THAT FILE ENTIRELY.
068500     IF RUN-MILESTONE-FILE = SPACES
068600         GO TO CB-LOAD-MILE-CARDS-EXIT.
068700     OPEN INPUT MILE-CARD-FILE.
068800*    MILE-CARD-FILE FAILED TO OPEN - TREATED AS IF IT WERE MISSING
068900     IF MDT-STAT NOT = "00"
069000         GO TO CB-LOAD-MILE-CARDS-EXIT.
069100     PERFORM CB-READ-ONE-MILE-CARD THRU CB-READ-ONE-MILE-CARD-EXIT
069200         UNTIL MDT-STAT = "10".
069300     CLOSE MILE-CARD-FILE.
069400*------------------------------------------------------
069500*    COMMON PERFORM-THRU EXIT FOR CB-LOAD-MILE-CARDS.
069600*------------------------------------------------------
069700 CB-LOAD-MILE-CARDS-EXIT.
069800     EXIT.
069900
070000*------------------------------------------------------
070100* CB-READ-ONE-MILE-CARD -
070200*    READS ONE 80-BYTE MILESTONE-DATE CARD.  A BLANK NAME OR A
070300*    FULL TABLE IS SILENTLY IGNORED RATHER THAN WARNED ABOUT -
070400*    THIS FILE IS ENTIRELY OPTIONAL SUPPORT DATA.
070500*------------------------------------------------------
070600 CB-READ-ONE-MILE-CARD.
070700*    ONE MILESTONE-DATE CARD PER READ, UNTIL END OF FILE.
070800     READ MILE-CARD-FILE
070900         AT END
071000             MOVE "10" TO MDT-STAT
071100             GO TO CB-READ-ONE-MILE-CARD-EXIT.
071200*    A BLANK NAME CARD IS SKIPPED WITHOUT COMMENT - NOT AN ERROR.
071300     IF MDT-CARD-NAME NOT = SPACES
071400             AND MILE-CARD-COUNT < 100
071500         ADD 1 TO MILE-CARD-COUNT
071600         MOVE MDT-CARD-NAME TO MDT-NAME (MILE-CARD-COUNT)
071700         MOVE MDT-CARD-DUE-DATE TO MDT-DATE (MILE-CARD-COUNT).
071800*------------------------------------------------------
071900*    COMMON PERFORM-THRU EXIT FOR CB-READ-ONE-MILE-CARD.
072000*------------------------------------------------------
072100 CB-READ-ONE-MILE-CARD-EXIT.
072200     EXIT.
072300
072400******************************************************************
072500* CB-BUILD-MILESTONES - DISTINCT MILESTONE NAMES SEEN ON ANY
072600* TASK ROW, EACH PAIRED WITH ITS SUPPLIED DUE DATE (BLANK IF NO
072700* MILE-CARD-FILE ENTRY MATCHED THE NAME).
072800******************************************************************
072900 CB-BUILD-MILESTONES.
073000     MOVE ZERO TO MILESTONE-COUNT.
073100     MOVE 1 TO I.
073200     PERFORM CB-BUILD-ONE-MILE THRU CB-BUILD-ONE-MILE-EXIT
073300         VARYING I FROM 1 BY 1 UNTIL I > TASK-COUNT.
073400*------------------------------------------------------
073500*    COMMON PERFORM-THRU EXIT FOR CB-BUILD-MILESTONES.
073600*------------------------------------------------------
073700 CB-BUILD-MILESTONES-EXIT.
073800     EXIT.
073900
074000*------------------------------------------------------
074100* CB-BUILD-ONE-MILE -
074200*    TASK (I)'S MILESTONE NAME, IF NOT ALREADY IN
074300*    MILESTONE-TABLE, IS ADDED WITH A BLANK DUE DATE, THEN
074400*    PATCHED IN FROM THE MILE-CARD TABLE IF A CARD MATCHED.
074500*------------------------------------------------------
074600 CB-BUILD-ONE-MILE.
074700*    A TASK WITH NO SECTION NAME CONTRIBUTES NOTHING HERE.
074800     IF TASK-MILESTONE (I) = SPACES
074900         GO TO CB-BUILD-ONE-MILE-EXIT.
075000     MOVE ZERO TO SEEN-MILE.
075100     MOVE 1 TO K.
075200     PERFORM CB-SCAN-MILE THRU CB-SCAN-MILE-EXIT
075300         VARYING K FROM 1 BY 1 UNTIL K > MILESTONE-COUNT.
075400*    NOT SEEN YET THIS PASS - ADD IT AS A NEW MILESTONE ROW.
075500*    FIRST TASK CARRYING A GIVEN MILESTONE NAME OPENS A NEW
075600     IF SEEN-MILE = ZERO
075700         ADD 1 TO MILESTONE-COUNT
075800         MOVE TASK-MILESTONE (I) TO
075900             MILESTONE-NAME (MILESTONE-COUNT)
076000*    DUE DATE STARTS BLANK - THE MDT CARD SCAN BELOW FILLS IT
076100         MOVE SPACES TO MILESTONE-DUE-DATE (MILESTONE-COUNT)
076200         MOVE ZERO TO SEEN-MDT-CARD
076300         MOVE 1 TO K
076400         PERFORM CB-SCAN-MDT-CARD THRU CB-SCAN-MDT-CARD-EXIT
076500             VARYING K FROM 1 BY 1 UNTIL K > MILE-CARD-COUNT.
076600*    MILESTONE-TABLE ROW; THE DUE-DATE CARD MATCH IS OPTIONAL.
076700*------------------------------------------------------
076800*    COMMON PERFORM-THRU EXIT FOR CB-BUILD-ONE-MILE.
076900*------------------------------------------------------
077000 CB-BUILD-ONE-MILE-EXIT.
077100     EXIT.
077200
077300*------------------------------------------------------
077400* CB-SCAN-MILE -
077500*    INNER LOOP OF CB-BUILD-ONE-MILE - HAS THIS MILESTONE NAME
077600*    ALREADY BEEN ADDED TO THE TABLE THIS RUN.
077700*------------------------------------------------------
077800 CB-SCAN-MILE.
077900*    SAME-NAME TEST DRIVING THE INNER DUPLICATE-CHECK LOOP.
078000     IF MILESTONE-NAME (K) = TASK-MILESTONE (I)
078100         MOVE 1 TO SEEN-MILE.
078200*------------------------------------------------------
078300*    COMMON PERFORM-THRU EXIT FOR CB-SCAN-MILE.
078400*------------------------------------------------------
078500 CB-SCAN-MILE-EXIT.
078600     EXIT.
078700
078800*------------------------------------------------------
078900* CB-SCAN-MDT-CARD -
079000*    INNER LOOP LOOKING UP A FRESHLY-ADDED MILESTONE'S DUE DATE
079100*    IN THE MILE-CARD TABLE.  QUITS AS SOON AS ONE CARD MATCHES -
079200*    A SECOND CARD FOR THE SAME NAME IS NEVER EXPECTED.
079300*------------------------------------------------------
079400 CB-SCAN-MDT-CARD.
079500*    ALREADY MATCHED A CARD - STOP SCANNING THE REST OF THE TABLE.
079600     IF SEEN-MDT-CARD = 1
079700         GO TO CB-SCAN-MDT-CARD-EXIT.
079800*    NAME MATCH AGAINST THE MILE-CARD TABLE ROW JUST READ IN.
079900     IF MDT-NAME (K) = TASK-MILESTONE (I)
080000         MOVE 1 TO SEEN-MDT-CARD
080100         MOVE MDT-DATE (K) TO
080200             MILESTONE-DUE-DATE (MILESTONE-COUNT).
080300*------------------------------------------------------
080400*    COMMON PERFORM-THRU EXIT FOR CB-SCAN-MDT-CARD.
080500*------------------------------------------------------
080600 CB-SCAN-MDT-CARD-EXIT.
080700     EXIT.
080800
080900******************************************************************
081000* CB-BUILD-LEGEND - ONE LEGEND ENTRY PER COLORED GROUP, THEN ONE
081100* PER COLORED PERSON.  GROUPS-BEFORE-PERSONS ORDER CORRECTED
081200* 08/02/96 CM (TICKET HD-0601) - LEGEND WAS PRINTING PERSON
081300* SWATCHES ABOVE THE GROUP THEY BELONG TO, WHICH THE PROJECT
081400* OFFICE FOUND CONFUSING TO READ TOP-DOWN.
081500******************************************************************
081600 CB-BUILD-LEGEND.
081700     MOVE ZERO TO LEGEND-COUNT.
081800     MOVE 1 TO I.
081900     PERFORM CB-LEGEND-ONE-GROUP THRU CB-LEGEND-ONE-GROUP-EXIT
082000         VARYING I FROM 1 BY 1 UNTIL I > GROUP-COUNT.
082100     MOVE 1 TO I.
082200     PERFORM CB-LEGEND-ONE-PERSON THRU CB-LEGEND-ONE-PERSON-EXIT
082300         VARYING I FROM 1 BY 1 UNTIL I > PERSON-COUNT.
082400*------------------------------------------------------
082500*    COMMON PERFORM-THRU EXIT FOR CB-BUILD-LEGEND.
082600*------------------------------------------------------
082700 CB-BUILD-LEGEND-EXIT.
082800     EXIT.
082900
083000*------------------------------------------------------
083100* CB-LEGEND-ONE-PERSON -
083200*    ONE PERSON GETS A LEGEND ROW ONLY WHEN A COLOR WAS ASSIGNED
083300*    TO THEM - AN UNCOLORED PERSON HAS NO SWATCH TO SHOW.
083400*------------------------------------------------------
083500 CB-LEGEND-ONE-PERSON.
083600*    UNCOLORED PEOPLE GET NO LEGEND SWATCH OF THEIR OWN.
083700     IF PERSON-COLOR (I) NOT = SPACES
083800         ADD 1 TO LEGEND-COUNT
083900         MOVE "PERSON" TO LEGEND-REF-TYPE (LEGEND-COUNT)
084000         MOVE PERSON-NAME (I) TO LEGEND-REF-KEY (LEGEND-COUNT)
084100         MOVE PERSON-COLOR (I) TO LEGEND-COLOR (LEGEND-COUNT).
084200*------------------------------------------------------
084300*    COMMON PERFORM-THRU EXIT FOR CB-LEGEND-ONE-PERSON.
084400*------------------------------------------------------
084500 CB-LEGEND-ONE-PERSON-EXIT.
084600     EXIT.
084700
084800*------------------------------------------------------
084900* CB-LEGEND-ONE-GROUP -
085000*    SAME COLOR-GATES-THE-ROW RULE AS CB-LEGEND-ONE-PERSON,
085100*    APPLIED TO GROUPS INSTEAD OF INDIVIDUALS.
085200*------------------------------------------------------
085300 CB-LEGEND-ONE-GROUP.
085400*    SAME COLOR-GATES-THE-ROW RULE, NOW FOR GROUPS.
085500     IF GROUP-COLOR (I) NOT = SPACES
085600         ADD 1 TO LEGEND-COUNT
085700         MOVE "GROUP " TO LEGEND-REF-TYPE (LEGEND-COUNT)
085800         MOVE GROUP-ID (I) TO LEGEND-REF-KEY (LEGEND-COUNT)
085900         MOVE GROUP-COLOR (I) TO LEGEND-COLOR (LEGEND-COUNT).
086000*------------------------------------------------------
086100*    COMMON PERFORM-THRU EXIT FOR CB-LEGEND-ONE-GROUP.
086200*------------------------------------------------------
086300 CB-LEGEND-ONE-GROUP-EXIT.
086400     EXIT.
086500
086600*------------------------------------------------------
086700* CB-WRITE-PROJECT -
086800*    TYPE-CODE "01" CONFIGURATION RECORD - THE ONE-OF-A-KIND
086900*    PROJECT SETTINGS.  ALWAYS THE FIRST RECORD ON THE FILE.
087000*------------------------------------------------------
087100*    TYPE 01 CARD - ONE PER RUN, ALWAYS WRITTEN FIRST SO
087200 CB-WRITE-PROJECT.
087300     MOVE SPACES TO CONFIG-RECORD.
087400     MOVE "01" TO CFG-TYPE.
087500     MOVE PROJ-START-DATE TO CFG-P-START-DATE.
087600     MOVE PROJ-HEADER TO CFG-P-HEADER.
087700     MOVE PROJ-FOOTER TO CFG-P-FOOTER.
087800     MOVE PROJ-LEGEND-FLAG TO CFG-P-LEGEND-FLAG.
087900     MOVE PROJ-LEGEND-TITLE TO CFG-P-LEGEND-TITLE.
088000     WRITE CONFIG-RECORD.
088100*    CL-LOAD-CONFIG CAN REBUILD THE PROJECT AREA BEFORE ANY TABLE.
088200*------------------------------------------------------
088300*    COMMON PERFORM-THRU EXIT FOR CB-WRITE-PROJECT.
088400*------------------------------------------------------
088500 CB-WRITE-PROJECT-EXIT.
088600     EXIT.
088700
088800*------------------------------------------------------
088900* CB-WRITE-ONE-WEEKDAY -
089000*    TYPE-CODE "02" - ONE RECORD PER CLOSED-WEEKDAY-TABLE ROW.
089100*------------------------------------------------------
089200 CB-WRITE-ONE-WEEKDAY.
089300     MOVE SPACES TO CONFIG-RECORD.
089400     MOVE "02" TO CFG-TYPE.
089500     MOVE CLOSED-WEEKDAY-NAME (I) TO CFG-CW-NAME.
089600     WRITE CONFIG-RECORD.
089700*------------------------------------------------------
089800*    COMMON PERFORM-THRU EXIT FOR CB-WRITE-ONE-WEEKDAY.
089900*------------------------------------------------------
090000 CB-WRITE-ONE-WEEKDAY-EXIT.
090100     EXIT.
090200
090300*------------------------------------------------------
090400* CB-WRITE-ONE-CL-DATE -
090500*    TYPE-CODE "03" - ONE RECORD PER CLOSED-DATE-TABLE ROW.
090600*------------------------------------------------------
090700 CB-WRITE-ONE-CL-DATE.
090800     MOVE SPACES TO CONFIG-RECORD.
090900     MOVE "03" TO CFG-TYPE.
091000     MOVE CLOSED-DATE-VALUE (I) TO CFG-CD-DATE.
091100     WRITE CONFIG-RECORD.
091200*------------------------------------------------------
091300*    COMMON PERFORM-THRU EXIT FOR CB-WRITE-ONE-CL-DATE.
091400*------------------------------------------------------
091500 CB-WRITE-ONE-CL-DATE-EXIT.
091600     EXIT.
091700
091800*------------------------------------------------------
091900* CB-WRITE-ONE-CL-RANGE -
092000*    TYPE-CODE "04" - ONE RECORD PER CLOSED-RANGE-TABLE ROW.
092100*------------------------------------------------------
092200 CB-WRITE-ONE-CL-RANGE.
092300     MOVE SPACES TO CONFIG-RECORD.
092400     MOVE "04" TO CFG-TYPE.
092500     MOVE CLOSED-RANGE-START (I) TO CFG-CR-START.
092600     MOVE CLOSED-RANGE-END (I) TO CFG-CR-END.
092700     WRITE CONFIG-RECORD.
092800*------------------------------------------------------
092900*    COMMON PERFORM-THRU EXIT FOR CB-WRITE-ONE-CL-RANGE.
093000*------------------------------------------------------
093100 CB-WRITE-ONE-CL-RANGE-EXIT.
093200     EXIT.
093300
093400*------------------------------------------------------
093500* CB-WRITE-ONE-MILE -
093600*    TYPE-CODE "05" - ONE RECORD PER MILESTONE-TABLE ROW.
093700*------------------------------------------------------
093800 CB-WRITE-ONE-MILE.
093900     MOVE SPACES TO CONFIG-RECORD.
094000     MOVE "05" TO CFG-TYPE.
094100     MOVE MILESTONE-NAME (I) TO CFG-M-NAME.
094200     MOVE MILESTONE-DUE-DATE (I) TO CFG-M-DUE-DATE.
094300     WRITE CONFIG-RECORD.
094400*------------------------------------------------------
094500*    COMMON PERFORM-THRU EXIT FOR CB-WRITE-ONE-MILE.
094600*------------------------------------------------------
094700 CB-WRITE-ONE-MILE-EXIT.
094800     EXIT.
094900
095000*------------------------------------------------------
095100* CB-WRITE-ONE-PERSON -
095200*    TYPE-CODE "06" - ONE RECORD PER PERSON-TABLE ROW, NAME,
095300*    DISPLAY NAME AND COLOR ALL CARRIED THROUGH.
095400*------------------------------------------------------
095500 CB-WRITE-ONE-PERSON.
095600     MOVE SPACES TO CONFIG-RECORD.
095700     MOVE "06" TO CFG-TYPE.
095800     MOVE PERSON-NAME (I) TO CFG-PR-NAME.
095900     MOVE PERSON-DISPLAY-NAME (I) TO CFG-PR-DISPLAY-NAME.
096000     MOVE PERSON-COLOR (I) TO CFG-PR-COLOR.
096100     WRITE CONFIG-RECORD.
096200*------------------------------------------------------
096300*    COMMON PERFORM-THRU EXIT FOR CB-WRITE-ONE-PERSON.
096400*------------------------------------------------------
096500 CB-WRITE-ONE-PERSON-EXIT.
096600     EXIT.
096700
096800*------------------------------------------------------
096900* CB-WRITE-ONE-GROUP -
097000*    TYPE-CODE "07" - ONE RECORD PER GROUP-TABLE ROW.  MEMBER
097100*    NAMES RIDE ALONG IN THE SAME RECORD, UP TO EIGHT OF THEM.
097200*------------------------------------------------------
097300 CB-WRITE-ONE-GROUP.
097400     MOVE SPACES TO CONFIG-RECORD.
097500     MOVE "07" TO CFG-TYPE.
097600     MOVE GROUP-ID (I) TO CFG-G-ID.
097700     MOVE GROUP-NAME (I) TO CFG-G-NAME.
097800     MOVE GROUP-MEMBER-COUNT (I) TO CFG-G-MEMBER-COUNT.
097900*    SAME K-DRIVEN MEMBER LOOP AS THE LOAD SIDE, JUST WRITING
098000     MOVE 1 TO K.
098100     PERFORM CB-COPY-ONE-MEMBER THRU CB-COPY-ONE-MEMBER-EXIT
098200         VARYING K FROM 1 BY 1 UNTIL K > GROUP-MEMBER-COUNT (I).
098300     MOVE GROUP-COLOR (I) TO CFG-G-COLOR.
098400*    INSTEAD OF READING - COLOR IS SET AFTER THE MEMBER LOOP
098500     WRITE CONFIG-RECORD.
098600*------------------------------------------------------
098700*    COMMON PERFORM-THRU EXIT FOR CB-WRITE-ONE-GROUP.
098800*------------------------------------------------------
098900 CB-WRITE-ONE-GROUP-EXIT.
099000     EXIT.
099100
099200*------------------------------------------------------
099300* CB-COPY-ONE-MEMBER -
099400*    COPIES ONE GROUP MEMBER NAME INTO THE OUTGOING RECORD -
099500*    CALLED ONCE PER MEMBER BY CB-WRITE-ONE-GROUP.
099600*------------------------------------------------------
099700 CB-COPY-ONE-MEMBER.
099800     MOVE GROUP-MEMBER-NAME (I K) TO CFG-G-MEMBER (K).
099900*------------------------------------------------------
100000*    COMMON PERFORM-THRU EXIT FOR CB-COPY-ONE-MEMBER.
100100*------------------------------------------------------
100200 CB-COPY-ONE-MEMBER-EXIT.
100300     EXIT.
100400
100500*------------------------------------------------------
100600* CB-WRITE-ONE-LEGEND -
100700*    TYPE-CODE "08" - ONE RECORD PER LEGEND-TABLE ROW, GROUPS
100800*    AND PERSONS ALIKE (LEGEND-REF-TYPE TELLS THEM APART).
100900*------------------------------------------------------
101000 CB-WRITE-ONE-LEGEND.
101100     MOVE SPACES TO CONFIG-RECORD.
101200     MOVE "08" TO CFG-TYPE.
101300     MOVE LEGEND-REF-TYPE (I) TO CFG-L-REF-TYPE.
101400     MOVE LEGEND-REF-KEY (I) TO CFG-L-REF-KEY.
101500     MOVE LEGEND-COLOR (I) TO CFG-L-COLOR.
101600     WRITE CONFIG-RECORD.
101700*------------------------------------------------------
101800*    COMMON PERFORM-THRU EXIT FOR CB-WRITE-ONE-LEGEND.
101900*------------------------------------------------------
102000 CB-WRITE-ONE-LEGEND-EXIT.
102100     EXIT.
102200
102300*------------------------------------------------------
102400* CB-WRITE-ONE-TASK -
102500*    TYPE-CODE "09" - ONE RECORD PER TASK-TABLE ROW, THE FULL
102600*    SET OF FIELDS READ FROM THE ORIGINAL EXTRACT SHEET.
102700*------------------------------------------------------
102800*    TYPE 09 - ONE CARD PER SURVIVING TASK, SAME SIX FIELDS
102900*    THE EXTRACT ROW ORIGINALLY CARRIED.
103000*    TYPE 09 CARD - ONE PER SURVIVING TASK.
103100 CB-WRITE-ONE-TASK.
103200     MOVE SPACES TO CONFIG-RECORD.
103300     MOVE "09" TO CFG-TYPE.
103400     MOVE TASK-TITLE (I) TO CFG-T-TITLE.
103500     MOVE TASK-URL (I) TO CFG-T-URL.
103600     MOVE TASK-ASSIGNEES (I) TO CFG-T-ASSIGNEES.
103700     MOVE TASK-START-DATE (I) TO CFG-T-START-DATE.
103800     MOVE TASK-END-DATE (I) TO CFG-T-END-DATE.
103900     MOVE TASK-MILESTONE (I) TO CFG-T-MILESTONE.
104000     WRITE CONFIG-RECORD.
104100*------------------------------------------------------
104200*    COMMON PERFORM-THRU EXIT FOR CB-WRITE-ONE-TASK.
104300*------------------------------------------------------
104400 CB-WRITE-ONE-TASK-EXIT.
104500     EXIT.
104600
104700******************************************************************
104800* CL-LOAD-CONFIG - RUN-MODE-CONFIG ENTRY.  READ THE SAVED
104900* CONFIGURATION FILE BACK, TYPE CODE BY TYPE CODE, AND REBUILD
105000* THE WORK AREA TABLES.
105100******************************************************************
105200 CL-LOAD-CONFIG.
105300     MOVE ZERO TO TASK-COUNT PERSON-COUNT GROUP-COUNT
105400         MILESTONE-COUNT LEGEND-COUNT CLOSED-WEEKDAY-COUNT
105500         CLOSED-DATE-COUNT CLOSED-RANGE-COUNT.
105600     OPEN INPUT CONFIG-FILE.
105700*    SAVED CONFIGURATION FILE DID NOT OPEN - NOTHING TO REBUILD.
105800     IF CFG-STAT NOT = "00"
105900         DISPLAY "GTASK01-E05 CANNOT OPEN " CONFIG-FILE-NAME
106000         GO TO CL-LOAD-CONFIG-EXIT.
106100
106200     PERFORM CL-LOAD-LOOP THRU CL-LOAD-LOOP-EXIT
106300         UNTIL CFG-STAT = "10".
106400     CLOSE CONFIG-FILE.
106500
106600*    NO WEEKDAY RECORDS ON THE SAVED FILE - FALL BACK TO DEFAULTS.
106700     IF CLOSED-WEEKDAY-COUNT = ZERO
106800         PERFORM CL-DEFAULT-WEEKDAYS THRU
106900             CL-DEFAULT-WEEKDAYS-EXIT.
107000*------------------------------------------------------
107100*    COMMON PERFORM-THRU EXIT FOR CL-LOAD-CONFIG.
107200*------------------------------------------------------
107300 CL-LOAD-CONFIG-EXIT.
107400     EXIT.
107500
107600*------------------------------------------------------
107700* CL-LOAD-LOOP -
107800*    ONE PASS PER SAVED CONFIGURATION RECORD.  THE TYPE CODE
107900*    SELECTS WHICH CL-ACCEPT- PARAGRAPH REBUILDS THAT ROW BACK
108000*    INTO THE WORK AREA - MIRROR IMAGE OF THE CB-WRITE- SET.
108100*------------------------------------------------------
108200 CL-LOAD-LOOP.
108300*    ONE SAVED CONFIGURATION RECORD PER READ, UNTIL END OF FILE.
108400     READ CONFIG-FILE
108500         AT END
108600             MOVE "10" TO CFG-STAT
108700             GO TO CL-LOAD-LOOP-EXIT.
108800*    TYPE CODE PICKS WHICH TABLE THIS RECORD REBUILDS.
108900     EVALUATE CFG-TYPE
109000*    CODES 01-04 REBUILD THE ONE-ROW PROJECT/CALENDAR AREA;
109100*    05-08 APPEND ONE ROW EACH TO A GROWING TABLE; 09 IS THE
109200         WHEN "01" PERFORM CL-ACCEPT-PROJECT
109300                       THRU CL-ACCEPT-PROJECT-EXIT
109400         WHEN "02" PERFORM CL-ACCEPT-WEEKDAY
109500                       THRU CL-ACCEPT-WEEKDAY-EXIT
109600*    CL-DATE AND CL-RANGE BOTH FEED THE CLOSED-CALENDAR TABLES
109700         WHEN "03" PERFORM CL-ACCEPT-CL-DATE
109800                       THRU CL-ACCEPT-CL-DATE-EXIT
109900         WHEN "04" PERFORM CL-ACCEPT-CL-RANGE
110000                       THRU CL-ACCEPT-CL-RANGE-EXIT
110100         WHEN "05" PERFORM CL-ACCEPT-MILE THRU CL-ACCEPT-MILE-EXIT
110200*    THAT GDIAG01 CONSULTS WHEN IT SKIPS NON-WORKING DAYS.
110300         WHEN "06" PERFORM CL-ACCEPT-PERSON
110400                       THRU CL-ACCEPT-PERSON-EXIT
110500         WHEN "07" PERFORM CL-ACCEPT-GROUP
110600                       THRU CL-ACCEPT-GROUP-EXIT
110700         WHEN "08" PERFORM CL-ACCEPT-LEGEND
110800                       THRU CL-ACCEPT-LEGEND-EXIT
110900*    OPTIONAL OVERRIDE ROW USED ONLY BY THE JCL TEST DECK TO
111000*    FORCE A SINGLE TASK WITHOUT BUILDING A FULL EXTRACT.
111100         WHEN "09" PERFORM CL-ACCEPT-TASK THRU CL-ACCEPT-TASK-EXIT
111200     END-EVALUATE.
111300*------------------------------------------------------
111400*    COMMON PERFORM-THRU EXIT FOR CL-LOAD-LOOP.
111500*------------------------------------------------------
111600 CL-LOAD-LOOP-EXIT.
111700     EXIT.
111800
111900*------------------------------------------------------
112000* CL-ACCEPT-PROJECT -
112100*    TYPE "01" BACK INTO PROJECT-REC - NO VALIDATION NEEDED,
112200*    TYPE 01 CARD - ALWAYS FIRST ON THE FILE.
112300*    THIS RECORD WAS WRITTEN BY OUR OWN CB-WRITE-PROJECT.
112400*------------------------------------------------------
112500 CL-ACCEPT-PROJECT.
112600     MOVE CFG-P-START-DATE TO PROJ-START-DATE.
112700     MOVE CFG-P-HEADER TO PROJ-HEADER.
112800     MOVE CFG-P-FOOTER TO PROJ-FOOTER.
112900     MOVE CFG-P-LEGEND-FLAG TO PROJ-LEGEND-FLAG.
113000     MOVE CFG-P-LEGEND-TITLE TO PROJ-LEGEND-TITLE.
113100*------------------------------------------------------
113200*    COMMON PERFORM-THRU EXIT FOR CL-ACCEPT-PROJECT.
113300*------------------------------------------------------
113400 CL-ACCEPT-PROJECT-EXIT.
113500     EXIT.
113600
113700*------------------------------------------------------
113800* CL-ACCEPT-WEEKDAY -
113900*    TYPE "02" BACK INTO THE NEXT CLOSED-WEEKDAY-TABLE ROW.
114000*------------------------------------------------------
114100 CL-ACCEPT-WEEKDAY.
114200     ADD 1 TO CLOSED-WEEKDAY-COUNT.
114300     MOVE CFG-CW-NAME TO
114400         CLOSED-WEEKDAY-NAME (CLOSED-WEEKDAY-COUNT).
114500*------------------------------------------------------
114600*    COMMON PERFORM-THRU EXIT FOR CL-ACCEPT-WEEKDAY.
114700*------------------------------------------------------
114800 CL-ACCEPT-WEEKDAY-EXIT.
114900     EXIT.
115000
115100*------------------------------------------------------
115200* CL-ACCEPT-CL-DATE -
115300*    TYPE "03" BACK INTO THE NEXT CLOSED-DATE-TABLE ROW.
115400*------------------------------------------------------
115500 CL-ACCEPT-CL-DATE.
115600     ADD 1 TO CLOSED-DATE-COUNT.
115700     MOVE CFG-CD-DATE TO CLOSED-DATE-VALUE (CLOSED-DATE-COUNT).
115800*------------------------------------------------------
115900*    COMMON PERFORM-THRU EXIT FOR CL-ACCEPT-CL-DATE.
116000*------------------------------------------------------
116100 CL-ACCEPT-CL-DATE-EXIT.
116200     EXIT.
116300
116400******************************************************************
116500* CL-ACCEPT-CL-RANGE - AN INCOMPLETE PAIR (ONE END BLANK) IS
116600* REJECTED WITH A WARNING RATHER THAN LOADED HALF-FILLED
116700* (TICKET HD-0398, 09/30/95).
116800******************************************************************
116900 CL-ACCEPT-CL-RANGE.
117000*    AN INCOMPLETE PAIR IS DROPPED, NOT LOADED HALF-FILLED.
117100     IF CFG-CR-START = SPACES OR CFG-CR-END = SPACES
117200         ADD 1 TO WARNING-COUNT
117300         DISPLAY "GTASK01-W04 INCOMPLETE CLOSED RANGE DROPPED"
117400         GO TO CL-ACCEPT-CL-RANGE-EXIT.
117500     ADD 1 TO CLOSED-RANGE-COUNT.
117600     MOVE CFG-CR-START TO CLOSED-RANGE-START (CLOSED-RANGE-COUNT).
117700     MOVE CFG-CR-END TO CLOSED-RANGE-END (CLOSED-RANGE-COUNT).
117800*------------------------------------------------------
117900*    COMMON PERFORM-THRU EXIT FOR CL-ACCEPT-CL-RANGE.
118000*------------------------------------------------------
118100 CL-ACCEPT-CL-RANGE-EXIT.
118200     EXIT.
118300
118400*------------------------------------------------------
118500* CL-ACCEPT-MILE -
118600*    TYPE "05" BACK INTO THE NEXT MILESTONE-TABLE ROW.
118700*------------------------------------------------------
118800 CL-ACCEPT-MILE.
118900     ADD 1 TO MILESTONE-COUNT.
119000     MOVE CFG-M-NAME TO MILESTONE-NAME (MILESTONE-COUNT).
119100     MOVE CFG-M-DUE-DATE TO MILESTONE-DUE-DATE (MILESTONE-COUNT).
119200*------------------------------------------------------
119300*    COMMON PERFORM-THRU EXIT FOR CL-ACCEPT-MILE.
119400*------------------------------------------------------
119500 CL-ACCEPT-MILE-EXIT.
119600     EXIT.
119700
119800******************************************************************
119900* CL-ACCEPT-PERSON - OLDER CONFIG FILES CARRIED NO DISPLAY-NAME
120000* FIELD; DEFAULT IT TO NAME WHEN BLANK (TICKET, 02/14/00).
120100******************************************************************
120200 CL-ACCEPT-PERSON.
120300     ADD 1 TO PERSON-COUNT.
120400     MOVE CFG-PR-NAME TO PERSON-NAME (PERSON-COUNT).
120500*    OLDER SAVED FILES CARRIED NO DISPLAY-NAME - DEFAULT TO NAME.
120600     IF CFG-PR-DISPLAY-NAME = SPACES
120700         MOVE CFG-PR-NAME TO PERSON-DISPLAY-NAME (PERSON-COUNT)
120800     ELSE
120900         MOVE CFG-PR-DISPLAY-NAME TO
121000             PERSON-DISPLAY-NAME (PERSON-COUNT).
121100     MOVE CFG-PR-COLOR TO PERSON-COLOR (PERSON-COUNT).
121200*------------------------------------------------------
121300*    COMMON PERFORM-THRU EXIT FOR CL-ACCEPT-PERSON.
121400*------------------------------------------------------
121500 CL-ACCEPT-PERSON-EXIT.
121600     EXIT.
121700
121800******************************************************************
121900* CL-ACCEPT-GROUP - ACCEPT ONLY A RECORD HAVING BOTH A NAME AND
122000* AT LEAST ONE MEMBER (TICKET HD-1163) - SAME DROP-WITH-WARNING
122100* SHAPE AS CL-ACCEPT-CL-RANGE ABOVE.
122200******************************************************************
122300 CL-ACCEPT-GROUP.
122400*    A RECORD MISSING EITHER PIECE IS DROPPED WITH A WARNING.
122500*    MEMBER LIST FOLLOWS IN VARIABLE-COUNT SUBFIELDS - K WALKS
122600     IF CFG-G-NAME = SPACES OR CFG-G-MEMBER-COUNT = ZERO
122700         ADD 1 TO WARNING-COUNT
122800         DISPLAY "GTASK01-W05 GROUP WITH NO NAME OR NO MEMBERS "
122900             "DROPPED"
123000         GO TO CL-ACCEPT-GROUP-EXIT.
123100*    SURVIVED THE CHECK - APPEND A NEW GROUP-TABLE ROW.
123200     ADD 1 TO GROUP-COUNT.
123300     MOVE CFG-G-ID TO GROUP-ID (GROUP-COUNT).
123400     MOVE CFG-G-NAME TO GROUP-NAME (GROUP-COUNT).
123500     MOVE CFG-G-MEMBER-COUNT TO GROUP-MEMBER-COUNT (GROUP-COUNT).
123600*    K IS THE MEMBER SUBSCRIPT, RESET TO 1 BEFORE EACH GROUP.
123700     MOVE 1 TO K.
123800     PERFORM CL-ACCEPT-ONE-MEMBER THRU CL-ACCEPT-ONE-MEMBER-EXIT
123900         VARYING K FROM 1 BY 1
124000             UNTIL K > GROUP-MEMBER-COUNT (GROUP-COUNT).
124100*    THEM ONE AT A TIME UP TO CFG-G-MEMBER-COUNT.
124200     MOVE CFG-G-COLOR TO GROUP-COLOR (GROUP-COUNT).
124300*------------------------------------------------------
124400*    COMMON PERFORM-THRU EXIT FOR CL-ACCEPT-GROUP.
124500*------------------------------------------------------
124600 CL-ACCEPT-GROUP-EXIT.
124700     EXIT.
124800
124900*------------------------------------------------------
125000* CL-ACCEPT-ONE-MEMBER -
125100*    COPIES ONE GROUP MEMBER NAME OUT OF THE INCOMING RECORD -
125200*    CALLED ONCE PER MEMBER BY CL-ACCEPT-GROUP.
125300*------------------------------------------------------
125400 CL-ACCEPT-ONE-MEMBER.
125500     MOVE CFG-G-MEMBER (K) TO GROUP-MEMBER-NAME (GROUP-COUNT K).
125600*------------------------------------------------------
125700*    COMMON PERFORM-THRU EXIT FOR CL-ACCEPT-ONE-MEMBER.
125800*------------------------------------------------------
125900 CL-ACCEPT-ONE-MEMBER-EXIT.
126000     EXIT.
126100
126200*------------------------------------------------------
126300* CL-ACCEPT-LEGEND -
126400*    TYPE "08" BACK INTO THE NEXT LEGEND-TABLE ROW.  ROW ORDER
126500*    ON THE SAVED FILE IS ALREADY GROUPS-BEFORE-PERSONS, SO NO
126600*    RE-SORT IS NEEDED HERE.
126700*------------------------------------------------------
126800 CL-ACCEPT-LEGEND.
126900     ADD 1 TO LEGEND-COUNT.
127000     MOVE CFG-L-REF-TYPE TO LEGEND-REF-TYPE (LEGEND-COUNT).
127100     MOVE CFG-L-REF-KEY TO LEGEND-REF-KEY (LEGEND-COUNT).
127200     MOVE CFG-L-COLOR TO LEGEND-COLOR (LEGEND-COUNT).
127300*------------------------------------------------------
127400*    COMMON PERFORM-THRU EXIT FOR CL-ACCEPT-LEGEND.
127500*------------------------------------------------------
127600 CL-ACCEPT-LEGEND-EXIT.
127700     EXIT.
127800
127900*------------------------------------------------------
128000* CL-ACCEPT-TASK -
128100*    TYPE "09" BACK INTO THE NEXT TASK-TABLE ROW.  ALL SIX
128200*    EXTRACT-SHEET FIELDS ALREADY PASSED VALIDATION BEFORE
128300*    THE ORIGINAL BUILD WROTE THIS RECORD, SO NONE OF THE
128400*    ROW-LEVEL CHECKS IN TR-VALIDATE-ONE-ROW ARE REPEATED HERE.
128500*------------------------------------------------------
128600*    CODE 09 - THE ONE-TASK OVERRIDE CARD (TEST DECKS ONLY),
128700*    LOADED THE SAME WAY THE EXTRACT LOADS A NORMAL ROW.
128800 CL-ACCEPT-TASK.
128900     ADD 1 TO TASK-COUNT.
129000     MOVE CFG-T-TITLE TO TASK-TITLE (TASK-COUNT).
129100     MOVE CFG-T-URL TO TASK-URL (TASK-COUNT).
129200     MOVE CFG-T-ASSIGNEES TO TASK-ASSIGNEES (TASK-COUNT).
129300     MOVE CFG-T-START-DATE TO TASK-START-DATE (TASK-COUNT).
129400     MOVE CFG-T-END-DATE TO TASK-END-DATE (TASK-COUNT).
129500*    NO VALIDATION HERE - THIS ROW ONLY EVER COMES FROM A
129600*    HAND-BUILT TEST CARD DECK, NEVER A LIVE EXTRACT FILE.
129700     MOVE CFG-T-MILESTONE TO TASK-MILESTONE (TASK-COUNT).
129800*------------------------------------------------------
129900*    COMMON PERFORM-THRU EXIT FOR CL-ACCEPT-TASK.
130000*------------------------------------------------------
130100 CL-ACCEPT-TASK-EXIT.
130200     EXIT.
130300
130400******************************************************************
130500* CL-DEFAULT-WEEKDAYS - NO CLOSED-WEEKDAY RECORDS WERE ON THE
130600* SAVED CONFIG FILE - FALL BACK TO SATURDAY/SUNDAY.
130700******************************************************************
130800 CL-DEFAULT-WEEKDAYS.
130900     MOVE 2 TO CLOSED-WEEKDAY-COUNT.
131000     MOVE "saturday " TO CLOSED-WEEKDAY-NAME (1).
131100     MOVE "sunday   " TO CLOSED-WEEKDAY-NAME (2).
131200*------------------------------------------------------
131300*    COMMON PERFORM-THRU EXIT FOR CL-DEFAULT-WEEKDAYS.
131400*------------------------------------------------------
131500 CL-DEFAULT-WEEKDAYS-EXIT.
131600     EXIT.
