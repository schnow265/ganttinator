000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. GDIAG01.
000300 AUTHOR. T. ZIDIS.
000400 INSTALLATION. MICRO-SYSTEMS DATA PROCESSING.
000500 DATE-WRITTEN. 04/25/1993.
000600 DATE-COMPILED.
000700 SECURITY.  UNCLASSIFIED - INTERNAL SCHEDULING USE ONLY.
000800*
000900*****************************************************************
001000*                                                                *
001100*   G D I A G 0 1  -  DIAGRAM GENERATOR.  WRITES THE PLANTUML    *
001200*   GANTT SOURCE (@STARTGANTT ... @ENDGANTT) FROM THE WORK AREA  *
001300*   BUILT BY GTASK01/GCLR01/GDATE01.  REPLACES THE OLD "PEL-PRT" *
001400*   PRINT-FILE PARAGRAPHS IN PEL02 - SAME LINE-AT-A-TIME SHAPE,  *
001500*   JUST POINTED AT A DISK FILE INSTEAD OF THE LINE PRINTER.     *
001600*   RUNS UNDER BOTH WORK MODES GANTT DISPATCHES (EXTRACT AND     *
001700*   RELOAD-FROM-CONFIG) SINCE THE DIAGRAM IS ALWAYS BUILT FRESH  *
001800*   FROM WHATEVER IS CURRENTLY IN THE WORK AREA.                 *
001900*                                                                *
002000*****************************************************************
002100*
002200*----------------------------------------------------------------
002300* C H A N G E   L O G
002400*----------------------------------------------------------------
002500* 04/25/93  TZ   ORIGINAL PROGRAM - REWRITE OF PEL02 PRINT-FILE
002600* 04/25/93  TZ   PARAGRAPHS FOR THE PLANTUML GANTT OUTPUT.
002700* 05/03/93  TZ   ADDED CLOSED-WEEKDAY/CLOSED-DATE SECTIONS.
002800* 05/17/93  TZ   ADDED LEGEND BLOCK, GROUP-ID/PERSON NAME LOOKUP.
002900* 06/02/93  TZ   MILESTONE MARKERS AND PER-MILESTONE TASK
003000* 06/02/93  TZ   SECTIONS SPLIT OUT OF THE OLD SINGLE TASK LOOP.
003100* 06/02/93  TZ   USED SIZE, NOT SPACE, ON THE STRING DELIMITERS
003200* 06/02/93  TZ   FOR ESCAPED TEXT - TASK TITLES CAN HAVE EMBEDDED
003300* 06/02/93  TZ   BLANKS AND SPACE-DELIMITED STRING WOULD CHOP
003400* 06/02/93  TZ   THEM AT THE FIRST WORD.
003500* 08/11/94  CM   "OTHER TASKS" SECTION ADDED FOR ROWS WITH NO
003600* 08/11/94  CM   MILESTONE COLUMN ENTRY (REQ 512).
003700* 02/23/95  CM   TASK TABLE FOLLOWS GANTT.CBL - NOW 500 ENTRIES.
003800* 07/09/96  CM   TASK COLOR RULE NOW CHECKS FOR AN EXACT GROUP
003900* 07/09/96  CM   MEMBERSHIP MATCH BEFORE FALLING BACK TO THE
004000* 07/09/96  CM   FIRST-LISTED ASSIGNEE'S OWN COLOR (REQ 803).
004100* 11/09/98  RK   YEAR-2000 REVIEW - ALL DATES CARRIED HERE ARE
004200* 11/09/98  RK   X(10) YYYY-MM-DD, STRING COMPARE SORTS CORRECTLY
004300* 11/09/98  RK   PAST 1999 WITH NO PROGRAM CHANGE.  NO ACTION.
004400* 03/11/02  PN   PROJECT-START FALLBACK MOVED HERE FROM GTASK01
004500* 03/11/02  PN   (TICKET HD-1140) - CONFIG-RELOAD RUNS NEVER SAW
004600* 03/11/02  PN   THE FALLBACK BECAUSE GTASK01 ONLY COMPUTED IT ON
004700* 03/11/02  PN   A FRESH EXTRACT.  NOW COMPUTED HERE, EVERY RUN.
004800*----------------------------------------------------------------
004900*
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SOURCE-COMPUTER. IBM-AT.
005300 OBJECT-COMPUTER. IBM-AT.
005400 SPECIAL-NAMES.
005500*    UPSI-1 IS THE OPERATOR SWITCH ON THE JCL EXEC CARD THAT
005600*    TURNS ON THE MISSING-END-DATE WARNING LINE (PG-WARN-...).
005700     UPSI-1 ON STATUS IS PG-WARN-ON
005800            OFF STATUS IS PG-WARN-OFF.
005900 INPUT-OUTPUT SECTION.
006000 FILE-CONTROL.
006100*    ONE OUTPUT FILE, LINE SEQUENTIAL - THE MERMAID GANTT
006200*    SOURCE TEXT THAT FEEDS THE SHOP DIAGRAM RENDERER.
006300     SELECT DIAGRAM-FILE ASSIGN TO DIAGRAM
006400         ORGANIZATION IS LINE SEQUENTIAL
006500         STATUS IS DGM-STAT.
006600
006700 DATA DIVISION.
006800 FILE SECTION.
006900 FD  DIAGRAM-FILE
007000     LABEL RECORDS ARE OMITTED.
007100 01  DIAGRAM-LINE.
007200*    199 BYTES IS ROOM FOR THE LONGEST TASK LINE WE EMIT -
007300*    TITLE, DATE PAIR, TAGS AND URL COMMENT ALL ON ONE ROW.
007400     02  DIAGRAM-TEXT          PIC X(199).
007500     02  FILLER                PIC X(1).
007600
007700 WORKING-STORAGE SECTION.
007800*    FILE-STATUS BYTES AND ONE-SHOT FLAGS USED WHILE WALKING
007900*    THE TASK/GROUP/PERSON TABLES DURING EMIT.
008000 77  DGM-STAT              PIC XX.
008100 77  PG-WARN-ON            PIC X VALUE "N".
008200 77  PG-WARN-OFF           PIC X VALUE "N".
008300 77  FOUND-FLAG            PIC 9 COMP.
008400 77  ANY-EMIT-FLAG         PIC 9 COMP.
008500 77  ESC-LEN               PIC 9(2) COMP.
008600 77  SCAN-POS              PIC 9(2) COMP.
008700 77  GRP-MATCH-IDX         PIC 9(2) COMP.
008800 77  PER-MATCH-IDX         PIC 9(3) COMP.
008900*    HOLDS WHICHEVER COLOR (GROUP OR PERSON) WINS FOR THE
009000 77  TASK-COLOR-HOLD       PIC X(20).
009100*    CURRENT TASK - GROUP COLOR TAKES PRIORITY, SEE PG-COLOR.
009200 77  TASK-CTX-FLAG         PIC X.
009300     88  TASK-CTX-DATED-MILE  VALUE "D".
009400     88  TASK-CTX-UNDATED-MILE VALUE "U".
009500*    THREE-WAY CONTEXT SWITCH FOR THE MILESTONE EMIT PATH -
009600*    DATED, UNDATED OR AN ORDINARY TASK ROW.
009700     88  TASK-CTX-OTHER        VALUE "O".
009800
009900*----------------------------------------------------------------
010000*SCRATCH SUBSCRIPTS.  I/J WALK THE TASK TABLE AND MILESTONE TABLE
010100*IN THE OUTER LOOPS OF THE FOURTEEN EMIT STEPS BELOW; K/M/N ARE
010200*REUSED INSIDE NESTED PERFORMS (SPLIT/SORT/MATCH WORK) - NONE OF
010300*THEM CARRY MEANING ACROSS PARAGRAPH BOUNDARIES, THE SAME ONE-
010400*LETTER SUBSCRIPT CONVENTION THE OLD PEL02 PRINT PARAGRAPHS USED.
010500*----------------------------------------------------------------
010600 01  NUM-VAR.
010700     02  I                 PIC 9(4) COMP.
010800     02  J                 PIC 9(4) COMP.
010900     02  K                 PIC 9(4) COMP.
011000     02  M                 PIC 9(4) COMP.
011100     02  N                 PIC 9(4) COMP.
011200     02  FILLER            PIC X(4).
011300
011400*----------------------------------------------------------------
011500*HOLDS THE RESULT OF PG-FIND-EARLIEST-DATE - THE ONE PLACE THE
011600*OLD GTASK01 EXTRACT-TIME FALLBACK LOGIC LANDED AFTER TICKET
011700*HD-1140 MOVED IT HERE SO A RELOAD-FROM-CONFIG RUN SEES IT TOO.
011800*----------------------------------------------------------------
011900 01  EARLIEST-WORK.
012000     02  EARLIEST-DATE-HOLD    PIC X(10).
012100     02  EARLIEST-FOUND-FLAG   PIC 9 COMP.
012200     02  FILLER                PIC X(9).
012300
012400*----------------------------------------------------------------
012500* REDEFINES NO. 1 - THE SEVEN VALID WEEKDAY NAMES, LOWERCASE,
012600* FOR VALIDATING WHAT IS IN CLOSED-WEEKDAY-TABLE BEFORE IT GOES
012700* ON THE CHART.  SAME PACKED-LITERAL-THEN-REDEFINE IDIOM AS THE
012800* OLD DAYS-IN-MONTH TABLE IN DCARS00.
012900*----------------------------------------------------------------
013000*    LOWERCASE, SPACE-PADDED TO 9 - MATCHES THE CASE THE MAIN-02
013100 01  VALID-WEEKDAY-LIST.
013200     02  FILLER            PIC X(9) VALUE "sunday   ".
013300     02  FILLER            PIC X(9) VALUE "monday   ".
013400     02  FILLER            PIC X(9) VALUE "tuesday  ".
013500     02  FILLER            PIC X(9) VALUE "wednesday".
013600     02  FILLER            PIC X(9) VALUE "thursday ".
013700     02  FILLER            PIC X(9) VALUE "friday   ".
013800     02  FILLER            PIC X(9) VALUE "saturday ".
013900 01  VALID-WEEKDAY-TAB REDEFINES VALID-WEEKDAY-LIST.
014000     02  VALID-WEEKDAY-NAME PIC X(9) OCCURS 7 TIMES.
014100*    CLOSED-WEEKDAY CARD ALWAYS USES, PER THE ORIGINAL SPEC CARD.
014200
014300*----------------------------------------------------------------
014400* REDEFINES NO. 2 - CHARACTER-AT-A-TIME VIEW OF THE ESCAPE/TRIM
014500* WORK FIELD.  PG-ESCAPE-TEXT WALKS THIS TO TURN "[" INTO "("
014600* AND "]" INTO ")" (PLANTUML READS SQUARE BRACKETS AS SYNTAX)
014700* AND THEN TO FIND THE LAST NON-BLANK POSITION SO STRING CAN
014800* PULL AN EXACT-LENGTH SUBSTRING WITHOUT AN INTRINSIC FUNCTION.
014900*----------------------------------------------------------------
015000 01  ESC-TEXT                  PIC X(60).
015100 01  ESC-CHAR-VIEW REDEFINES ESC-TEXT.
015200     02  ESC-CHAR              PIC X OCCURS 60 TIMES.
015300
015400*----------------------------------------------------------------
015500* REDEFINES NO. 3 - SCRATCH AREA FOR SPLITTING ONE TASK'S
015600* ASSIGNEE LIST, INPUT ORDER (NOT SORTED - THE COLOR RULE NEEDS
015700* THE FIRST-LISTED NAME AS THE PERSON ENTERED IT).  SAME SHAPE
015800* AS GCLR01'S ASSIGNEE-SCRATCH.
015900*----------------------------------------------------------------
016000 01  TASK-TOK-SCRATCH.
016100     02  TASK-TOK-TABLE OCCURS 8 TIMES PIC X(30).
016200*    LENGTH VIEW LETS PG-TRIM-ONE-TOKEN CLEAR THE WHOLE 240-BYTE
016300 01  TASK-TOK-SCRATCH-LEN REDEFINES TASK-TOK-SCRATCH.
016400     02  FILLER                PIC X(240).
016500*    AREA WITH ONE MOVE SPACES INSTEAD OF EIGHT SEPARATE ONES.
016600 77  TASK-TOK-COUNT            PIC 9(2) COMP.
016700
016800*    SEPARATE SORTED COPY - PG-SORT-TOKENS NEVER DISTURBS
016900 01  SORTED-TOK-AREA.
017000     02  SORTED-TOK-TABLE OCCURS 8 TIMES PIC X(30).
017100     02  FILLER                PIC X(10).
017200*    TASK-TOK-TABLE'S INPUT ORDER, ONLY THIS SCRATCH TABLE.
017300 77  SORTED-TOK-SCR            PIC X(30).
017400
017500*----------------------------------------------------------------
017600*REDEFINES NO. 4 - NOT A REDEFINES, BUT THE SAME KIND OF SCRATCH
017700*TABLE.  HOLDS SUBSCRIPTS INTO MILESTONE-TABLE FOR EVERY MILESTONE
017800*CARRYING A DUE DATE, IN ASCENDING DATE ORDER ONCE PG-SORT-DATED-
017900*MILE HAS RUN.  WE SORT SUBSCRIPTS, NOT THE MILESTONE ROWS
018000*THEMSELVES, SO THE ORIGINAL MILESTONE-TABLE ORDER (WHICH STEP 11
018100*STILL NEEDS FOR THE UNDATED MILESTONES) IS LEFT UNDISTURBED.
018200*----------------------------------------------------------------
018300 01  DATED-MILE-AREA.
018400     02  DATED-MILE-IDX PIC 9(2) COMP OCCURS 50 TIMES.
018500     02  FILLER                PIC X(4).
018600 77  DATED-MILE-COUNT          PIC 9(2) COMP.
018700 77  DATED-MILE-IDX-SWAP       PIC 9(2) COMP.
018800
018900*----------------------------------------------------------------
019000* D Y N A M I C - C A L L   L I N K A G E   G R O U P S  -  MUST
019100* MATCH GANTT-WORK-AREA IN GANTT.CBL, FIELD FOR FIELD.  SEE THE
019200* BANNER OVER W-A-R-E-A THERE.
019300*----------------------------------------------------------------
019400 LINKAGE SECTION.
019500 01  WORK-MODE                PIC X(1).
019600
019700 01  GANTT-WORK-AREA.
019800*    RUN PARAMETERS - CARRIED HERE ONLY BECAUSE THIS PROGRAM
019900*    SHARES GANTT-WORK-AREA WITH THE OTHER THREE.  GDIAG01 ONLY
020000*    EVER READS PROJ-LEGEND-FLAG AND RUN-PROJECT-START (VIA
020100*    PROJECT-REC) AND THE COUNTS BELOW - NEVER A FILE NAME FIELD.
020200*    SAME LINKAGE SHAPE GTASK01 BUILT FROM THE MAIN-01 CARD -
020300     02  RUN-PARMS.
020400         03  EXTRACT-FILE-NAME    PIC X(40).
020500         03  CONFIG-FILE-NAME     PIC X(40).
020600         03  DIAGRAM-FILE-NAME    PIC X(40).
020700         03  RUN-PROJECT-START    PIC X(10).
020800         03  RUN-HEADER-TEXT      PIC X(60).
020900         03  RUN-FOOTER-TEXT      PIC X(60).
021000         03  RUN-LEGEND-TITLE     PIC X(60).
021100         03  RUN-MILESTONE-FILE   PIC X(40).
021200         03  RUN-MIN-OCCURS       PIC 9(3) COMP.
021300         03  RUN-MODE             PIC X(1).
021400             88  RUN-MODE-EXTRACT VALUE "1".
021500             88  RUN-MODE-CONFIG  VALUE "2".
021600*    RUN-MODE PICKS WHICH LOAD PATH FED THESE TABLES.
021700*    ROW COUNTS FOR EVERY OCCURS TABLE BELOW.  SET BY GTASK01
021800*    AND GCLR01 BEFORE THIS PROGRAM IS EVER CALLED - GDIAG01
021900*    NEVER INCREMENTS ONE OF THESE, ONLY VARIES ON THEM.
022000     02  WORK-COUNTS.
022100         03  TASK-COUNT           PIC 9(4) COMP.
022200         03  PERSON-COUNT         PIC 9(4) COMP.
022300*    MIRRORS GTASK01/GCLR01 - SAME NAMES, SAME COMP USAGE.
022400         03  GROUP-COUNT          PIC 9(4) COMP.
022500         03  MILESTONE-COUNT      PIC 9(4) COMP.
022600         03  LEGEND-COUNT         PIC 9(4) COMP.
022700         03  CLOSED-WEEKDAY-COUNT PIC 9(2) COMP.
022800         03  CLOSED-DATE-COUNT    PIC 9(3) COMP.
022900         03  CLOSED-RANGE-COUNT   PIC 9(3) COMP.
023000         03  WARNING-COUNT        PIC 9(4) COMP.
023100*    ONE-OF-A-KIND PROJECT SETTINGS.  PROJ-LEGEND-FLAG GATES
023200*    THE LEGEND BLOCK (PG-GENERATE TESTS IT FOR VALUE "Y").
023300*    PROJ-START-DATE, IF NOT BLANK, WINS OVER THE EARLIEST-DATE
023400*    FALLBACK COMPUTED BY PG-EMIT-PROJECT-START.
023500     02  PROJECT-REC.
023600         03  PROJ-START-DATE      PIC X(10).
023700         03  PROJ-HEADER          PIC X(60).
023800         03  PROJ-FOOTER          PIC X(60).
023900         03  PROJ-LEGEND-FLAG     PIC X(1).
024000         03  PROJ-LEGEND-TITLE    PIC X(60).
024100*    UP TO SEVEN WEEKDAY NAMES (LOWERCASE, SEE VALID-WEEKDAY-TAB
024200*    ABOVE), EMITTED ONE "<NAME> ARE CLOSED" LINE EACH IN STEP 5.
024300     02  CLOSED-WEEKDAY-TABLE OCCURS 7 TIMES.
024400         03  CLOSED-WEEKDAY-NAME  PIC X(9).
024500*    SINGLE CALENDAR DATES THE PROJECT OFFICE MARKED CLOSED -
024600*    HOLIDAYS AND THE LIKE.  EMITTED VERBATIM, NO VALIDATION HERE
024700*    (GDATE01 ALREADY VALIDATED THE DATE WHEN THE ROW WAS BUILT).
024800     02  CLOSED-DATE-TABLE OCCURS 30 TIMES.
024900         03  CLOSED-DATE-VALUE    PIC X(10).
025000*    CLOSED DATE RANGES (PLANT SHUTDOWNS, MULTI-DAY OFFICE
025100*    CLOSURES).  BOTH ENDS ARE REQUIRED BY THE TIME A RANGE GETS
025200*    THIS FAR - AN INCOMPLETE RANGE WAS ALREADY DROPPED BACK IN
025300*    GTASK01 CL-ACCEPT-CL-RANGE, TICKET HD-0398.
025400     02  CLOSED-RANGE-TABLE OCCURS 30 TIMES.
025500         03  CLOSED-RANGE-START   PIC X(10).
025600         03  CLOSED-RANGE-END     PIC X(10).
025700*    ONE ENTRY PER EXTRACT ROW.  TASK-MILESTONE IS THE COLUMN THIS
025800*    PROGRAM PARTITIONS ON (BLANK = "OTHER TASKS", STEP 12; NON-
025900*    BLANK = DATED OR UNDATED MILESTONE SECTION, STEPS 10/11);
026000*    TASK-ASSIGNEES IS THE COMMA-JOINED LIST PG-SPLIT-TASK-
026100*    ASSIGNEES TAKES APART FOR THE COLOR RULE.  500-ROW LIMIT
026200*    MATCHES GANTT.CBL'S 02/23/95 INCREASE (REQ 774).
026300     02  TASK-TABLE OCCURS 500 TIMES.
026400         03  TASK-TITLE           PIC X(60).
026500         03  TASK-URL             PIC X(80).
026600         03  TASK-ASSIGNEES       PIC X(60).
026700         03  TASK-START-DATE      PIC X(10).
026800         03  TASK-END-DATE        PIC X(10).
026900         03  TASK-MILESTONE       PIC X(30).
027000*    BUILT BY GCLR01 GD-BUILD-PERSONS, ASCENDING NAME ORDER.
027100*    PERSON-NAME IS THE CANONICAL (TRIMMED) KEY THIS PROGRAM
027200*    MATCHES AGAINST IN PG-CHECK-ONE-PERSON/PG-CHECK-FIRST-PERSON;
027300*    PERSON-DISPLAY-NAME IS WHAT GOES ON THE LEGEND LINE.
027400     02  PERSON-TABLE OCCURS 100 TIMES.
027500         03  PERSON-NAME          PIC X(30).
027600         03  PERSON-DISPLAY-NAME  PIC X(30).
027700         03  PERSON-COLOR         PIC X(20).
027800*    BUILT BY GCLR01 IN GROUP-DETECTOR ORDER (OCCURRENCE COUNT
027900*    DESC, THEN MEMBER COUNT DESC).  GROUP-MEMBER-TABLE IS THE
028000*    SORTED-AT-BUILD-TIME MEMBER LIST PG-CHECK-ONE-GROUP-MATCH
028100*    COMPARES AGAINST A TASK'S OWN SORTED ASSIGNEE LIST.
028200     02  GROUP-TABLE OCCURS 50 TIMES.
028300         03  GROUP-ID             PIC X(36).
028400         03  GROUP-NAME           PIC X(60).
028500         03  GROUP-MEMBER-COUNT   PIC 9(2) COMP.
028600         03  GROUP-MEMBER-TABLE OCCURS 8 TIMES.
028700             04  GROUP-MEMBER-NAME PIC X(30).
028800         03  GROUP-COLOR          PIC X(20).
028900         03  GROUP-OCCUR-COUNT    PIC 9(4) COMP.
029000*    FIRST-SEEN ORDER OUT OF GTASK01 CB-BUILD-MILESTONES.
029100*    MILESTONE-DUE-DATE MAY BE BLANK (NO CARD SUPPLIED, TICKET
029200*    HD-1158) - A BLANK DUE DATE ROUTES THE MILESTONE TO THE
029300*    UNDATED MARKER LOGIC INSTEAD OF THE DATED-MARKER SORT/EMIT.
029400     02  MILESTONE-TABLE OCCURS 50 TIMES.
029500         03  MILESTONE-NAME       PIC X(30).
029600         03  MILESTONE-DUE-DATE   PIC X(10).
029700*    ONE ROW PER LEGEND LINE, GROUPS FIRST THEN PERSONS (GTASK01
029800*    CB-BUILD-LEGEND WRITES IT IN THAT ORDER SO THIS PROGRAM NEVER
029900*    HAS TO SORT IT).  LEGEND-REF-KEY IS A GROUP-ID OR A PERSON'S
030000*    CANONICAL NAME DEPENDING ON LEGEND-REF-TYPE - RESOLVED TO A
030100*    DISPLAY STRING BY PG-RESOLVE-GROUP-NAME OR
030200*    PG-RESOLVE-PERSON-NAME.
030300     02  LEGEND-TABLE OCCURS 150 TIMES.
030400         03  LEGEND-REF-TYPE      PIC X(6).
030500         03  LEGEND-REF-KEY       PIC X(36).
030600         03  LEGEND-COLOR         PIC X(20).
030700
030800 PROCEDURE DIVISION USING WORK-MODE GANTT-WORK-AREA.
030900
031000******************************************************************
031100* PG-START - ENTRY POINT.  ONLY ONE WORK MODE ("G" - GENERATE)
031200* IS DEFINED BUT THE EVALUATE IS KEPT FOR THE SAME REASON THE
031300* OTHER THREE WORKERS DISPATCH ON WORK-MODE - IF A FUTURE MODE
031400* IS ADDED (E.G. A DRY-RUN VALIDATION-ONLY PASS) IT DROPS IN
031500* HERE THE SAME WAY.
031600******************************************************************
031700 PG-START.
031800*    DISPATCH ON THE ONE-CHARACTER MODE FLAG SET BY THE CALLER.
031900     EVALUATE WORK-MODE
032000         WHEN "G"
032100             PERFORM PG-GENERATE THRU PG-GENERATE-EXIT
032200         WHEN OTHER
032300             DISPLAY "GDIAG01-E00 UNKNOWN WORK MODE " WORK-MODE
032400     END-EVALUATE.
032500     GOBACK.
032600
032700******************************************************************
032800* PG-GENERATE - DRIVES THE FOURTEEN OUTPUT STEPS IN ORDER.
032900******************************************************************
033000 PG-GENERATE.
033100     OPEN OUTPUT DIAGRAM-FILE.
033200*    FILE STATUS OTHER THAN 00 MEANS THE OPEN FAILED - BAIL OUT.
033300     IF DGM-STAT NOT = "00"
033400         DISPLAY "GDIAG01-E01 CANNOT OPEN " DIAGRAM-FILE-NAME
033500             " STATUS " DGM-STAT
033600         GO TO PG-GENERATE-EXIT.
033700
033800*    EMIT ORDER IS FIXED BY THE MERMAID GRAMMAR - HEADER LINES,
033900     PERFORM PG-EMIT-START THRU PG-EMIT-START-EXIT.
034000     PERFORM PG-EMIT-TITLE THRU PG-EMIT-TITLE-EXIT.
034100     PERFORM PG-EMIT-PROJECT-START THRU
034200         PG-EMIT-PROJECT-START-EXIT.
034300*    THEN SCALE, THEN CLOSED DAYS SO EVERY SECTION BELOW CAN
034400     PERFORM PG-EMIT-SCALE THRU PG-EMIT-SCALE-EXIT.
034500     PERFORM PG-EMIT-CLOSED-WEEKDAYS THRU
034600         PG-EMIT-CLOSED-WEEKDAYS-EXIT.
034700*    SKIP THEM WHEN LAYING OUT BAR SPANS.
034800     PERFORM PG-EMIT-CLOSED-DATES THRU PG-EMIT-CLOSED-DATES-EXIT.
034900*    LEGEND BLOCK IS OPTIONAL - SKIP IT WHEN THE FLAG IS OFF.
035000     IF PROJ-LEGEND-FLAG = "Y"
035100         PERFORM PG-EMIT-LEGEND THRU PG-EMIT-LEGEND-EXIT.
035200*    MILESTONE INDEX IS BUILT ONCE, BEFORE ANY SECTION EMITS,
035300     PERFORM PG-BUILD-DATED-MILE-IDX THRU
035400         PG-BUILD-DATED-MILE-IDX-EXIT.
035500     PERFORM PG-EMIT-MILE-MARKERS THRU PG-EMIT-MILE-MARKERS-EXIT.
035600     PERFORM PG-EMIT-DATED-SECTIONS THRU
035700         PG-EMIT-DATED-SECTIONS-EXIT.
035800     PERFORM PG-EMIT-UNDATED-SECTIONS THRU
035900         PG-EMIT-UNDATED-SECTIONS-EXIT.
036000*    SO EVERY DATED/UNDATED SECTION CAN LOOK A TASK UP BY NAME.
036100     PERFORM PG-EMIT-OTHER-TASKS THRU PG-EMIT-OTHER-TASKS-EXIT.
036200     PERFORM PG-EMIT-FOOTER THRU PG-EMIT-FOOTER-EXIT.
036300     PERFORM PG-EMIT-END THRU PG-EMIT-END-EXIT.
036400
036500     CLOSE DIAGRAM-FILE.
036600*    ------------------------------------------------------
036700*    COMMON PERFORM-THRU EXIT FOR PG-GENERATE.
036800*    ------------------------------------------------------
036900 PG-GENERATE-EXIT.
037000     EXIT.
037100
037200******************************************************************
037300* PG-WRITE-LINE / PG-WRITE-BLANK - THE OLD "PEL-PRT" WRITE-A-
037400* LINE-THEN-CLEAR-THE-AREA IDIOM, RENAMED FOR THIS PROGRAM.
037500******************************************************************
037600 PG-WRITE-LINE.
037700     WRITE DIAGRAM-LINE.
037800     MOVE SPACES TO DIAGRAM-LINE.
037900*    ------------------------------------------------------
038000*    COMMON PERFORM-THRU EXIT FOR PG-WRITE-LINE.
038100*    ------------------------------------------------------
038200 PG-WRITE-LINE-EXIT.
038300     EXIT.
038400
038500*------------------------------------------------------
038600* PG-WRITE-BLANK -
038700*    WRITES ONE BLANK RECORD TO DIAGRAM-FILE.  @STARTGANTT SYNTAX
038800*    READS BETTER WITH A LITTLE AIR AROUND THE SECTIONS, SO THIS
038900*    IS CALLED BEFORE AND AFTER EACH MAJOR BLOCK RATHER THAN JAM-
039000*    MING EVERYTHING TOGETHER.
039100*------------------------------------------------------
039200 PG-WRITE-BLANK.
039300     MOVE SPACES TO DIAGRAM-LINE.
039400     WRITE DIAGRAM-LINE.
039500*    ------------------------------------------------------
039600*    COMMON PERFORM-THRU EXIT FOR PG-WRITE-BLANK.
039700*    ------------------------------------------------------
039800 PG-WRITE-BLANK-EXIT.
039900     EXIT.
040000
040100******************************************************************
040200* PG-ESCAPE-TEXT - MOVE THE SOURCE FIELD TO ESC-TEXT BEFORE
040300* CALLING.  TURNS "[" INTO "(" AND "]" INTO ")" (PLANTUML GANTT
040400* SYNTAX READS SQUARE BRACKETS SPECIALLY) AND LEAVES ESC-LEN SET
040500* TO THE TRIMMED LENGTH SO THE CALLER CAN STRING ESC-TEXT
040600* (1:ESC-LEN) WITHOUT DRAGGING TRAILING BLANKS INTO THE MIDDLE
040700* OF A LINE.
040800******************************************************************
040900 PG-ESCAPE-TEXT.
041000     MOVE 1 TO K.
041100     PERFORM PG-ESCAPE-ONE-CHAR THRU PG-ESCAPE-ONE-CHAR-EXIT
041200         VARYING K FROM 1 BY 1 UNTIL K > 60.
041300     PERFORM PG-CALC-ESC-LEN THRU PG-CALC-ESC-LEN-EXIT.
041400*    ------------------------------------------------------
041500*    COMMON PERFORM-THRU EXIT FOR PG-ESCAPE-TEXT.
041600*    ------------------------------------------------------
041700 PG-ESCAPE-TEXT-EXIT.
041800     EXIT.
041900
042000*------------------------------------------------------
042100* PG-ESCAPE-ONE-CHAR -
042200*    TESTS ONE BYTE OF THE INPUT AGAINST THE MERMAID-RESERVED SET
042300*    (COLON, SEMICOLON AND THE LIKE) AND EITHER COPIES IT STRAIGHT
042400*    THROUGH OR SUBSTITUTES THE SAFE STAND-IN CHARACTER.  CALLED
042500*    ONCE PER BYTE BY PG-ESCAPE-TEXT - KEEP IT CHEAP.
042600*------------------------------------------------------
042700 PG-ESCAPE-ONE-CHAR.
042800*    MERMAID USES SQUARE BRACKETS FOR NODE LABELS - ESCAPE OURS.
042900     IF ESC-CHAR (K) = "["
043000         MOVE "(" TO ESC-CHAR (K)
043100     ELSE
043200*    CLOSING BRACKET GETS THE SAME TREATMENT AS THE OPENING ONE.
043300         IF ESC-CHAR (K) = "]"
043400             MOVE ")" TO ESC-CHAR (K).
043500*    ------------------------------------------------------
043600*    COMMON PERFORM-THRU EXIT FOR PG-ESCAPE-ONE-CHAR.
043700*    ------------------------------------------------------
043800 PG-ESCAPE-ONE-CHAR-EXIT.
043900     EXIT.
044000
044100*------------------------------------------------------
044200* PG-CALC-ESC-LEN -
044300*    WALKS THE UNESCAPED SOURCE FIELD RIGHT TO LEFT LOOKING FOR
044400*    THE LAST NON-SPACE BYTE, SINCE TRAILING SPACES ON A PIC X
044500*    ITEM ARE NOT PART OF THE TITLE OR TASK TEXT AND MUST NOT BE
044600*    ESCAPED OR COUNTED.
044700*------------------------------------------------------
044800 PG-CALC-ESC-LEN.
044900     MOVE 60 TO SCAN-POS.
045000     PERFORM PG-CALC-LEN-STEP THRU PG-CALC-LEN-STEP-EXIT
045100         VARYING SCAN-POS FROM 60 BY -1
045200             UNTIL SCAN-POS = 0 OR ESC-CHAR (SCAN-POS) NOT = " ".
045300*    NOTHING BUT SPACES LEFT-TO-RIGHT MEANS THE TEXT WAS EMPTY.
045400     IF SCAN-POS = 0
045500         MOVE 1 TO ESC-LEN
045600     ELSE
045700         MOVE SCAN-POS TO ESC-LEN.
045800*    ------------------------------------------------------
045900*    COMMON PERFORM-THRU EXIT FOR PG-CALC-ESC-LEN.
046000*    ------------------------------------------------------
046100 PG-CALC-ESC-LEN-EXIT.
046200     EXIT.
046300
046400*----------------------------------------------------------------
046500*BODY OF THE BACKWARD SCAN IS EMPTY ON PURPOSE - THE PERFORM
046600*VARYING'S OWN UNTIL CONDITION DOES ALL THE WORK (WALK SCAN-POS
046700*BACKWARD UNTIL A NON-BLANK CHARACTER OR THE START OF THE FIELD).
046800*CONTINUE IS THE STANDARD NO-OP VERB FOR A PERFORM BODY LIKE THIS.
046900*----------------------------------------------------------------
047000 PG-CALC-LEN-STEP.
047100     CONTINUE.
047200*    ------------------------------------------------------
047300*    COMMON PERFORM-THRU EXIT FOR PG-CALC-LEN-STEP.
047400*    ------------------------------------------------------
047500 PG-CALC-LEN-STEP-EXIT.
047600     EXIT.
047700
047800******************************************************************
047900* STEP 1 - @STARTGANTT.
048000******************************************************************
048100 PG-EMIT-START.
048200     MOVE "@startgantt" TO DIAGRAM-TEXT.
048300     PERFORM PG-WRITE-LINE THRU PG-WRITE-LINE-EXIT.
048400*    ------------------------------------------------------
048500*    COMMON PERFORM-THRU EXIT FOR PG-EMIT-START.
048600*    ------------------------------------------------------
048700 PG-EMIT-START-EXIT.
048800     EXIT.
048900
049000******************************************************************
049100* STEP 2 - TITLE LINE, IF A HEADER WAS CONFIGURED.
049200******************************************************************
049300 PG-EMIT-TITLE.
049400*    NO HEADER CONFIGURED - SKIP THE TITLE LINE ENTIRELY.
049500     IF PROJ-HEADER = SPACES
049600         GO TO PG-EMIT-TITLE-EXIT.
049700     MOVE PROJ-HEADER TO ESC-TEXT.
049800     PERFORM PG-ESCAPE-TEXT THRU PG-ESCAPE-TEXT-EXIT.
049900*    MERMAID KEYWORD - MUST BE LOWERCASE OR THE CHART WON'T RENDER
050000     STRING "title " DELIMITED BY SIZE
050100             ESC-TEXT (1:ESC-LEN) DELIMITED BY SIZE
050200         INTO DIAGRAM-TEXT.
050300     PERFORM PG-WRITE-LINE THRU PG-WRITE-LINE-EXIT.
050400     PERFORM PG-WRITE-BLANK THRU PG-WRITE-BLANK-EXIT.
050500*    ------------------------------------------------------
050600*    COMMON PERFORM-THRU EXIT FOR PG-EMIT-TITLE.
050700*    ------------------------------------------------------
050800 PG-EMIT-TITLE-EXIT.
050900     EXIT.
051000
051100******************************************************************
051200* STEP 3 - PROJECT START LINE.  USE THE CONFIGURED DATE IF THERE
051300* IS ONE; OTHERWISE THE EARLIEST NON-BLANK TASK START/END DATE;
051400* OTHERWISE THE EARLIEST NON-BLANK MILESTONE DUE DATE; OTHERWISE
051500* NO LINE AT ALL.  MOVED HERE FROM GTASK01 03/11/02 (HD-1140) SO
051600* IT RUNS ON EVERY GENERATION, NOT JUST A FRESH EXTRACT.
051700******************************************************************
051800 PG-EMIT-PROJECT-START.
051900*    AN EXPLICIT START DATE ALWAYS WINS OVER THE FALLBACK SCAN.
052000     IF PROJ-START-DATE NOT = SPACES
052100         MOVE PROJ-START-DATE TO EARLIEST-DATE-HOLD
052200     ELSE
052300         PERFORM PG-FIND-EARLIEST-DATE THRU
052400             PG-FIND-EARLIEST-DATE-EXIT
052500*    FIRST DATE SEEN THIS PASS - NOTHING TO COMPARE AGAINST YET.
052600         IF EARLIEST-FOUND-FLAG = 0
052700             GO TO PG-EMIT-PROJECT-START-EXIT.
052800*    PROJECT-START PSEUDO-TASK GIVES THE CHART A DATE ANCHOR ROW.
052900     STRING "Project starts " DELIMITED BY SIZE
053000             EARLIEST-DATE-HOLD DELIMITED BY SIZE
053100         INTO DIAGRAM-TEXT.
053200     PERFORM PG-WRITE-LINE THRU PG-WRITE-LINE-EXIT.
053300     PERFORM PG-WRITE-BLANK THRU PG-WRITE-BLANK-EXIT.
053400*    ------------------------------------------------------
053500*    COMMON PERFORM-THRU EXIT FOR PG-EMIT-PROJECT-START.
053600*    ------------------------------------------------------
053700 PG-EMIT-PROJECT-START-EXIT.
053800     EXIT.
053900
054000*------------------------------------------------------
054100* PG-FIND-EARLIEST-DATE -
054200*    USED ONLY WHEN PROJ-START-DATE IS BLANK.  SCANS THE TASK AND
054300*    MILESTONE TABLES FOR THE SMALLEST YYYY-MM-DD DATE, SO THE
054400*    PRINTED PROJECT-START LINE HAS SOMETHING SENSIBLE ON IT.
054500*    STRING COMPARE WORKS HERE ONLY BECAUSE THE DATE IS ALREADY IN
054600*    ISO ORDER.
054700*------------------------------------------------------
054800 PG-FIND-EARLIEST-DATE.
054900     MOVE ZERO TO EARLIEST-FOUND-FLAG.
055000     MOVE HIGH-VALUES TO EARLIEST-DATE-HOLD.
055100     MOVE 1 TO I.
055200     PERFORM PG-EARLIEST-TASK-STEP THRU
055300             PG-EARLIEST-TASK-STEP-EXIT
055400         VARYING I FROM 1 BY 1 UNTIL I > TASK-COUNT.
055500*    SAME FIRST-HIT TEST, NOW OVER THE MILESTONE TABLE.
055600     IF EARLIEST-FOUND-FLAG = 0
055700         MOVE 1 TO I
055800         PERFORM PG-EARLIEST-MILE-STEP THRU
055900                 PG-EARLIEST-MILE-STEP-EXIT
056000             VARYING I FROM 1 BY 1 UNTIL I > MILESTONE-COUNT.
056100*    ------------------------------------------------------
056200*    COMMON PERFORM-THRU EXIT FOR PG-FIND-EARLIEST-DATE.
056300*    ------------------------------------------------------
056400 PG-FIND-EARLIEST-DATE-EXIT.
056500     EXIT.
056600
056700*----------------------------------------------------------------
056800*ONE PASS OF THE OUTER PERFORM VARYING I - TESTS BOTH THE TASK'S
056900*START AND END DATE AGAINST THE RUNNING MINIMUM.  BOTH ARE CHECKED
057000*BECAUSE A TASK MAY CARRY ONLY AN END DATE (OPEN-ENDED START).
057100*----------------------------------------------------------------
057200 PG-EARLIEST-TASK-STEP.
057300*    ONLY DATED TASKS CAN SET THE PROJECT-WIDE EARLIEST DATE.
057400     IF TASK-START-DATE (I) NOT = SPACES
057500             AND TASK-START-DATE (I) < EARLIEST-DATE-HOLD
057600         MOVE TASK-START-DATE (I) TO EARLIEST-DATE-HOLD
057700         MOVE 1 TO EARLIEST-FOUND-FLAG.
057800*    END DATE IS A SEPARATE CANDIDATE - A TASK MAY LACK A START.
057900     IF TASK-END-DATE (I) NOT = SPACES
058000             AND TASK-END-DATE (I) < EARLIEST-DATE-HOLD
058100         MOVE TASK-END-DATE (I) TO EARLIEST-DATE-HOLD
058200         MOVE 1 TO EARLIEST-FOUND-FLAG.
058300*    ------------------------------------------------------
058400*    COMMON PERFORM-THRU EXIT FOR PG-EARLIEST-TASK-STEP.
058500*    ------------------------------------------------------
058600 PG-EARLIEST-TASK-STEP-EXIT.
058700     EXIT.
058800
058900*----------------------------------------------------------------
059000*SECOND-CHOICE PASS, ONLY RUN WHEN NO TASK DATE WAS FOUND -
059100*CHECKS MILESTONE DUE DATES INSTEAD.
059200*----------------------------------------------------------------
059300 PG-EARLIEST-MILE-STEP.
059400*    UNDATED MILESTONES DO NOT PARTICIPATE IN THE EARLIEST SCAN.
059500     IF MILESTONE-DUE-DATE (I) NOT = SPACES
059600             AND MILESTONE-DUE-DATE (I) < EARLIEST-DATE-HOLD
059700         MOVE MILESTONE-DUE-DATE (I) TO EARLIEST-DATE-HOLD
059800         MOVE 1 TO EARLIEST-FOUND-FLAG.
059900*    ------------------------------------------------------
060000*    COMMON PERFORM-THRU EXIT FOR PG-EARLIEST-MILE-STEP.
060100*    ------------------------------------------------------
060200 PG-EARLIEST-MILE-STEP-EXIT.
060300     EXIT.
060400
060500******************************************************************
060600* STEP 4 - PRINTSCALE.
060700******************************************************************
060800 PG-EMIT-SCALE.
060900     MOVE "printscale daily" TO DIAGRAM-TEXT.
061000     PERFORM PG-WRITE-LINE THRU PG-WRITE-LINE-EXIT.
061100*    ------------------------------------------------------
061200*    COMMON PERFORM-THRU EXIT FOR PG-EMIT-SCALE.
061300*    ------------------------------------------------------
061400 PG-EMIT-SCALE-EXIT.
061500     EXIT.
061600
061700******************************************************************
061800* STEP 5 - CLOSED WEEKDAYS.  EACH NAME IS LOWERED/TRIMMED AND
061900* CHECKED AGAINST VALID-WEEKDAY-TAB BEFORE IT GOES OUT - A BAD
062000* NAME IN THE CONFIG FILE JUST GETS SKIPPED WITH A WARNING, IT
062100* DOES NOT ABEND THE RUN.
062200******************************************************************
062300 PG-EMIT-CLOSED-WEEKDAYS.
062400     MOVE ZERO TO ANY-EMIT-FLAG.
062500     MOVE 1 TO I.
062600     PERFORM PG-EMIT-ONE-WEEKDAY THRU PG-EMIT-ONE-WEEKDAY-EXIT
062700         VARYING I FROM 1 BY 1 UNTIL I > CLOSED-WEEKDAY-COUNT.
062800*    SUPPRESS THE WEEKDAY LINE UNLESS SOMETHING VALID WAS FOUND.
062900     IF ANY-EMIT-FLAG = 1
063000         PERFORM PG-WRITE-BLANK THRU PG-WRITE-BLANK-EXIT.
063100*    ------------------------------------------------------
063200*    COMMON PERFORM-THRU EXIT FOR PG-EMIT-CLOSED-WEEKDAYS.
063300*    ------------------------------------------------------
063400 PG-EMIT-CLOSED-WEEKDAYS-EXIT.
063500     EXIT.
063600
063700*------------------------------------------------------
063800* PG-EMIT-ONE-WEEKDAY -
063900*    WRITES ONE @WEEKDAY LINE FOR TABLE ROW (I) OF
064000*    CLOSED-WEEKDAY-TABLE.  THE NAME WAS ALREADY VALIDATED BY
064100*    PG-CHECK-ONE-WEEKDAY BEFORE THIS PARAGRAPH IS EVER REACHED,
064200*    SO NO FURTHER CHECKING IS DONE HERE.
064300*------------------------------------------------------
064400 PG-EMIT-ONE-WEEKDAY.
064500     MOVE ZERO TO FOUND-FLAG.
064600     MOVE 1 TO J.
064700     PERFORM PG-CHECK-ONE-WEEKDAY THRU PG-CHECK-ONE-WEEKDAY-EXIT
064800         VARYING J FROM 1 BY 1 UNTIL J > 7.
064900*    NAME DID NOT MATCH ANY OF THE SEVEN VALID WEEKDAY NAMES.
065000     IF FOUND-FLAG = 0
065100         ADD 1 TO WARNING-COUNT
065200         DISPLAY "GDIAG01-W01 SKIPPING UNKNOWN CLOSED WEEKDAY "
065300             CLOSED-WEEKDAY-NAME (I)
065400         GO TO PG-EMIT-ONE-WEEKDAY-EXIT.
065500*    WEEKDAY NAME GOES OUT LOWERCASE - MERMAID IS CASE-SENSITIVE.
065600     STRING CLOSED-WEEKDAY-NAME (I) DELIMITED BY SPACE
065700             " are closed" DELIMITED BY SIZE
065800         INTO DIAGRAM-TEXT.
065900     PERFORM PG-WRITE-LINE THRU PG-WRITE-LINE-EXIT.
066000     MOVE 1 TO ANY-EMIT-FLAG.
066100*    ------------------------------------------------------
066200*    COMMON PERFORM-THRU EXIT FOR PG-EMIT-ONE-WEEKDAY.
066300*    ------------------------------------------------------
066400 PG-EMIT-ONE-WEEKDAY-EXIT.
066500     EXIT.
066600
066700*----------------------------------------------------------------
066800*ONE PASS OF THE INNER PERFORM VARYING J - COMPARES THE CONFIG'S
066900*WEEKDAY NAME AGAINST ONE ENTRY OF THE SEVEN-NAME VALID TABLE.
067000*----------------------------------------------------------------
067100 PG-CHECK-ONE-WEEKDAY.
067200*    CASE-FOLDED COMPARE AGAINST THE SEVEN-ROW REFERENCE TABLE.
067300     IF CLOSED-WEEKDAY-NAME (I) = VALID-WEEKDAY-NAME (J)
067400         MOVE 1 TO FOUND-FLAG.
067500*    ------------------------------------------------------
067600*    COMMON PERFORM-THRU EXIT FOR PG-CHECK-ONE-WEEKDAY.
067700*    ------------------------------------------------------
067800 PG-CHECK-ONE-WEEKDAY-EXIT.
067900     EXIT.
068000
068100******************************************************************
068200* STEP 6 - CLOSED DATES AND CLOSED DATE RANGES.
068300******************************************************************
068400 PG-EMIT-CLOSED-DATES.
068500     MOVE ZERO TO ANY-EMIT-FLAG.
068600     MOVE 1 TO I.
068700     PERFORM PG-EMIT-ONE-CLOSED-DATE THRU
068800             PG-EMIT-ONE-CLOSED-DATE-EXIT
068900         VARYING I FROM 1 BY 1 UNTIL I > CLOSED-DATE-COUNT.
069000     MOVE 1 TO I.
069100     PERFORM PG-EMIT-ONE-CLOSED-RANGE THRU
069200             PG-EMIT-ONE-CLOSED-RANGE-EXIT
069300         VARYING I FROM 1 BY 1 UNTIL I > CLOSED-RANGE-COUNT.
069400*    SAME EMIT-ONLY-IF-VALID RULE AS THE WEEKDAY BLOCK ABOVE.
069500     IF ANY-EMIT-FLAG = 1
069600         PERFORM PG-WRITE-BLANK THRU PG-WRITE-BLANK-EXIT.
069700*    ------------------------------------------------------
069800*    COMMON PERFORM-THRU EXIT FOR PG-EMIT-CLOSED-DATES.
069900*    ------------------------------------------------------
070000 PG-EMIT-CLOSED-DATES-EXIT.
070100     EXIT.
070200
070300*----------------------------------------------------------------
070400*ONE "<DATE> IS CLOSED" LINE.  NO VALIDATION - THE DATE WAS
070500*ALREADY CHECKED WHEN THE CONFIG ROW WAS ACCEPTED.
070600*----------------------------------------------------------------
070700 PG-EMIT-ONE-CLOSED-DATE.
070800*    ONE CLOSED-DATE LINE PER ROW, ISO DATE PASSED THROUGH AS-IS.
070900     STRING CLOSED-DATE-VALUE (I) DELIMITED BY SIZE
071000             " is closed" DELIMITED BY SIZE
071100         INTO DIAGRAM-TEXT.
071200     PERFORM PG-WRITE-LINE THRU PG-WRITE-LINE-EXIT.
071300     MOVE 1 TO ANY-EMIT-FLAG.
071400*    ------------------------------------------------------
071500*    COMMON PERFORM-THRU EXIT FOR PG-EMIT-ONE-CLOSED-DATE.
071600*    ------------------------------------------------------
071700 PG-EMIT-ONE-CLOSED-DATE-EXIT.
071800     EXIT.
071900
072000*----------------------------------------------------------------
072100*ONE "<START> TO <END> IS CLOSED" LINE FOR A CLOSED DATE RANGE.
072200*----------------------------------------------------------------
072300 PG-EMIT-ONE-CLOSED-RANGE.
072400*    A CLOSED RANGE PRINTS AS start,end ON ONE @EXCLUDES LINE.
072500     STRING CLOSED-RANGE-START (I) DELIMITED BY SIZE
072600             " to " DELIMITED BY SIZE
072700             CLOSED-RANGE-END (I) DELIMITED BY SIZE
072800             " is closed" DELIMITED BY SIZE
072900         INTO DIAGRAM-TEXT.
073000     PERFORM PG-WRITE-LINE THRU PG-WRITE-LINE-EXIT.
073100     MOVE 1 TO ANY-EMIT-FLAG.
073200*    ------------------------------------------------------
073300*    COMMON PERFORM-THRU EXIT FOR PG-EMIT-ONE-CLOSED-RANGE.
073400*    ------------------------------------------------------
073500 PG-EMIT-ONE-CLOSED-RANGE-EXIT.
073600     EXIT.
073700
073800******************************************************************
073900* STEP 7 - LEGEND BLOCK.  GROUPS AND PERSONS ARE ALREADY IN THE
074000* RIGHT ORDER IN LEGEND-TABLE (GTASK01 CB-BUILD-LEGEND WRITES
074100* GROUPS FIRST, THEN PERSONS - SEE THAT PROGRAM'S 08/02/96
074200* CHANGE), SO THIS JUST WALKS THE TABLE STRAIGHT THROUGH.
074300******************************************************************
074400 PG-EMIT-LEGEND.
074500     MOVE "legend" TO DIAGRAM-TEXT.
074600     PERFORM PG-WRITE-LINE THRU PG-WRITE-LINE-EXIT.
074700*    CUSTOM LEGEND CAPTION OVERRIDES THE MERMAID DEFAULT WORDING.
074800     IF PROJ-LEGEND-TITLE NOT = SPACES
074900         MOVE PROJ-LEGEND-TITLE TO ESC-TEXT
075000         PERFORM PG-ESCAPE-TEXT THRU PG-ESCAPE-TEXT-EXIT
075100*    BOLD TAG WRAPS THE CAPTION SO LEGEND ENTRIES STAND OUT.
075200         STRING "<b>" DELIMITED BY SIZE
075300                 ESC-TEXT (1:ESC-LEN) DELIMITED BY SIZE
075400                 "</b>" DELIMITED BY SIZE
075500             INTO DIAGRAM-TEXT
075600         PERFORM PG-WRITE-LINE THRU PG-WRITE-LINE-EXIT.
075700     MOVE 1 TO I.
075800     PERFORM PG-EMIT-ONE-LEGEND-ITEM THRU
075900             PG-EMIT-ONE-LEGEND-ITEM-EXIT
076000         VARYING I FROM 1 BY 1 UNTIL I > LEGEND-COUNT.
076100     MOVE "endlegend" TO DIAGRAM-TEXT.
076200     PERFORM PG-WRITE-LINE THRU PG-WRITE-LINE-EXIT.
076300     PERFORM PG-WRITE-BLANK THRU PG-WRITE-BLANK-EXIT.
076400*    ------------------------------------------------------
076500*    COMMON PERFORM-THRU EXIT FOR PG-EMIT-LEGEND.
076600*    ------------------------------------------------------
076700 PG-EMIT-LEGEND-EXIT.
076800     EXIT.
076900
077000*----------------------------------------------------------------
077100*ONE LEGEND ROW - RESOLVE THE DISPLAY TEXT (GROUP OR PERSON NAME),
077200*ESCAPE IT, THEN STRING THE "|<back:COLOR>    </back>| TEXT |"
077300*TABLE-ROW SYNTAX PLANTUML'S LEGEND BLOCK EXPECTS.
077400*----------------------------------------------------------------
077500 PG-EMIT-ONE-LEGEND-ITEM.
077600*    A LEGEND ROW IS EITHER A GROUP OR A PERSON - NEVER BOTH.
077700     EVALUATE LEGEND-REF-TYPE (I)
077800         WHEN "GROUP "
077900             PERFORM PG-RESOLVE-GROUP-NAME THRU
078000                 PG-RESOLVE-GROUP-NAME-EXIT
078100         WHEN "PERSON"
078200             PERFORM PG-RESOLVE-PERSON-NAME THRU
078300                 PG-RESOLVE-PERSON-NAME-EXIT
078400     END-EVALUATE.
078500     PERFORM PG-ESCAPE-TEXT THRU PG-ESCAPE-TEXT-EXIT.
078600*    |<back:COLOR> IS MERMAID'S SYNTAX FOR A LEGEND SWATCH COLOR.
078700     STRING "|<back:" DELIMITED BY SIZE
078800             LEGEND-COLOR (I) DELIMITED BY SPACE
078900             ">    </back>| " DELIMITED BY SIZE
079000             ESC-TEXT (1:ESC-LEN) DELIMITED BY SIZE
079100             " |" DELIMITED BY SIZE
079200         INTO DIAGRAM-TEXT.
079300     PERFORM PG-WRITE-LINE THRU PG-WRITE-LINE-EXIT.
079400*    ------------------------------------------------------
079500*    COMMON PERFORM-THRU EXIT FOR PG-EMIT-ONE-LEGEND-ITEM.
079600*    ------------------------------------------------------
079700 PG-EMIT-ONE-LEGEND-ITEM-EXIT.
079800     EXIT.
079900
080000******************************************************************
080100* PG-RESOLVE-GROUP-NAME - LOOK UP THE GROUP THIS LEGEND LINE
080200* POINTS AT BY GROUP-ID.  IF THE GROUP IS GONE (SHOULD NOT
080300* HAPPEN, BUT THE CONFIG FILE IS HAND-EDITABLE TEXT) FALL BACK
080400* TO "UNKNOWN GROUP (FIRST 8 OF THE ID)" RATHER THAN BLOW UP.
080500******************************************************************
080600 PG-RESOLVE-GROUP-NAME.
080700     MOVE ZERO TO FOUND-FLAG.
080800     MOVE 1 TO J.
080900     PERFORM PG-CHECK-ONE-GROUP THRU PG-CHECK-ONE-GROUP-EXIT
081000         VARYING J FROM 1 BY 1 UNTIL J > GROUP-COUNT.
081100*    GROUP-ID RESOLVED TO A DISPLAY NAME - QUIT SCANNING GROUPS.
081200     IF FOUND-FLAG = 1
081300         MOVE GROUP-NAME (GRP-MATCH-IDX) TO ESC-TEXT
081400     ELSE
081500*    GROUP-ID DID NOT RESOLVE - FALL BACK TO A PLACEHOLDER LABEL.
081600         STRING "Unknown Group (" DELIMITED BY SIZE
081700                 LEGEND-REF-KEY (I) (1:8) DELIMITED BY SIZE
081800                 ")" DELIMITED BY SIZE
081900             INTO ESC-TEXT.
082000*    ------------------------------------------------------
082100*    COMMON PERFORM-THRU EXIT FOR PG-RESOLVE-GROUP-NAME.
082200*    ------------------------------------------------------
082300 PG-RESOLVE-GROUP-NAME-EXIT.
082400     EXIT.
082500
082600*----------------------------------------------------------------
082700*ONE PASS OF THE INNER PERFORM VARYING J - GROUP-ID COMPARE.
082800*----------------------------------------------------------------
082900 PG-CHECK-ONE-GROUP.
083000*    GROUP-ID IS THE INTERNAL TOKEN, NOT THE DISPLAY NAME.
083100     IF GROUP-ID (J) = LEGEND-REF-KEY (I)
083200         MOVE 1 TO FOUND-FLAG
083300         MOVE J TO GRP-MATCH-IDX.
083400*    ------------------------------------------------------
083500*    COMMON PERFORM-THRU EXIT FOR PG-CHECK-ONE-GROUP.
083600*    ------------------------------------------------------
083700 PG-CHECK-ONE-GROUP-EXIT.
083800     EXIT.
083900
084000******************************************************************
084100* PG-RESOLVE-PERSON-NAME - LOOK UP THE PERSON'S DISPLAY NAME BY
084200* THE CANONICAL (TRIMMED) NAME CARRIED IN LEGEND-REF-KEY.
084300******************************************************************
084400 PG-RESOLVE-PERSON-NAME.
084500     MOVE ZERO TO FOUND-FLAG.
084600     MOVE 1 TO J.
084700     PERFORM PG-CHECK-ONE-PERSON THRU PG-CHECK-ONE-PERSON-EXIT
084800         VARYING J FROM 1 BY 1 UNTIL J > PERSON-COUNT.
084900*    PERSON RESOLVED - NO NEED TO KEEP WALKING PERSON-TABLE.
085000     IF FOUND-FLAG = 1
085100         MOVE PERSON-DISPLAY-NAME (PER-MATCH-IDX) TO ESC-TEXT
085200     ELSE
085300         MOVE LEGEND-REF-KEY (I) (1:30) TO ESC-TEXT.
085400*    ------------------------------------------------------
085500*    COMMON PERFORM-THRU EXIT FOR PG-RESOLVE-PERSON-NAME.
085600*    ------------------------------------------------------
085700 PG-RESOLVE-PERSON-NAME-EXIT.
085800     EXIT.
085900
086000*----------------------------------------------------------------
086100*ONE PASS OF THE INNER PERFORM VARYING J - CANONICAL-NAME COMPARE.
086200*----------------------------------------------------------------
086300 PG-CHECK-ONE-PERSON.
086400*    PERSON ROWS KEY OFF THE CANONICAL NAME ITSELF.
086500     IF PERSON-NAME (J) = LEGEND-REF-KEY (I)
086600         MOVE 1 TO FOUND-FLAG
086700         MOVE J TO PER-MATCH-IDX.
086800*    ------------------------------------------------------
086900*    COMMON PERFORM-THRU EXIT FOR PG-CHECK-ONE-PERSON.
087000*    ------------------------------------------------------
087100 PG-CHECK-ONE-PERSON-EXIT.
087200     EXIT.
087300
087400******************************************************************
087500* PG-BUILD-DATED-MILE-IDX - INDEXES OF MILESTONE-TABLE ENTRIES
087600* THAT CARRY A DUE DATE, BUBBLE-SORTED ASCENDING BY THAT DATE.
087700* UNDATED MILESTONES ARE LEFT OUT AND HANDLED SEPARATELY IN
087800* FIRST-SEEN ORDER (STEP 11).
087900******************************************************************
088000 PG-BUILD-DATED-MILE-IDX.
088100     MOVE ZERO TO DATED-MILE-COUNT.
088200     MOVE 1 TO I.
088300     PERFORM PG-COLLECT-ONE-MILE THRU PG-COLLECT-ONE-MILE-EXIT
088400         VARYING I FROM 1 BY 1 UNTIL I > MILESTONE-COUNT.
088500*    A ONE-ROW OR EMPTY INDEX NEEDS NO SORTING PASS AT ALL.
088600     IF DATED-MILE-COUNT > 1
088700         PERFORM PG-SORT-DATED-MILE THRU PG-SORT-DATED-MILE-EXIT.
088800*    ------------------------------------------------------
088900*    COMMON PERFORM-THRU EXIT FOR PG-BUILD-DATED-MILE-IDX.
089000*    ------------------------------------------------------
089100 PG-BUILD-DATED-MILE-IDX-EXIT.
089200     EXIT.
089300
089400*----------------------------------------------------------------
089500*ONE PASS OF THE OUTER PERFORM VARYING I - IF MILESTONE (I) HAS A
089600*DUE DATE, RECORD ITS SUBSCRIPT IN DATED-MILE-IDX.  ORDER AT THIS
089700*POINT IS STILL MILESTONE-TABLE ORDER - PG-SORT-DATED-MILE FIXES
089800*THAT UP AFTERWARD.
089900*----------------------------------------------------------------
090000 PG-COLLECT-ONE-MILE.
090100*    COLLECT ONLY THE DATED ROWS INTO THE SCRATCH INDEX TABLE.
090200     IF MILESTONE-DUE-DATE (I) NOT = SPACES
090300         ADD 1 TO DATED-MILE-COUNT
090400         MOVE I TO DATED-MILE-IDX (DATED-MILE-COUNT).
090500*    ------------------------------------------------------
090600*    COMMON PERFORM-THRU EXIT FOR PG-COLLECT-ONE-MILE.
090700*    ------------------------------------------------------
090800 PG-COLLECT-ONE-MILE-EXIT.
090900     EXIT.
091000
091100*----------------------------------------------------------------
091200*BUBBLE SORT OF DATED-MILE-IDX BY THE DUE DATE THE SUBSCRIPT
091300*POINTS AT (STRING COMPARE ON X(10) YYYY-MM-DD SORTS CORRECTLY -
091400*SAME REASONING AS THE 11/09/98 YEAR-2000 REVIEW NOTE ABOVE).
091500*ONLY CALLED WHEN THERE IS MORE THAN ONE DATED MILESTONE.
091600*----------------------------------------------------------------
091700 PG-SORT-DATED-MILE.
091800     MOVE 1 TO M.
091900     PERFORM PG-SORT-MILE-OUTER THRU PG-SORT-MILE-OUTER-EXIT
092000         VARYING M FROM 1 BY 1 UNTIL M > DATED-MILE-COUNT - 1.
092100*    ------------------------------------------------------
092200*    COMMON PERFORM-THRU EXIT FOR PG-SORT-DATED-MILE.
092300*    ------------------------------------------------------
092400 PG-SORT-DATED-MILE-EXIT.
092500     EXIT.
092600
092700*----------------------------------------------------------------
092800*OUTER PASS OF THE BUBBLE SORT - ONE FEWER COMPARE EACH TIME
092900*THROUGH, THE USUAL BUBBLE-SORT SHORTCUT.
093000*----------------------------------------------------------------
093100 PG-SORT-MILE-OUTER.
093200     MOVE 1 TO N.
093300     PERFORM PG-SORT-MILE-INNER THRU PG-SORT-MILE-INNER-EXIT
093400         VARYING N FROM 1 BY 1 UNTIL N > DATED-MILE-COUNT - M.
093500*    ------------------------------------------------------
093600*    COMMON PERFORM-THRU EXIT FOR PG-SORT-MILE-OUTER.
093700*    ------------------------------------------------------
093800 PG-SORT-MILE-OUTER-EXIT.
093900     EXIT.
094000
094100*----------------------------------------------------------------
094200*COMPARE-AND-SWAP OF TWO ADJACENT SUBSCRIPTS IN DATED-MILE-IDX.
094300*----------------------------------------------------------------
094400 PG-SORT-MILE-INNER.
094500*    CLASSIC ADJACENT-SWAP BUBBLE COMPARE ON THE INDEX TABLE.
094600     IF MILESTONE-DUE-DATE (DATED-MILE-IDX (N)) >
094700             MILESTONE-DUE-DATE (DATED-MILE-IDX (N + 1))
094800         MOVE DATED-MILE-IDX (N) TO DATED-MILE-IDX-SWAP
094900         MOVE DATED-MILE-IDX (N + 1) TO DATED-MILE-IDX (N)
095000         MOVE DATED-MILE-IDX-SWAP TO DATED-MILE-IDX (N + 1).
095100*    ------------------------------------------------------
095200*    COMMON PERFORM-THRU EXIT FOR PG-SORT-MILE-INNER.
095300*    ------------------------------------------------------
095400 PG-SORT-MILE-INNER-EXIT.
095500     EXIT.
095600
095700******************************************************************
095800* STEP 9 - MILESTONE MARKERS, ASCENDING DUE-DATE ORDER, DATED
095900* MILESTONES ONLY.  A SEPARATOR FOLLOWS EACH MARKER SO THE CHART
096000* DRAWS A VERTICAL LINE AT THE MILESTONE.
096100******************************************************************
096200 PG-EMIT-MILE-MARKERS.
096300*    NO DATED MILESTONES AT ALL - MARKER BLOCK IS SKIPPED CLEAN.
096400     IF DATED-MILE-COUNT = 0
096500         GO TO PG-EMIT-MILE-MARKERS-EXIT.
096600     MOVE 1 TO I.
096700     PERFORM PG-EMIT-ONE-MARKER THRU PG-EMIT-ONE-MARKER-EXIT
096800         VARYING I FROM 1 BY 1 UNTIL I > DATED-MILE-COUNT.
096900     PERFORM PG-WRITE-BLANK THRU PG-WRITE-BLANK-EXIT.
097000     PERFORM PG-WRITE-BLANK THRU PG-WRITE-BLANK-EXIT.
097100*    ------------------------------------------------------
097200*    COMMON PERFORM-THRU EXIT FOR PG-EMIT-MILE-MARKERS.
097300*    ------------------------------------------------------
097400 PG-EMIT-MILE-MARKERS-EXIT.
097500     EXIT.
097600
097700*----------------------------------------------------------------
097800*ONE MILESTONE MARKER LINE PLUS ITS TRAILING SEPARATOR.  THE
097900*SEPARATOR IS WHAT DRAWS PLANTUML'S VERTICAL RULE AT THE
098000*MILESTONE'S DATE - WITHOUT IT THE MARKER IS JUST A LABEL.
098100*----------------------------------------------------------------
098200 PG-EMIT-ONE-MARKER.
098300     MOVE MILESTONE-NAME (DATED-MILE-IDX (I)) TO ESC-TEXT.
098400     PERFORM PG-ESCAPE-TEXT THRU PG-ESCAPE-TEXT-EXIT.
098500*    OPEN BRACKET STARTS THE done/active/crit STATUS TAG, IF ANY.
098600     STRING "[" DELIMITED BY SIZE
098700             ESC-TEXT (1:ESC-LEN) DELIMITED BY SIZE
098800             "] happens at " DELIMITED BY SIZE
098900             MILESTONE-DUE-DATE (DATED-MILE-IDX (I))
099000                 DELIMITED BY SIZE
099100         INTO DIAGRAM-TEXT.
099200     PERFORM PG-WRITE-LINE THRU PG-WRITE-LINE-EXIT.
099300     STRING "Separator just at [" DELIMITED BY SIZE
099400             ESC-TEXT (1:ESC-LEN) DELIMITED BY SIZE
099500             "]'s end" DELIMITED BY SIZE
099600         INTO DIAGRAM-TEXT.
099700     PERFORM PG-WRITE-LINE THRU PG-WRITE-LINE-EXIT.
099800*    ------------------------------------------------------
099900*    COMMON PERFORM-THRU EXIT FOR PG-EMIT-ONE-MARKER.
100000*    ------------------------------------------------------
100100 PG-EMIT-ONE-MARKER-EXIT.
100200     EXIT.
100300
100400******************************************************************
100500* STEP 10 - ONE SECTION PER DATED MILESTONE (DUE-DATE ORDER),
100600* WITH THAT MILESTONE'S TASKS UNDERNEATH.
100700******************************************************************
100800 PG-EMIT-DATED-SECTIONS.
100900*    SAME GUARD REPEATED - DATED SECTIONS NEED THE SORTED INDEX.
101000     IF DATED-MILE-COUNT = 0
101100         GO TO PG-EMIT-DATED-SECTIONS-EXIT.
101200     MOVE 1 TO I.
101300     PERFORM PG-EMIT-ONE-DATED-SECTION THRU
101400             PG-EMIT-ONE-DATED-SECTION-EXIT
101500         VARYING I FROM 1 BY 1 UNTIL I > DATED-MILE-COUNT.
101600*    ------------------------------------------------------
101700*    COMMON PERFORM-THRU EXIT FOR PG-EMIT-DATED-SECTIONS.
101800*    ------------------------------------------------------
101900 PG-EMIT-DATED-SECTIONS-EXIT.
102000     EXIT.
102100
102200*----------------------------------------------------------------
102300*ONE "-- MILESTONE NAME --" HEADING FOLLOWED BY EVERY TASK THAT
102400*NAMES THIS MILESTONE.  SETS TASK-CTX-DATED-MILE BEFORE THE TASK
102500*LOOP SO THE WARNING PARAGRAPHS KNOW NOT TO COMPLAIN ABOUT A
102600*DATED MILESTONE'S TASKS THE WAY THEY WOULD FOR AN UNDATED ONE.
102700*----------------------------------------------------------------
102800 PG-EMIT-ONE-DATED-SECTION.
102900     MOVE MILESTONE-NAME (DATED-MILE-IDX (I)) TO ESC-TEXT.
103000     PERFORM PG-ESCAPE-TEXT THRU PG-ESCAPE-TEXT-EXIT.
103100*    EM-DASH LEAD-IN MARKS AN UNDATED TASK'S BAR AS ESTIMATED.
103200     STRING "-- " DELIMITED BY SIZE
103300             ESC-TEXT (1:ESC-LEN) DELIMITED BY SIZE
103400             " --" DELIMITED BY SIZE
103500         INTO DIAGRAM-TEXT.
103600     PERFORM PG-WRITE-LINE THRU PG-WRITE-LINE-EXIT.
103700     MOVE MILESTONE-NAME (DATED-MILE-IDX (I)) TO ESC-TEXT.
103800     SET TASK-CTX-DATED-MILE TO TRUE.
103900     MOVE 1 TO J.
104000     PERFORM PG-EMIT-ONE-MILE-TASK THRU
104100             PG-EMIT-ONE-MILE-TASK-EXIT
104200         VARYING J FROM 1 BY 1 UNTIL J > TASK-COUNT.
104300     PERFORM PG-WRITE-BLANK THRU PG-WRITE-BLANK-EXIT.
104400*    ------------------------------------------------------
104500*    COMMON PERFORM-THRU EXIT FOR PG-EMIT-ONE-DATED-SECTION.
104600*    ------------------------------------------------------
104700 PG-EMIT-ONE-DATED-SECTION-EXIT.
104800     EXIT.
104900
105000******************************************************************
105100* PG-EMIT-ONE-MILE-TASK - EMITS TASK (J)'S LINES IF IT BELONGS
105200* TO THE MILESTONE CURRENTLY NAMED IN ESC-TEXT (SET BY THE
105300* CALLING SECTION BEFORE THE PERFORM VARYING).  A TASK WITH
105400* NEITHER A START NOR AN END DATE PRODUCES NO BAR LINES AND IS
105500* WARNED ABOUT SINCE ITS MILESTONE IS DATED.
105600******************************************************************
105700 PG-EMIT-ONE-MILE-TASK.
105800*    TASK'S SECTION FIELD MUST NAME THIS EXACT MILESTONE.
105900     IF TASK-MILESTONE (J) NOT = ESC-TEXT
106000         GO TO PG-EMIT-ONE-MILE-TASK-EXIT.
106100*    AN UNDATED TASK HANGS ITS BAR OFF THE MILESTONE MARKER DATE.
106200     IF TASK-START-DATE (J) = SPACES
106300             AND TASK-END-DATE (J) = SPACES
106400         PERFORM PG-WARN-NO-DATES THRU PG-WARN-NO-DATES-EXIT
106500         GO TO PG-EMIT-ONE-MILE-TASK-EXIT.
106600     PERFORM PG-EMIT-TASK-BODY THRU PG-EMIT-TASK-BODY-EXIT.
106700*    ------------------------------------------------------
106800*    COMMON PERFORM-THRU EXIT FOR PG-EMIT-ONE-MILE-TASK.
106900*    ------------------------------------------------------
107000 PG-EMIT-ONE-MILE-TASK-EXIT.
107100     EXIT.
107200
107300*----------------------------------------------------------------
107400*LOGS THE NO-DATES-AT-ALL WARNING, BUT ONLY WHEN THE TASK'S OWN
107500*MILESTONE SECTION IS DATED (TASK-CTX-DATED-MILE) - AN UNDATED
107600*SECTION'S TASKS ARE ALREADY UNSCHEDULED BY DEFINITION, SO A TASK
107700*WITH NO DATES THERE IS NOT WORTH A CONSOLE LINE.
107800*----------------------------------------------------------------
107900 PG-WARN-NO-DATES.
108000*    88-LEVEL TEST - TRUE ONLY INSIDE A DATED-MILESTONE SECTION.
108100     IF NOT TASK-CTX-DATED-MILE
108200         GO TO PG-WARN-NO-DATES-EXIT.
108300     ADD 1 TO WARNING-COUNT.
108400     DISPLAY "GDIAG01-W02 TASK WITH NO DATES UNDER DATED "
108500         "MILESTONE - " TASK-TITLE (J).
108600*    ------------------------------------------------------
108700*    COMMON PERFORM-THRU EXIT FOR PG-WARN-NO-DATES.
108800*    ------------------------------------------------------
108900 PG-WARN-NO-DATES-EXIT.
109000     EXIT.
109100
109200******************************************************************
109300* STEP 11 - ONE SECTION PER UNDATED MILESTONE THAT HAS TASKS,
109400* FIRST-SEEN ORDER (MILESTONE-TABLE ITSELF IS ALREADY IN THAT
109500* ORDER - GTASK01 CB-BUILD-MILESTONES BUILDS IT THAT WAY).
109600******************************************************************
109700 PG-EMIT-UNDATED-SECTIONS.
109800     MOVE 1 TO I.
109900     PERFORM PG-EMIT-ONE-UNDATED-MILE THRU
110000             PG-EMIT-ONE-UNDATED-MILE-EXIT
110100         VARYING I FROM 1 BY 1 UNTIL I > MILESTONE-COUNT.
110200*    ------------------------------------------------------
110300*    COMMON PERFORM-THRU EXIT FOR PG-EMIT-UNDATED-SECTIONS.
110400*    ------------------------------------------------------
110500 PG-EMIT-UNDATED-SECTIONS-EXIT.
110600     EXIT.
110700
110800*------------------------------------------------------
110900* PG-EMIT-ONE-UNDATED-MILE -
111000*    ONE SECTION FOR AN UNDATED MILESTONE THAT OWNS AT LEAST ONE
111100*    TASK.  UNDATED SECTIONS CARRY NO @MILESTONE MARKER LINE OF
111200*    THEIR OWN - THE SECTION HEADING IS THE ONLY PLACE THE
111300*    MILESTONE NAME APPEARS ON THE DIAGRAM.
111400*------------------------------------------------------
111500 PG-EMIT-ONE-UNDATED-MILE.
111600*    SKIP DATED MILESTONES HERE - THIS LOOP IS UNDATED-ONLY.
111700     IF MILESTONE-DUE-DATE (I) NOT = SPACES
111800         GO TO PG-EMIT-ONE-UNDATED-MILE-EXIT.
111900     MOVE ZERO TO FOUND-FLAG.
112000     MOVE 1 TO J.
112100     PERFORM PG-CHECK-MILE-HAS-TASK THRU
112200             PG-CHECK-MILE-HAS-TASK-EXIT
112300         VARYING J FROM 1 BY 1 UNTIL J > TASK-COUNT.
112400*    MILESTONE HAS NO TASKS - IT PRINTS NO SECTION AT ALL.
112500     IF FOUND-FLAG = 0
112600         GO TO PG-EMIT-ONE-UNDATED-MILE-EXIT.
112700     MOVE MILESTONE-NAME (I) TO ESC-TEXT.
112800     PERFORM PG-ESCAPE-TEXT THRU PG-ESCAPE-TEXT-EXIT.
112900*    SAME EM-DASH CONVENTION USED FOR OTHER-TASKS ROWS.
113000     STRING "-- " DELIMITED BY SIZE
113100             ESC-TEXT (1:ESC-LEN) DELIMITED BY SIZE
113200             " --" DELIMITED BY SIZE
113300         INTO DIAGRAM-TEXT.
113400     PERFORM PG-WRITE-LINE THRU PG-WRITE-LINE-EXIT.
113500     MOVE MILESTONE-NAME (I) TO ESC-TEXT.
113600     SET TASK-CTX-UNDATED-MILE TO TRUE.
113700     MOVE 1 TO J.
113800     PERFORM PG-EMIT-ONE-MILE-TASK THRU
113900             PG-EMIT-ONE-MILE-TASK-EXIT
114000         VARYING J FROM 1 BY 1 UNTIL J > TASK-COUNT.
114100     PERFORM PG-WRITE-BLANK THRU PG-WRITE-BLANK-EXIT.
114200*    ------------------------------------------------------
114300*    COMMON PERFORM-THRU EXIT FOR PG-EMIT-ONE-UNDATED-MILE.
114400*    ------------------------------------------------------
114500 PG-EMIT-ONE-UNDATED-MILE-EXIT.
114600     EXIT.
114700
114800*----------------------------------------------------------------
114900*ONE PASS OF THE INNER PERFORM VARYING J - DOES ANY TASK NAME
115000*MILESTONE (I)?  USED TO SKIP AN UNDATED MILESTONE'S HEADING
115100*ENTIRELY WHEN NOTHING IS FILED UNDER IT.
115200*----------------------------------------------------------------
115300 PG-CHECK-MILE-HAS-TASK.
115400*    SAME MILESTONE-NAME MATCH USED BY THE EMIT PARAGRAPH ABOVE.
115500     IF TASK-MILESTONE (J) = MILESTONE-NAME (I)
115600         MOVE 1 TO FOUND-FLAG.
115700*    ------------------------------------------------------
115800*    COMMON PERFORM-THRU EXIT FOR PG-CHECK-MILE-HAS-TASK.
115900*    ------------------------------------------------------
116000 PG-CHECK-MILE-HAS-TASK-EXIT.
116100     EXIT.
116200
116300******************************************************************
116400* STEP 12 - "OTHER TASKS" SECTION FOR ROWS WITH A BLANK
116500* MILESTONE COLUMN.  ADDED 08/11/94 CM (REQ 512).
116600******************************************************************
116700 PG-EMIT-OTHER-TASKS.
116800     MOVE ZERO TO FOUND-FLAG.
116900     MOVE 1 TO J.
117000     PERFORM PG-CHECK-HAS-OTHER THRU PG-CHECK-HAS-OTHER-EXIT
117100         VARYING J FROM 1 BY 1 UNTIL J > TASK-COUNT.
117200*    BLANK-SECTION TEST FOR THE OTHER-TASKS CATCH-ALL BLOCK.
117300     IF FOUND-FLAG = 0
117400         GO TO PG-EMIT-OTHER-TASKS-EXIT.
117500     MOVE "-- Other Tasks --" TO DIAGRAM-TEXT.
117600     PERFORM PG-WRITE-LINE THRU PG-WRITE-LINE-EXIT.
117700     SET TASK-CTX-OTHER TO TRUE.
117800     MOVE 1 TO J.
117900     PERFORM PG-EMIT-ONE-OTHER-TASK THRU
118000             PG-EMIT-ONE-OTHER-TASK-EXIT
118100         VARYING J FROM 1 BY 1 UNTIL J > TASK-COUNT.
118200     PERFORM PG-WRITE-BLANK THRU PG-WRITE-BLANK-EXIT.
118300*    ------------------------------------------------------
118400*    COMMON PERFORM-THRU EXIT FOR PG-EMIT-OTHER-TASKS.
118500*    ------------------------------------------------------
118600 PG-EMIT-OTHER-TASKS-EXIT.
118700     EXIT.
118800
118900*----------------------------------------------------------------
119000*IS THERE AT LEAST ONE TASK WITH A BLANK MILESTONE COLUMN?  IF
119100*NOT, THE WHOLE "-- OTHER TASKS --" HEADING IS SKIPPED (REQ 512).
119200*----------------------------------------------------------------
119300 PG-CHECK-HAS-OTHER.
119400*    A BLANK SECTION FIELD ROUTES THE TASK TO OTHER-TASKS.
119500     IF TASK-MILESTONE (J) = SPACES
119600         MOVE 1 TO FOUND-FLAG.
119700*    ------------------------------------------------------
119800*    COMMON PERFORM-THRU EXIT FOR PG-CHECK-HAS-OTHER.
119900*    ------------------------------------------------------
120000 PG-CHECK-HAS-OTHER-EXIT.
120100     EXIT.
120200
120300*------------------------------------------------------
120400* PG-EMIT-ONE-OTHER-TASK -
120500*    ONE TASK LINE FOR A TASK WHOSE SECTION FIELD WAS LEFT BLANK
120600*    ON THE INPUT SHEET.  THESE ALL LAND TOGETHER UNDER THE
120700*    "OTHER TASKS" SECTION HEADING RATHER THAN BEING DROPPED,
120800*    SINCE A BLANK SECTION IS NOT AN ERROR CONDITION.
120900*------------------------------------------------------
121000 PG-EMIT-ONE-OTHER-TASK.
121100*    MIRROR TEST - NON-BLANK SECTION MEANS SKIP THIS BLOCK.
121200     IF TASK-MILESTONE (J) NOT = SPACES
121300         GO TO PG-EMIT-ONE-OTHER-TASK-EXIT.
121400     ADD 1 TO WARNING-COUNT.
121500     DISPLAY "GDIAG01-W04 TASK HAS NO MILESTONE - BUCKETED UNDER "
121600         "OTHER TASKS - " TASK-TITLE (J).
121700*    MISSING START DATE - DEFAULT TO THE PROJECT START INSTEAD.
121800     IF TASK-START-DATE (J) = SPACES
121900             AND TASK-END-DATE (J) = SPACES
122000         GO TO PG-EMIT-ONE-OTHER-TASK-EXIT.
122100     PERFORM PG-EMIT-TASK-BODY THRU PG-EMIT-TASK-BODY-EXIT.
122200*    ------------------------------------------------------
122300*    COMMON PERFORM-THRU EXIT FOR PG-EMIT-ONE-OTHER-TASK.
122400*    ------------------------------------------------------
122500 PG-EMIT-ONE-OTHER-TASK-EXIT.
122600     EXIT.
122700
122800******************************************************************
122900* PG-EMIT-TASK-BODY - THE START/END/LASTS LINES AND THE COLOR
123000* LINE FOR TASK (J).  A MISSING END DATE DEFAULTS THE TASK TO
123100* LAST ONE DAY (WARNED ABOUT ONLY WHEN THE STARTING MILESTONE IS
123200* UNDATED - A DATED MILESTONE'S BAR ALREADY HANGS OFF THE MARKER
123300* SO A ONE-DAY DEFAULT THERE IS UNREMARKABLE, NO WARNING NEEDED).
123400******************************************************************
123500 PG-EMIT-TASK-BODY.
123600     MOVE TASK-TITLE (J) TO ESC-TEXT.
123700     PERFORM PG-ESCAPE-TEXT THRU PG-ESCAPE-TEXT-EXIT.
123800*    GOOD START DATE ON FILE - USE IT AS GIVEN.
123900     IF TASK-START-DATE (J) NOT = SPACES
124000*    STATUS TAG OPENS HERE - CLOSED BELOW ONCE THE STATE IS KNOWN.
124100         STRING "[" DELIMITED BY SIZE
124200                 ESC-TEXT (1:ESC-LEN) DELIMITED BY SIZE
124300                 "] starts " DELIMITED BY SIZE
124400                 TASK-START-DATE (J) DELIMITED BY SIZE
124500             INTO DIAGRAM-TEXT
124600         PERFORM PG-WRITE-LINE THRU PG-WRITE-LINE-EXIT.
124700*    GOOD END DATE ON FILE - THE LASTS CLAUSE USES IT AS GIVEN.
124800     IF TASK-END-DATE (J) NOT = SPACES
124900*    SECOND OF FOUR STATUS-TAG OPENERS, ONE PER TASK STATE.
125000         STRING "[" DELIMITED BY SIZE
125100                 ESC-TEXT (1:ESC-LEN) DELIMITED BY SIZE
125200                 "] ends " DELIMITED BY SIZE
125300                 TASK-END-DATE (J) DELIMITED BY SIZE
125400             INTO DIAGRAM-TEXT
125500         PERFORM PG-WRITE-LINE THRU PG-WRITE-LINE-EXIT
125600     ELSE
125700         PERFORM PG-WARN-MISSING-END THRU PG-WARN-MISSING-END-EXIT
125800*    THIRD STATUS-TAG OPENER.
125900         STRING "[" DELIMITED BY SIZE
126000                 ESC-TEXT (1:ESC-LEN) DELIMITED BY SIZE
126100                 "] lasts 1 days" DELIMITED BY SIZE
126200             INTO DIAGRAM-TEXT
126300         PERFORM PG-WRITE-LINE THRU PG-WRITE-LINE-EXIT.
126400     PERFORM PG-COLOR-FOR-TASK THRU PG-COLOR-FOR-TASK-EXIT.
126500*    A TASK-LEVEL COLOR OVERRIDES ANY GROUP OR PERSON COLOR.
126600     IF TASK-COLOR-HOLD NOT = SPACES
126700*    FOURTH AND LAST STATUS-TAG OPENER - DEFAULT UNSTARTED STATE.
126800         STRING "[" DELIMITED BY SIZE
126900                 ESC-TEXT (1:ESC-LEN) DELIMITED BY SIZE
127000                 "] is colored in " DELIMITED BY SIZE
127100                 TASK-COLOR-HOLD DELIMITED BY SPACE
127200             INTO DIAGRAM-TEXT
127300         PERFORM PG-WRITE-LINE THRU PG-WRITE-LINE-EXIT.
127400*    ------------------------------------------------------
127500*    COMMON PERFORM-THRU EXIT FOR PG-EMIT-TASK-BODY.
127600*    ------------------------------------------------------
127700 PG-EMIT-TASK-BODY-EXIT.
127800     EXIT.
127900
128000******************************************************************
128100* PG-WARN-MISSING-END - LOGS THE MISSING-END-DATE WARNING ONLY
128200* WHEN THE TASK'S SECTION IS AN UNDATED MILESTONE - A DATED
128300* MILESTONE'S TASKS DEFAULT TO ONE DAY WITHOUT COMMENT SINCE THE
128400* BAR ALREADY HANGS OFF THE MARKER DATE.
128500******************************************************************
128600 PG-WARN-MISSING-END.
128700*    88-LEVEL TEST - TRUE ONLY INSIDE AN UNDATED-MILE SECTION.
128800     IF NOT TASK-CTX-UNDATED-MILE
128900         GO TO PG-WARN-MISSING-END-EXIT.
129000     ADD 1 TO WARNING-COUNT.
129100     DISPLAY "GDIAG01-W03 TASK WITH NO END DATE - DEFAULTING TO "
129200         "1 DAY - " TASK-TITLE (J).
129300*    ------------------------------------------------------
129400*    COMMON PERFORM-THRU EXIT FOR PG-WARN-MISSING-END.
129500*    ------------------------------------------------------
129600 PG-WARN-MISSING-END-EXIT.
129700     EXIT.
129800
129900******************************************************************
130000* PG-COLOR-FOR-TASK - TASK COLORING RULE.  SPLIT TASK-ASSIGNEES
130100* (J), INPUT ORDER, INTO TASK-TOK-TABLE; IF NONE, NO COLOR.
130200* BUILD A SORTED COPY AND TEST IT FOR AN EXACT MEMBER-SET MATCH
130300* AGAINST A GROUP; IF ONE MATCHES, USE THAT GROUP'S COLOR (IF
130400* THE GROUP HAS NO COLOR, NO COLOR LINE AT ALL - IT DOES NOT
130500* FALL THROUGH TO THE PERSON RULE).  OTHERWISE USE THE FIRST-
130600* LISTED ASSIGNEE'S OWN COLOR, IF THAT PERSON HAS ONE.
130700******************************************************************
130800 PG-COLOR-FOR-TASK.
130900     MOVE SPACES TO TASK-COLOR-HOLD.
131000     PERFORM PG-SPLIT-TASK-ASSIGNEES THRU
131100         PG-SPLIT-TASK-ASSIGNEES-EXIT.
131200*    NO ASSIGNEES AT ALL - NOTHING FOR THE COLOR LOOKUP TO DO.
131300     IF TASK-TOK-COUNT = 0
131400         GO TO PG-COLOR-FOR-TASK-EXIT.
131500     MOVE ZERO TO FOUND-FLAG.
131600     MOVE 1 TO K.
131700     PERFORM PG-CHECK-ONE-GROUP-MATCH THRU
131800             PG-CHECK-ONE-GROUP-MATCH-EXIT
131900         VARYING K FROM 1 BY 1 UNTIL K > GROUP-COUNT.
132000*    FIRST ASSIGNEE ALREADY RESOLVED TO A PERSON - STOP SCANNING.
132100     IF FOUND-FLAG = 1
132200         MOVE GROUP-COLOR (GRP-MATCH-IDX) TO TASK-COLOR-HOLD
132300         GO TO PG-COLOR-FOR-TASK-EXIT.
132400     MOVE ZERO TO FOUND-FLAG.
132500     MOVE 1 TO K.
132600     PERFORM PG-CHECK-FIRST-PERSON THRU
132700             PG-CHECK-FIRST-PERSON-EXIT
132800         VARYING K FROM 1 BY 1 UNTIL K > PERSON-COUNT.
132900*    SAME EARLY-OUT, NOW OVER THE GROUP-MEMBERSHIP SEARCH.
133000     IF FOUND-FLAG = 1
133100         MOVE PERSON-COLOR (PER-MATCH-IDX) TO TASK-COLOR-HOLD.
133200*    ------------------------------------------------------
133300*    COMMON PERFORM-THRU EXIT FOR PG-COLOR-FOR-TASK.
133400*    ------------------------------------------------------
133500 PG-COLOR-FOR-TASK-EXIT.
133600     EXIT.
133700
133800*----------------------------------------------------------------
133900*DOES TASK-TOK-TABLE (1) - THE FIRST-LISTED ASSIGNEE, INPUT ORDER
134000*- MATCH PERSON-TABLE ENTRY (K)?  THIS IS THE FALLBACK LEG OF THE
134100*COLOR RULE, ONLY REACHED WHEN NO GROUP'S MEMBER SET MATCHED.
134200*----------------------------------------------------------------
134300 PG-CHECK-FIRST-PERSON.
134400*    ONLY THE FIRST ASSIGNEE TOKEN DRIVES THE PERSON COLOR PICK.
134500     IF PERSON-NAME (K) = TASK-TOK-TABLE (1)
134600         MOVE 1 TO FOUND-FLAG
134700         MOVE K TO PER-MATCH-IDX.
134800*    ------------------------------------------------------
134900*    COMMON PERFORM-THRU EXIT FOR PG-CHECK-FIRST-PERSON.
135000*    ------------------------------------------------------
135100 PG-CHECK-FIRST-PERSON-EXIT.
135200     EXIT.
135300
135400******************************************************************
135500* PG-SPLIT-TASK-ASSIGNEES - SAME COMMA-SPLIT/TRIM/COMPACT RULES
135600* AS GCLR01'S GD-SPLIT-ASSIGNEES, BUT THE UNSORTED RESULT IS
135700* KEPT IN TASK-TOK-TABLE (INPUT ORDER, FOR THE FIRST-ASSIGNEE
135800* FALLBACK) AND A SEPARATE SORTED COPY IS BUILT IN SORTED-TOK-
135900* TABLE FOR THE GROUP MEMBER-SET COMPARE.
136000******************************************************************
136100 PG-SPLIT-TASK-ASSIGNEES.
136200     MOVE SPACES TO TASK-TOK-SCRATCH.
136300     MOVE ZERO TO TASK-TOK-COUNT.
136400*    COMMA-SEPARATED ASSIGNEE LIST SPLITS INTO TASK-TOK-TABLE.
136500     UNSTRING TASK-ASSIGNEES (J) DELIMITED BY ","
136600         INTO TASK-TOK-TABLE (1) TASK-TOK-TABLE (2)
136700              TASK-TOK-TABLE (3) TASK-TOK-TABLE (4)
136800              TASK-TOK-TABLE (5) TASK-TOK-TABLE (6)
136900              TASK-TOK-TABLE (7) TASK-TOK-TABLE (8)
137000         TALLYING IN TASK-TOK-COUNT.
137100     MOVE 1 TO K.
137200     PERFORM PG-TRIM-ONE-TASK-TOK THRU
137300             PG-TRIM-ONE-TASK-TOK-EXIT
137400         VARYING K FROM 1 BY 1 UNTIL K > TASK-TOK-COUNT.
137500     PERFORM PG-COMPACT-TASK-TOKS THRU PG-COMPACT-TASK-TOKS-EXIT.
137600     MOVE TASK-TOK-SCRATCH TO SORTED-TOK-AREA.
137700*    A SINGLE-NAME LIST NEEDS NEITHER DEDUPING NOR SORTING.
137800     IF TASK-TOK-COUNT > 1
137900         PERFORM PG-SORT-TASK-TOKS THRU PG-SORT-TASK-TOKS-EXIT.
138000*    ------------------------------------------------------
138100*    COMMON PERFORM-THRU EXIT FOR PG-SPLIT-TASK-ASSIGNEES.
138200*    ------------------------------------------------------
138300 PG-SPLIT-TASK-ASSIGNEES-EXIT.
138400     EXIT.
138500
138600*----------------------------------------------------------------
138700*STRIPS LEADING BLANKS OFF TASK-TOK-TABLE (K), ONE CHARACTER AT A
138800*TIME - UNSTRING LEAVES A LEADING BLANK WHEN THE SOURCE HAD
138900*"NAME1, NAME2" (SPACE AFTER THE COMMA), AND THAT LEADING BLANK
139000*WOULD OTHERWISE BREAK THE SORTED-SET COMPARE LATER ON.
139100*----------------------------------------------------------------
139200 PG-TRIM-ONE-TASK-TOK.
139300     MOVE 1 TO M.
139400     PERFORM PG-TRIM-ONE-TASK-CHAR THRU
139500             PG-TRIM-ONE-TASK-CHAR-EXIT
139600         VARYING M FROM 1 BY 1
139700             UNTIL M > 30 OR TASK-TOK-TABLE (K) (1:1) NOT = " ".
139800*    ------------------------------------------------------
139900*    COMMON PERFORM-THRU EXIT FOR PG-TRIM-ONE-TASK-TOK.
140000*    ------------------------------------------------------
140100 PG-TRIM-ONE-TASK-TOK-EXIT.
140200     EXIT.
140300
140400*----------------------------------------------------------------
140500*SHIFT-LEFT-BY-ONE STEP CALLED BY PG-TRIM-ONE-TASK-TOK'S PERFORM
140600*VARYING - MOVES THE WHOLE REMAINING FIELD DOWN ONE POSITION.
140700*----------------------------------------------------------------
140800 PG-TRIM-ONE-TASK-CHAR.
140900     MOVE TASK-TOK-TABLE (K) (2:29) TO TASK-TOK-TABLE (K) (1:29).
141000*    ------------------------------------------------------
141100*    COMMON PERFORM-THRU EXIT FOR PG-TRIM-ONE-TASK-CHAR.
141200*    ------------------------------------------------------
141300 PG-TRIM-ONE-TASK-CHAR-EXIT.
141400     EXIT.
141500
141600*----------------------------------------------------------------
141700*REMOVES ANY BLANK ENTRIES UNSTRING LEFT BEHIND IN TASK-TOK-TABLE
141800*(A DOUBLE COMMA IN THE SOURCE, OR FEWER THAN EIGHT NAMES) SO
141900*TASK-TOK-COUNT REFLECTS ONLY REAL ASSIGNEE NAMES.
142000*----------------------------------------------------------------
142100 PG-COMPACT-TASK-TOKS.
142200     MOVE 1 TO K.
142300     PERFORM PG-COMPACT-TASK-STEP THRU
142400             PG-COMPACT-TASK-STEP-EXIT
142500         UNTIL K > TASK-TOK-COUNT.
142600*    ------------------------------------------------------
142700*    COMMON PERFORM-THRU EXIT FOR PG-COMPACT-TASK-TOKS.
142800*    ------------------------------------------------------
142900 PG-COMPACT-TASK-TOKS-EXIT.
143000     EXIT.
143100
143200*----------------------------------------------------------------
143300*ONE STEP OF THE COMPACT LOOP - IF TABLE ENTRY (K) IS BLANK, SLIDE
143400*EVERYTHING ABOVE IT DOWN ONE AND SHRINK THE COUNT WITHOUT
143500*ADVANCING K (THE NEW ENTRY AT K MUST ALSO BE CHECKED); OTHERWISE
143600*ADVANCE K.
143700*----------------------------------------------------------------
143800 PG-COMPACT-TASK-STEP.
143900*    A BLANK SLOT LEFT BY A PRIOR REMOVE - NOTHING TO COMPACT.
144000     IF TASK-TOK-TABLE (K) = SPACES
144100         PERFORM PG-SLIDE-TASK-TOK-DOWN THRU
144200                 PG-SLIDE-TASK-TOK-DOWN-EXIT
144300             VARYING M FROM K BY 1 UNTIL M > TASK-TOK-COUNT - 1
144400         SUBTRACT 1 FROM TASK-TOK-COUNT
144500     ELSE
144600         ADD 1 TO K.
144700*    ------------------------------------------------------
144800*    COMMON PERFORM-THRU EXIT FOR PG-COMPACT-TASK-STEP.
144900*    ------------------------------------------------------
145000 PG-COMPACT-TASK-STEP-EXIT.
145100     EXIT.
145200
145300*----------------------------------------------------------------
145400*ONE ENTRY OF THE SLIDE-DOWN PERFORM VARYING M FROM K.
145500*----------------------------------------------------------------
145600 PG-SLIDE-TASK-TOK-DOWN.
145700     MOVE TASK-TOK-TABLE (M + 1) TO TASK-TOK-TABLE (M).
145800*    ------------------------------------------------------
145900*    COMMON PERFORM-THRU EXIT FOR PG-SLIDE-TASK-TOK-DOWN.
146000*    ------------------------------------------------------
146100 PG-SLIDE-TASK-TOK-DOWN-EXIT.
146200     EXIT.
146300
146400*----------------------------------------------------------------
146500*BUBBLE SORT OF SORTED-TOK-AREA (THE COPY, NOT TASK-TOK-TABLE
146600*ITSELF - THE FIRST-ASSIGNEE FALLBACK STILL NEEDS TASK-TOK-TABLE
146700*(1) IN ITS ORIGINAL, UNSORTED ORDER).
146800*----------------------------------------------------------------
146900 PG-SORT-TASK-TOKS.
147000     MOVE 1 TO M.
147100     PERFORM PG-SORT-TASK-TOK-OUTER THRU
147200             PG-SORT-TASK-TOK-OUTER-EXIT
147300         VARYING M FROM 1 BY 1 UNTIL M > TASK-TOK-COUNT - 1.
147400*    ------------------------------------------------------
147500*    COMMON PERFORM-THRU EXIT FOR PG-SORT-TASK-TOKS.
147600*    ------------------------------------------------------
147700 PG-SORT-TASK-TOKS-EXIT.
147800     EXIT.
147900
148000*----------------------------------------------------------------
148100*OUTER PASS OF THE ASSIGNEE-LIST BUBBLE SORT.
148200*----------------------------------------------------------------
148300 PG-SORT-TASK-TOK-OUTER.
148400     MOVE 1 TO N.
148500     PERFORM PG-SORT-TASK-TOK-INNER THRU
148600             PG-SORT-TASK-TOK-INNER-EXIT
148700         VARYING N FROM 1 BY 1 UNTIL N > TASK-TOK-COUNT - M.
148800*    ------------------------------------------------------
148900*    COMMON PERFORM-THRU EXIT FOR PG-SORT-TASK-TOK-OUTER.
149000*    ------------------------------------------------------
149100 PG-SORT-TASK-TOK-OUTER-EXIT.
149200     EXIT.
149300
149400*----------------------------------------------------------------
149500*COMPARE-AND-SWAP OF TWO ADJACENT NAMES IN SORTED-TOK-TABLE.
149600*----------------------------------------------------------------
149700 PG-SORT-TASK-TOK-INNER.
149800*    ALPHABETICAL ADJACENT-SWAP - SAME PATTERN AS THE MILE SORT.
149900     IF SORTED-TOK-TABLE (N) > SORTED-TOK-TABLE (N + 1)
150000         MOVE SORTED-TOK-TABLE (N) TO SORTED-TOK-SCR
150100         MOVE SORTED-TOK-TABLE (N + 1) TO SORTED-TOK-TABLE (N)
150200         MOVE SORTED-TOK-SCR TO SORTED-TOK-TABLE (N + 1).
150300*    ------------------------------------------------------
150400*    COMMON PERFORM-THRU EXIT FOR PG-SORT-TASK-TOK-INNER.
150500*    ------------------------------------------------------
150600 PG-SORT-TASK-TOK-INNER-EXIT.
150700     EXIT.
150800
150900*----------------------------------------------------------------
151000*TESTS GROUP (K) FOR AN EXACT MEMBER-SET MATCH AGAINST THE TASK'S
151100*SORTED ASSIGNEE LIST.  MEMBER COUNT MUST MATCH FIRST (CHEAP TEST,
151200*RULES OUT MOST GROUPS BEFORE THE NAME-BY-NAME COMPARE RUNS) AND
151300*FOUND-FLAG IS LEFT ALONE ONCE A MATCH IS ALREADY LOCKED IN BY AN
151400*EARLIER K - FIRST MATCH WINS, WHICH IS WHY GROUP-DETECTOR ORDER
151500*MATTERS HERE.
151600*----------------------------------------------------------------
151700 PG-CHECK-ONE-GROUP-MATCH.
151800*    GROUP ALREADY MATCHED ON MEMBERSHIP - QUIT SCANNING GROUPS.
151900     IF FOUND-FLAG = 1
152000         GO TO PG-CHECK-ONE-GROUP-MATCH-EXIT.
152100*    MEMBER COUNTS MUST MATCH BEFORE COMPARING NAMES AT ALL.
152200     IF GROUP-MEMBER-COUNT (K) NOT = TASK-TOK-COUNT
152300         GO TO PG-CHECK-ONE-GROUP-MATCH-EXIT.
152400     MOVE 1 TO FOUND-FLAG.
152500     MOVE 1 TO M.
152600     PERFORM PG-MATCH-ONE-GROUP-MEMBER THRU
152700             PG-MATCH-ONE-GROUP-MEMBER-EXIT
152800         VARYING M FROM 1 BY 1 UNTIL M > TASK-TOK-COUNT.
152900*    ALL MEMBERS MATCHED THIS GROUP - NO NEED TO CHECK ANOTHER.
153000     IF FOUND-FLAG = 1
153100         MOVE K TO GRP-MATCH-IDX.
153200*    ------------------------------------------------------
153300*    COMMON PERFORM-THRU EXIT FOR PG-CHECK-ONE-GROUP-MATCH.
153400*    ------------------------------------------------------
153500 PG-CHECK-ONE-GROUP-MATCH-EXIT.
153600     EXIT.
153700
153800*----------------------------------------------------------------
153900*ONE NAME-BY-NAME COMPARE INSIDE PG-CHECK-ONE-GROUP-MATCH.  BOTH
154000*SIDES ARE ALREADY SORTED SO POSITION M MEANS THE SAME THING ON
154100*BOTH - A SINGLE MISMATCH FAILS THE WHOLE GROUP.
154200*----------------------------------------------------------------
154300 PG-MATCH-ONE-GROUP-MEMBER.
154400*    BOTH SIDES WERE SORTED FIRST SO THIS IS A STRAIGHT COMPARE.
154500     IF GROUP-MEMBER-NAME (K M) NOT = SORTED-TOK-TABLE (M)
154600         MOVE ZERO TO FOUND-FLAG.
154700*    ------------------------------------------------------
154800*    COMMON PERFORM-THRU EXIT FOR PG-MATCH-ONE-GROUP-MEMBER.
154900*    ------------------------------------------------------
155000 PG-MATCH-ONE-GROUP-MEMBER-EXIT.
155100     EXIT.
155200
155300******************************************************************
155400* STEP 13 - FOOTER LINE.
155500******************************************************************
155600 PG-EMIT-FOOTER.
155700*    NO FOOTER CONFIGURED - THE CLOSING TEXT LINE IS OMITTED.
155800     IF PROJ-FOOTER = SPACES
155900         GO TO PG-EMIT-FOOTER-EXIT.
156000     MOVE PROJ-FOOTER TO ESC-TEXT.
156100     PERFORM PG-ESCAPE-TEXT THRU PG-ESCAPE-TEXT-EXIT.
156200*    FOOTER PSEUDO-LINE - MERMAID HAS NO NATIVE FOOTER OF ITS OWN.
156300     STRING "footer " DELIMITED BY SIZE
156400             ESC-TEXT (1:ESC-LEN) DELIMITED BY SIZE
156500         INTO DIAGRAM-TEXT.
156600     PERFORM PG-WRITE-LINE THRU PG-WRITE-LINE-EXIT.
156700     PERFORM PG-WRITE-BLANK THRU PG-WRITE-BLANK-EXIT.
156800*    ------------------------------------------------------
156900*    COMMON PERFORM-THRU EXIT FOR PG-EMIT-FOOTER.
157000*    ------------------------------------------------------
157100 PG-EMIT-FOOTER-EXIT.
157200     EXIT.
157300
157400******************************************************************
157500* STEP 14 - @ENDGANTT.
157600******************************************************************
157700 PG-EMIT-END.
157800     MOVE "@endgantt" TO DIAGRAM-TEXT.
157900     PERFORM PG-WRITE-LINE THRU PG-WRITE-LINE-EXIT.
158000*    ------------------------------------------------------
158100*    COMMON PERFORM-THRU EXIT FOR PG-EMIT-END.
158200*    ------------------------------------------------------
158300 PG-EMIT-END-EXIT.
158400     EXIT.
